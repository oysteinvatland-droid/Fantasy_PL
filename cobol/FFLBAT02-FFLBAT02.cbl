000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FFLBAT02.
000300 AUTHOR.        P HADLEY.
000400 INSTALLATION.  PITCHSIDE DATA SERVICES.
000500 DATE-WRITTEN.  07/19/86.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL REPORTS ONLY.
000800*****************************************************************
000900*  THIS PROGRAM BUILDS THE WEEKLY PLAYER-RATING AND SUBSCRIBER *
001000*  RECOMMENDATION REPORTS FOR THE POOLS DESK.  IT LOADS THE    *
001100*  PLAYER, CLUB, FIXTURE AND LAST-4-MATCH EXTRACTS INTO TABLES,*
001200*  RATES EVERY ELIGIBLE PLAYER BY POSITION, RANKS EACH POSITION*
001300*  TABLE, PRINTS THE RANKING REPORT (TOP-15 PER POSITION, THE  *
001400*  VALUE-FOR-MONEY LINE-UP, THE DREAM TEAM AND THE BUDGET SQUAD*
001500*  PLUS THE CHEAP-GEMS/DIFFERENTIALS LISTS), AND THEN WALKS THE*
001600*  CLEANED SUBSCRIBER FILE AGAINST THE PICKS FILE TO PRINT A   *
001700*  PERSONAL RANKING, CAPTAIN PICK AND TRANSFER SUGGESTIONS FOR *
001800*  EACH SUBSCRIBER ON THE SUBSCRIBER REPORT.                   *
001900*****************************************************************
002000*================== C H A N G E   L O G =========================
002100*  DATE      BY    REQUEST    DESCRIPTION                      *
002200*  --------  ----  ---------  --------------------------------*
002300*  07/19/86  PH    PR-0044    ORIGINAL PROGRAM - GKP/DEF/MID/  *
002400*                             FWD RANKING REPORT ONLY.         *
002500*  02/11/87  PH    PR-0061    ADDED VALUE-FOR-MONEY SECTION.   *
002600*  09/03/87  PH    PR-0079    ADDED DREAM TEAM SECTION.        *
002700*  05/14/88  PR    PR-0103    FIXED CLEAN SHEET PROBABILITY -  *
002800*                             WAS USING SEASON AVERAGE, NOW    *
002900*                             USES TOP-MINUTES STARTER PER CLUB*
003000*  01/09/89  PR    PR-0118    FIXTURE DIFFICULTY NOW DEFAULTS  *
003100*                             TO 3 WHEN NO FIXTURES REMAIN.    *
003200*  11/30/90  TW    PR-0166    ADDED BUDGET SQUAD BUILDER.      *
003300*  06/22/92  TW    PR-0201    ADDED CHEAP GEMS AND DIFFERENTIAL*
003400*                             LISTS REQUESTED BY THE DESK.     *
003500*  03/15/94  RDC   PR-0247    REWROTE RANKING SORTS TO USE AN  *
003600*                             INDEX TABLE INSTEAD OF MOVING THE*
003700*                             SCORE RECORDS - TOO SLOW WITH THE*
003800*                             FULL PLAYER FILE.                *
003900*  08/30/95  RDC   PR-0284    ADDED SUBSCRIBER-REPORT SECTION -*
004000*                             FIRST CUT, STARTERS ONLY.        *
004100*  02/18/97  MS    PR-0319    ADDED BENCH LINES, CAPTAIN PICK  *
004200*                             AND TRANSFER SUGGESTIONS TO THE  *
004300*                             SUBSCRIBER REPORT.               *
004400*  12/29/98  MS    PR-0358    Y2K REVIEW - DATE FIELDS WIDENED *
004500*                             TO FOUR-DIGIT YEARS THROUGHOUT.  *
004600*  01/11/99  MS    PR-0358    Y2K SIGNOFF - NO FURTHER CENTURY *
004700*                             ASSUMPTIONS FOUND IN THIS PROGRAM*
004800*  07/30/03  KP    PR-0402    RAISED PLAYER TABLE TO 1000 AND  *
004900*                             FIXTURE TABLE TO 380 FOR THE      *
005000*                             EXPANDED FIXTURE LIST.            *
005100*  08/09/26  CAL   PR-0456    REBUILT THE SCORING MODELS AND   *
005200*                             THE SUBSCRIBER REPORT TO MATCH   *
005300*                             THE NEW EXPECTED-POINTS MODEL    *
005400*                             SUPPLIED BY THE ANALYTICS GROUP, *
005500*                             AND ADDED THE BUDGET-SQUAD CLUB  *
005600*                             LIMIT CHECK                      *
005700*  08/09/26  CAL   PR-0461    QA FOUND VALUE-FOR-MONEY WAS     *
005800*                             PRINTING THE OLD SEASON PPM      *
005900*                             FIGURE, NOT THE NEW MODEL'S      *
006000*                             ADJUSTED-POINTS-PER-MILLION -    *
006100*                             ADDED CA-VALUE/SC-xxx-VALUE AND   *
006200*                             RE-RANKED 4510-4541 ON IT.  ALSO *
006300*                             FIXED GKP CLEAN-SHEET PERCENT     *
006400*                             PRINTING AS A RAW FRACTION       *
006500*                             INSTEAD OF A PERCENT, AND SPLIT  *
006600*                             THE MODEL-A/B REPORT COLUMNS SO  *
006700*                             MID/FWD EXPECTED GOALS/ASSISTS   *
006800*                             PRINT AT 2 DP INSTEAD OF DEF'S   *
006900*                             NATIVE 3 DP                      *
007000*==================================================================
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700 
007800     SELECT PLAYERS
007900         ASSIGN TO PLAYERS
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100 
008200     SELECT TEAMS
008300         ASSIGN TO TEAMS
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500 
008600     SELECT FIXTURES
008700         ASSIGN TO FIXTURES
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900 
009000     SELECT LAST4
009100         ASSIGN TO LAST4
009200         ORGANIZATION IS LINE SEQUENTIAL.
009300 
009400     SELECT CLEANSUB
009500         ASSIGN TO CLEANSUB
009600         ORGANIZATION IS LINE SEQUENTIAL.
009700 
009800     SELECT PICKS
009900         ASSIGN TO PICKS
010000         ORGANIZATION IS LINE SEQUENTIAL.
010100 
010200     SELECT RANKREPT
010300         ASSIGN TO RANKREPT
010400         ORGANIZATION IS RECORD SEQUENTIAL.
010500 
010600     SELECT SUBREPT
010700         ASSIGN TO SUBREPT
010800         ORGANIZATION IS RECORD SEQUENTIAL.
010900 
011000 DATA DIVISION.
011100 FILE SECTION.
011200 
011300 FD  PLAYERS
011400     LABEL RECORD IS STANDARD
011500     DATA RECORD IS I-PLAYER-REC
011600     RECORD CONTAINS 80 CHARACTERS.
011700 
011800 01  I-PLAYER-REC.
011900     05  I-PLR-ID                PIC 9(6).
012000     05  I-PLR-NAME               PIC X(20).
012100     05  I-PLR-TEAM               PIC 9(2).
012200     05  I-PLR-ELEM               PIC 9(1).
012300     05  I-PLR-COST               PIC 9(3).
012400     05  I-PLR-PTS                PIC S9(4).
012500     05  I-PLR-MIN                PIC 9(4).
012600     05  I-PLR-XG                 PIC 9(3)V99.
012700     05  I-PLR-XA                 PIC 9(3)V99.
012800     05  I-PLR-BONUS              PIC 9(3).
012900     05  I-PLR-BPS                PIC 9(5).
013000     05  I-PLR-SAVES              PIC 9(3).
013100     05  I-PLR-CS                 PIC 9(2).
013200     05  I-PLR-GC                 PIC 9(3).
013300     05  I-PLR-SEL                PIC 9(3)V9.
013400     05  I-PLR-FORM               PIC 9(2)V9.
013500     05  FILLER                   PIC X(7).
013600 
013700 FD  TEAMS
013800     LABEL RECORD IS STANDARD
013900     DATA RECORD IS I-TEAM-REC
014000     RECORD CONTAINS 41 CHARACTERS.
014100 
014200 01  I-TEAM-REC.
014300     05  I-TM-ID                  PIC 9(2).
014400     05  I-TM-NAME                PIC X(20).
014500     05  I-TM-SHORT               PIC X(3).
014600     05  I-TM-ATT-HOME            PIC 9(4).
014700     05  I-TM-ATT-AWAY            PIC 9(4).
014800     05  I-TM-DEF-HOME            PIC 9(4).
014900     05  I-TM-DEF-AWAY            PIC 9(4).
015000 
015100 FD  FIXTURES
015200     LABEL RECORD IS STANDARD
015300     DATA RECORD IS I-FIXTURE-REC
015400     RECORD CONTAINS 16 CHARACTERS.
015500 
015600 01  I-FIXTURE-REC.
015700     05  I-FX-ID                  PIC 9(5).
015800     05  I-FX-GW                  PIC 9(2).
015900     05  I-FX-TEAM-H              PIC 9(2).
016000     05  I-FX-TEAM-A              PIC 9(2).
016100     05  I-FX-FINISHED            PIC X(1).
016200     05  I-FX-H-DIFF              PIC 9(1).
016300     05  I-FX-A-DIFF              PIC 9(1).
016400     05  FILLER                   PIC XX.
016500 
016600 FD  LAST4
016700     LABEL RECORD IS STANDARD
016800     DATA RECORD IS I-LAST4-REC
016900     RECORD CONTAINS 16 CHARACTERS.
017000 
017100 01  I-LAST4-REC.
017200     05  I-L4-PLR-ID               PIC 9(6).
017300     05  I-L4-GAMES                PIC 9(1).
017400     05  I-L4-STARTS                PIC 9(1).
017500     05  I-L4-MINUTES               PIC 9(3).
017600     05  I-L4-POINTS                PIC S9(3).
017700     05  I-L4-GW-MIN                PIC 9(1).
017800     05  FILLER                     PIC X.
017900 
018000 FD  CLEANSUB
018100     LABEL RECORD IS STANDARD
018200     DATA RECORD IS I-SUB-REC
018300     RECORD CONTAINS 78 CHARACTERS.
018400 
018500 01  I-SUB-REC.
018600     05  I-SUB-NAME                PIC X(30).
018700     05  I-SUB-EMAIL                PIC X(40).
018800     05  I-SUB-ENTRY                PIC 9(8).
018900 
019000 FD  PICKS
019100     LABEL RECORD IS STANDARD
019200     DATA RECORD IS I-PICK-REC
019300     RECORD CONTAINS 18 CHARACTERS.
019400 
019500 01  I-PICK-REC.
019600     05  I-PK-ENTRY                 PIC 9(8).
019700     05  I-PK-SLOT                  PIC 9(2).
019800     05  I-PK-PLR-ID                 PIC 9(6).
019900     05  I-PK-CFLAG                  PIC X(1).
020000     05  FILLER                      PIC X.
020100 
020200 FD  RANKREPT
020300     LABEL RECORD IS OMITTED
020400     RECORD CONTAINS 133 CHARACTERS
020500     DATA RECORD IS RANK-PRTLINE
020600     LINAGE IS 60 WITH FOOTING AT 56.
020700 
020800 01  RANK-PRTLINE                    PIC X(133).
020900 
021000 FD  SUBREPT
021100     LABEL RECORD IS OMITTED
021200     RECORD CONTAINS 133 CHARACTERS
021300     DATA RECORD IS SUB-PRTLINE
021400     LINAGE IS 60 WITH FOOTING AT 56.
021500 
021600 01  SUB-PRTLINE                     PIC X(133).
021700 
021800 WORKING-STORAGE SECTION.
021900 
022000 77  WS-MORE-PLAYERS             PIC XXX         VALUE 'YES'.
022100     88  NO-MORE-PLAYERS                          VALUE 'NO '.
022200 77  WS-MORE-TEAMS               PIC XXX         VALUE 'YES'.
022300     88  NO-MORE-TEAMS                            VALUE 'NO '.
022400 77  WS-MORE-FIXTURES            PIC XXX         VALUE 'YES'.
022500     88  NO-MORE-FIXTURES                         VALUE 'NO '.
022600 77  WS-MORE-LAST4               PIC XXX         VALUE 'YES'.
022700     88  NO-MORE-LAST4                            VALUE 'NO '.
022800 77  WS-MORE-PICKS               PIC XXX         VALUE 'YES'.
022900     88  NO-MORE-PICKS                            VALUE 'NO '.
023000 77  WS-MORE-SUBS                PIC XXX         VALUE 'YES'.
023100     88  NO-MORE-SUBS                             VALUE 'NO '.
023200 
023300 01  WORK-AREA.
023400     05  WS-PLAYER-CTR            PIC 9(4)   COMP VALUE 0.
023500     05  WS-TEAM-CTR              PIC 9(2)   COMP VALUE 0.
023600     05  WS-FIXTURE-CTR           PIC 9(3)   COMP VALUE 0.
023700     05  WS-LAST4-CTR             PIC 9(4)   COMP VALUE 0.
023800     05  WS-PICK-CTR              PIC 9(4)   COMP VALUE 0.
023900     05  WS-GKP-CTR               PIC 9(3)   COMP VALUE 0.
024000     05  WS-DEF-CTR               PIC 9(3)   COMP VALUE 0.
024100     05  WS-MID-CTR               PIC 9(3)   COMP VALUE 0.
024200     05  WS-FWD-CTR               PIC 9(3)   COMP VALUE 0.
024300     05  WS-GKP-ELIG              PIC 9(3)   COMP VALUE 0.
024400     05  WS-DEF-ELIG              PIC 9(3)   COMP VALUE 0.
024500     05  WS-MID-ELIG              PIC 9(3)   COMP VALUE 0.
024600     05  WS-FWD-ELIG              PIC 9(3)   COMP VALUE 0.
024700     05  WS-SUB-CTR               PIC 9(6)   COMP VALUE 0.
024800     05  WS-PAGE-CTR-R            PIC 99     COMP VALUE 0.
024900     05  WS-PAGE-CTR-S            PIC 99     COMP VALUE 0.
025000     05  FILLER                   PIC X(20) VALUE SPACES.
025100 
025200 01  SUBSCRIPT-AREA.
025300     05  PLX                       PIC 9(4)   COMP VALUE 0.
025400     05  TMX                       PIC 9(2)   COMP VALUE 0.
025500     05  FXX                       PIC 9(3)   COMP VALUE 0.
025600     05  L4X                       PIC 9(4)   COMP VALUE 0.
025700     05  PKX                       PIC 9(4)   COMP VALUE 0.
025800     05  SRX                       PIC 9(3)   COMP VALUE 0.
025900     05  IX1                       PIC 9(4)   COMP VALUE 0.
026000     05  IX2                       PIC 9(4)   COMP VALUE 0.
026100     05  WS-SWAP                   PIC 9(4)   COMP VALUE 0.
026200     05  WS-SLOT                   PIC 9(2)   COMP VALUE 0.
026300     05  WS-TRANS-CTR              PIC 9      COMP VALUE 0.
026400     05  FILLER                    PIC X(10) VALUE SPACES.
026500 
026600* TABLE OF ALL PLAYERS READ FROM THE MASTER EXTRACT, LOADED ONCE
026700* AT START-UP AND HELD FOR THE WHOLE RUN - SEE BATCH-FLOW NOTE 1000
026800 01  PLAYER-TABLE.
026900     05  PT-ENTRY OCCURS 1000 TIMES INDEXED BY PLX1.
027000         10  PT-ID                PIC 9(6).
027100         10  PT-NAME               PIC X(20).
027200         10  PT-TEAM               PIC 9(2).
027300         10  PT-ELEM               PIC 9(1).
027400         10  PT-COST               PIC 9(3).
027500         10  PT-PTS                PIC S9(4).
027600         10  PT-MIN                PIC 9(4).
027700         10  PT-XG                 PIC 9(3)V99.
027800         10  PT-XA                 PIC 9(3)V99.
027900         10  PT-BONUS              PIC 9(3).
028000         10  PT-BPS                PIC 9(5).
028100         10  PT-SAVES              PIC 9(3).
028200         10  PT-CS                 PIC 9(2).
028300         10  PT-GC                 PIC 9(3).
028400         10  PT-SEL                PIC 9(3)V9.
028500         10  PT-FORM               PIC 9(2)V9.
028600 
028700* TABLE OF THE 20 CLUBS, WITH THE DERIVED STRENGTH, FIXTURE AND
028800* CLEAN-SHEET-PROBABILITY FIGURES WORKED OUT AT 2000-TEAM-STATS
028900 01  TEAM-TABLE.
029000     05  TM-ENTRY OCCURS 20 TIMES INDEXED BY TMX1.
029100         10  TM-ID                 PIC 9(2).
029200         10  TM-NAME                PIC X(20).
029300         10  TM-SHORT                PIC X(3).
029400         10  TM-ATT-HOME              PIC 9(4).
029500         10  TM-ATT-AWAY              PIC 9(4).
029600         10  TM-DEF-HOME              PIC 9(4).
029700         10  TM-DEF-AWAY              PIC 9(4).
029800         10  TM-GAMES-PLAYED           PIC 9(3)   COMP.
029900         10  TM-FIX-DIFF               PIC 9V9.
030000         10  TM-ATT-STR                PIC 9(4)V9.
030100         10  TM-DEF-STR                PIC 9(4)V9.
030200         10  TM-ATT-COMB                PIC 9(4)V99.
030300         10  TM-DEF-COMB                PIC 9(5)V99.
030400         10  TM-DEF-CS-TOTAL              PIC 9(4)  COMP.
030500         10  TM-XGA-1                    PIC 9V999.
030600         10  TM-CS-PROB-1                 PIC 9V999.
030700         10  TM-XGA-2                    PIC 9V999.
030800         10  TM-CS-PROB-2                 PIC 9V999.
030900 
031000* TABLE OF UPCOMING AND PLAYED FIXTURES IN FEED ORDER - NO SORTING
031100* IS DONE, THE FEED IS ALREADY IN CHRONOLOGICAL GAMEWEEK ORDER
031200 01  FIXTURE-TABLE.
031300     05  FX-ENTRY OCCURS 380 TIMES INDEXED BY FXX1.
031400         10  FX-ID                  PIC 9(5).
031500         10  FX-GW                   PIC 9(2).
031600         10  FX-TEAM-H                PIC 9(2).
031700         10  FX-TEAM-A                PIC 9(2).
031800         10  FX-FINISHED               PIC X(1).
031900         10  FX-H-DIFF                 PIC 9(1).
032000         10  FX-A-DIFF                 PIC 9(1).
032100 
032200* TABLE OF LAST-4-MATCH AGGREGATES, ONE PER PLAYER WHO HAS PLAYED
032300* RECENTLY - A PLAYER MISSING FROM THIS TABLE GETS ALL-ZERO STATS
032400 01  LAST4-TABLE.
032500     05  L4-ENTRY OCCURS 1000 TIMES INDEXED BY L4X1.
032600         10  L4-ID                   PIC 9(6).
032700         10  L4-GAMES                 PIC 9(1).
032800         10  L4-STARTS                 PIC 9(1).
032900         10  L4-MINUTES                PIC 9(3).
033000         10  L4-POINTS                 PIC S9(3).
033100         10  L4-GW-MIN                  PIC 9(1).
033200 
033300* TABLE OF EVERY SUBSCRIBER'S PICKS, LOADED WHOLESALE SO THE
033400* SUBSCRIBER LOOP CAN PULL AN ENTRY'S 15 SLOTS WITH A LINEAR SCAN
033500 01  PICK-TABLE.
033600     05  PK-ENTRY OCCURS 4000 TIMES INDEXED BY PKX1.
033700         10  PK-ENTRY-ID              PIC 9(8).
033800         10  PK-SLOT                   PIC 9(2).
033900         10  PK-PLR-ID                  PIC 9(6).
034000         10  PK-CFLAG                    PIC X(1).
034100 
034200* WORKING COPY OF THE 15 SLOTS FOR THE SUBSCRIBER CURRENTLY BEING
034300* REPORTED, FILLED BY 5100-BUILD-PICKS
034400 01  SUB-SQUAD-TABLE.
034500     05  SQ-ENTRY OCCURS 15 TIMES INDEXED BY SQX1.
034600         10  SQ-SLOT                   PIC 9(2).
034700         10  SQ-PLR-ID                  PIC 9(6).
034800         10  SQ-CFLAG                    PIC X(1).
034900         10  SQ-FOUND                    PIC X.
035000             88  SLOT-FOUND                VALUE 'Y'.
035100         10  SQ-POS                      PIC X(3).
035200         10  SQ-NAME                     PIC X(20).
035300         10  SQ-SHORT                    PIC X(3).
035400         10  SQ-PRICE                    PIC 9(2)V9.
035500         10  SQ-RANK                     PIC 9(4) COMP.
035600         10  SQ-RANK-MAX                 PIC 9(4) COMP.
035700         10  SQ-SCORE                    PIC S9(4)V99.
035800         10  SQ-TRANS-DONE                PIC X.
035900             88  TRANSFER-DONE              VALUE 'Y'.
036000             88  TRANSFER-NOT-DONE          VALUE 'N'.
036100 
036200* HOLDS UP TO 3 TRANSFER-OUT/TRANSFER-IN PAIRS WORKED OUT AT
036300* 5300-TRANSFERS FOR PRINTING AT 5400-SUB-REPORT - KEPT SEPARATE
036400* FROM SUB-SQUAD-TABLE SO THE REPORT CAN BE WRITTEN IN THE DESK'S
036500* FIXED ORDER (HEADER, CAPTAIN, TRANSFERS, STARTERS, BENCH, SUMMARY)
036600* REGARDLESS OF WHICH SLOT THE TRANSFER CAME FROM
036700 01  TRANS-REC-TABLE.
036800     05  TR-ENTRY OCCURS 3 TIMES INDEXED BY TRX1.
036900         10  TR-OUT-SUB                  PIC 9(4) COMP.
037000         10  TR-OUT-POS                  PIC X(3).
037100         10  TR-REPL-FOUND                PIC X.
037200             88  TRANSFER-REPL-FOUND        VALUE 'Y'.
037300         10  TR-REPL-SUB                   PIC 9(4) COMP.
037400 
037500* TABLES HOLDING THE RANKED SCORE RECORD FOR EACH POSITION, BUILT
037600* AT 3000-SCORE-PLAYERS AND ORDERED AT 3600-RANK-POSITIONS
037700 01  GKP-TABLE.
037800     05  SC-GKP OCCURS 300 TIMES INDEXED BY GKX1.
037900         10  SC-GKP-ID                  PIC 9(6).
038000         10  SC-GKP-NAME                 PIC X(20).
038100         10  SC-GKP-SHORT                 PIC X(3).
038200         10  SC-GKP-CLUBID                 PIC 9(2).
038300         10  SC-GKP-PRICE                  PIC 9(2)V9.
038400         10  SC-GKP-XBASE                   PIC S9(3)V99.
038500         10  SC-GKP-XADJ                     PIC S9(3)V99.
038600         10  SC-GKP-PLAYPROB                  PIC 9V99.
038700         10  SC-GKP-FORMMULT                   PIC 9V99.
038800         10  SC-GKP-FIXDIFF                      PIC 9V9.
038900         10  SC-GKP-CSPROB                        PIC 9V999.
039000         10  SC-GKP-PPM                            PIC S9(3)V99.
039100         10  SC-GKP-VALUE                          PIC S9(3)V99.
039200         10  SC-GKP-TOTPTS                          PIC S9(4).
039300         10  SC-GKP-SEL                              PIC 9(3)V9.
039400         10  SC-GKP-SAVPM                            PIC 9(3)V999.
039500         10  SC-GKP-COMPOSITE                        PIC S9(4)V99.
039600         10  SC-GKP-PPGL4                            PIC S9(3)V99.
039700         10  SC-GKP-MINUTES                          PIC 9(4).
039800         10  SC-GKP-RANK                             PIC 9(4) COMP.
039900         10  SC-GKP-ELIGIBLE                         PIC X.
040000             88  GKP-IS-ELIGIBLE                      VALUE 'Y'.
040100 
040200 01  DEF-TABLE.
040300     05  SC-DEF OCCURS 300 TIMES INDEXED BY DFX1.
040400         10  SC-DEF-ID                  PIC 9(6).
040500         10  SC-DEF-NAME                 PIC X(20).
040600         10  SC-DEF-SHORT                 PIC X(3).
040700         10  SC-DEF-CLUBID                 PIC 9(2).
040800         10  SC-DEF-PRICE                  PIC 9(2)V9.
040900         10  SC-DEF-XBASE                   PIC S9(3)V99.
041000         10  SC-DEF-XADJ                     PIC S9(3)V99.
041100         10  SC-DEF-PLAYPROB                  PIC 9V99.
041200         10  SC-DEF-FORMMULT                   PIC 9V99.
041300         10  SC-DEF-FIXDIFF                      PIC 9V9.
041400         10  SC-DEF-CSPROB                        PIC 9V999.
041500         10  SC-DEF-PPM                            PIC S9(3)V99.
041600         10  SC-DEF-VALUE                          PIC S9(3)V99.
041700         10  SC-DEF-TOTPTS                          PIC S9(4).
041800         10  SC-DEF-SEL                              PIC 9(3)V9.
041900         10  SC-DEF-XGPM                             PIC 9(3)V999.
042000         10  SC-DEF-XAPM                             PIC 9(3)V999.
042100         10  SC-DEF-COMPOSITE                        PIC S9(4)V99.
042200         10  SC-DEF-PPGL4                            PIC S9(3)V99.
042300         10  SC-DEF-MINUTES                          PIC 9(4).
042400         10  SC-DEF-RANK                             PIC 9(4) COMP.
042500         10  SC-DEF-ELIGIBLE                         PIC X.
042600             88  DEF-IS-ELIGIBLE                      VALUE 'Y'.
042700 
042800 01  MID-TABLE.
042900     05  SC-MID OCCURS 300 TIMES INDEXED BY MDX1.
043000         10  SC-MID-ID                  PIC 9(6).
043100         10  SC-MID-NAME                 PIC X(20).
043200         10  SC-MID-SHORT                 PIC X(3).
043300         10  SC-MID-CLUBID                 PIC 9(2).
043400         10  SC-MID-PRICE                  PIC 9(2)V9.
043500         10  SC-MID-XBASE                   PIC S9(3)V99.
043600         10  SC-MID-XADJ                     PIC S9(3)V99.
043700         10  SC-MID-PLAYPROB                  PIC 9V99.
043800         10  SC-MID-FORMMULT                   PIC 9V99.
043900         10  SC-MID-FIXDIFF                      PIC 9V9.
044000         10  SC-MID-CSPROB                        PIC 9V999.
044100         10  SC-MID-PPM                            PIC S9(3)V99.
044200         10  SC-MID-VALUE                          PIC S9(3)V99.
044300         10  SC-MID-TOTPTS                          PIC S9(4).
044400         10  SC-MID-SEL                              PIC 9(3)V9.
044500         10  SC-MID-XGPM                             PIC 9(3)V99.
044600         10  SC-MID-XAPM                             PIC 9(3)V99.
044700         10  SC-MID-COMPOSITE                        PIC S9(4)V99.
044800         10  SC-MID-PPGL4                            PIC S9(3)V99.
044900         10  SC-MID-MINUTES                          PIC 9(4).
045000         10  SC-MID-RANK                             PIC 9(4) COMP.
045100         10  SC-MID-ELIGIBLE                         PIC X.
045200             88  MID-IS-ELIGIBLE                      VALUE 'Y'.
045300 
045400 01  FWD-TABLE.
045500     05  SC-FWD OCCURS 300 TIMES INDEXED BY FWX1.
045600         10  SC-FWD-ID                  PIC 9(6).
045700         10  SC-FWD-NAME                 PIC X(20).
045800         10  SC-FWD-SHORT                 PIC X(3).
045900         10  SC-FWD-CLUBID                 PIC 9(2).
046000         10  SC-FWD-PRICE                  PIC 9(2)V9.
046100         10  SC-FWD-XBASE                   PIC S9(3)V99.
046200         10  SC-FWD-XADJ                     PIC S9(3)V99.
046300         10  SC-FWD-PLAYPROB                  PIC 9V99.
046400         10  SC-FWD-FORMMULT                   PIC 9V99.
046500         10  SC-FWD-FIXDIFF                      PIC 9V9.
046600         10  SC-FWD-CSPROB                        PIC 9V999.
046700         10  SC-FWD-PPM                            PIC S9(3)V99.
046800         10  SC-FWD-VALUE                          PIC S9(3)V99.
046900         10  SC-FWD-TOTPTS                          PIC S9(4).
047000         10  SC-FWD-SEL                              PIC 9(3)V9.
047100         10  SC-FWD-XGPM                             PIC 9(3)V99.
047200         10  SC-FWD-XAPM                             PIC 9(3)V99.
047300         10  SC-FWD-COMPOSITE                        PIC S9(4)V99.
047400         10  SC-FWD-PPGL4                            PIC S9(3)V99.
047500         10  SC-FWD-MINUTES                          PIC 9(4).
047600         10  SC-FWD-RANK                             PIC 9(4) COMP.
047700         10  SC-FWD-ELIGIBLE                         PIC X.
047800             88  FWD-IS-ELIGIBLE                      VALUE 'Y'.
047900 
048000* INDEX-SORT ARRAYS - HOLD TABLE SUBSCRIPTS, NOT THE SCORE RECORDS
048100* THEMSELVES, SO A SORT PASS DOES NOT HAVE TO MOVE THE WIDE RECORD
048200* (SEE PR-0247).  ORDER-XADJ IS USED FOR TOP-15/DREAM-TEAM PRINTING
048300* AND FOR THE GKP/DEF SUBSCRIBER RANK; ORDER-SCORE (MID/FWD ONLY)
048400* IS USED FOR THE MID/FWD SUBSCRIBER RANK, WHICH GOES BY COMPOSITE.
048500 01  ORDER-XADJ-GKP.
048600     05  OX-GKP OCCURS 300 TIMES INDEXED BY OXG1.
048700         10  OX-GKP-SUB               PIC 9(4) COMP.
048800 01  ORDER-XADJ-DEF.
048900     05  OX-DEF OCCURS 300 TIMES INDEXED BY OXD1.
049000         10  OX-DEF-SUB               PIC 9(4) COMP.
049100 01  ORDER-XADJ-MID.
049200     05  OX-MID OCCURS 300 TIMES INDEXED BY OXM1.
049300         10  OX-MID-SUB               PIC 9(4) COMP.
049400 01  ORDER-XADJ-FWD.
049500     05  OX-FWD OCCURS 300 TIMES INDEXED BY OXF1.
049600         10  OX-FWD-SUB               PIC 9(4) COMP.
049700 01  ORDER-SCORE-MID.
049800     05  OS-MID OCCURS 300 TIMES INDEXED BY OSM1.
049900         10  OS-MID-SUB               PIC 9(4) COMP.
050000 01  ORDER-SCORE-FWD.
050100     05  OS-FWD OCCURS 300 TIMES INDEXED BY OSF1.
050200         10  OS-FWD-SUB               PIC 9(4) COMP.
050300 
050400* CLUB HEAD-COUNT TABLE USED BY THE BUDGET SQUAD BUILDER TO HOLD
050500* THE MAX-3-PER-CLUB RULE ACROSS ALL FOUR POSITIONS
050600 01  CLUB-COUNT-TABLE.
050700     05  CC-ENTRY OCCURS 20 TIMES INDEXED BY CCX1.
050800         10  CC-TEAM-ID                PIC 9(2).
050900         10  CC-COUNT                    PIC 9     COMP.
051000 
051100* LOOKUP TABLE FOR THE THREE-LETTER POSITION TEXT PRINTED ON BOTH
051200* REPORTS, KEYED BY ELEMENT-TYPE (1=GKP 2=DEF 3=MID 4=FWD)
051300 01  POSITION-CODE-INFO.
051400     05  FILLER                        PIC X(3)  VALUE 'GKP'.
051500     05  FILLER                        PIC X(3)  VALUE 'DEF'.
051600     05  FILLER                        PIC X(3)  VALUE 'MID'.
051700     05  FILLER                        PIC X(3)  VALUE 'FWD'.
051800 01  POSITION-CODE-TABLE REDEFINES POSITION-CODE-INFO.
051900     05  T-POS-CODE                    PIC X(3)  OCCURS 4.
052000 
052100* PRICE-BAND LOW/HIGH PAIRS FOR THE BUDGET SQUAD BUILDER, IN
052200* MILLIONS, READ IN THE ORDER THE DESK WANTS THE BANDS FILLED -
052300* DEF BANDS 1-3, MID BANDS 4-7, FWD BANDS 8-10, PER THE DESK'S
052400* BUDGET-SQUAD PRICE-BAND MEMO
052500 01  BAND-PRICE-INFO.
052600     05  FILLER    PIC 99V9  VALUE 55.0.
052700     05  FILLER    PIC 99V9  VALUE 99.9.
052800     05  FILLER    PIC 99V9  VALUE 45.0.
052900     05  FILLER    PIC 99V9  VALUE 54.9.
053000     05  FILLER    PIC 99V9  VALUE 00.0.
053100     05  FILLER    PIC 99V9  VALUE 44.9.
053200     05  FILLER    PIC 99V9  VALUE 95.0.
053300     05  FILLER    PIC 99V9  VALUE 99.9.
053400     05  FILLER    PIC 99V9  VALUE 70.0.
053500     05  FILLER    PIC 99V9  VALUE 94.9.
053600     05  FILLER    PIC 99V9  VALUE 55.0.
053700     05  FILLER    PIC 99V9  VALUE 69.9.
053800     05  FILLER    PIC 99V9  VALUE 00.0.
053900     05  FILLER    PIC 99V9  VALUE 54.9.
054000     05  FILLER    PIC 99V9  VALUE 70.0.
054100     05  FILLER    PIC 99V9  VALUE 99.9.
054200     05  FILLER    PIC 99V9  VALUE 55.0.
054300     05  FILLER    PIC 99V9  VALUE 69.9.
054400     05  FILLER    PIC 99V9  VALUE 00.0.
054500     05  FILLER    PIC 99V9  VALUE 54.9.
054600 01  BAND-PRICE-TABLE REDEFINES BAND-PRICE-INFO.
054700     05  T-BAND-ENTRY OCCURS 10 TIMES INDEXED BY BPX1.
054800         10  T-BAND-LOW            PIC 99V9.
054900         10  T-BAND-HIGH           PIC 99V9.
055000 
055100 01  CURRENT-DATE-AND-TIME.
055200     05  I-DATE.
055300         10  I-CC        PIC 99.
055400         10  I-YY        PIC 99.
055500         10  I-MM        PIC 99.
055600         10  I-DD        PIC 99.
055700     05  I-TIME          PIC X(11).
055800 01  I-DATE-SPLIT REDEFINES I-DATE.
055900     05  I-DATE-CCYY     PIC 9(4).
056000     05  I-DATE-MMDD.
056100         10  I-DATE-MM   PIC 99.
056200         10  I-DATE-DD   PIC 99.
056300 
056400* MISCELLANEOUS WORK FIELDS USED BY THE SCORING FORMULAS - HELD
056500* AWAY FROM THE TABLES SO THE SAME FIELDS SERVE ALL FOUR POSITIONS
056600 01  CALC-AREA.
056700     05  CA-GAMES-PLAYED         PIC 9(3)   COMP.
056800     05  CA-PPG-SEASON           PIC S9(4)V99.
056900     05  CA-XG-PM                PIC 9(3)V999.
057000     05  CA-XA-PM                PIC 9(3)V999.
057100     05  CA-MINPTS               PIC 9V9.
057200     05  CA-BPS-PER-90           PIC S9(5)V99.
057300     05  CA-BONUS-PM             PIC S9(3)V99.
057400     05  CA-XPTS-BASE            PIC S9(3)V99.
057500     05  CA-PLAY-PROB            PIC 9V99.
057600     05  CA-AVG-MIN-L4           PIC 9(3)V9.
057700     05  CA-START-RATE           PIC 9V99.
057800     05  CA-MIN-RATE             PIC 9V99.
057900     05  CA-FORM-RATIO           PIC 9(3)V99.
058000     05  CA-FORM-MULT            PIC 9V99.
058100     05  CA-XPTS-FORM            PIC S9(3)V99.
058200     05  CA-FIX-DIFF             PIC 9V9.
058300     05  CA-FIX-MULT             PIC 9V99.
058400     05  CA-XPTS-ADJ             PIC S9(3)V99.
058500     05  CA-PRICE-MILL           PIC 9(2)V9.
058600     05  CA-PPM                  PIC S9(3)V99.
058700     05  CA-VALUE                PIC S9(3)V99.
058800     05  CA-PPG-L4               PIC S9(3)V99.
058900     05  CA-SAVES-PM             PIC 9(3)V999.
059000     05  CA-COMPOSITE            PIC S9(4)V99.
059100     05  CA-L4-GAMES             PIC 9(1).
059200     05  CA-L4-STARTS            PIC 9(1).
059300     05  CA-L4-MINUTES           PIC 9(3).
059400     05  CA-L4-POINTS            PIC S9(3).
059500     05  CA-L4-GWMIN             PIC 9(1).
059600     05  WS-L4-FOUND             PIC X.
059700         88  LAST4-MATCH-FOUND       VALUE 'Y'.
059800 
059900* WORK FIELDS FOR THE CLEAN-SHEET-PROBABILITY SERIES EXPANSION -
060000* E**(-X) IS BUILT TERM-BY-TERM (NO INTRINSIC FUNCTION ON THIS
060100* COMPILER) SO 16 TERMS ARE CARRIED FOR ACCURACY OUT TO X = 4.0
060200 01  EXP-CALC-AREA.
060300     05  EC-X                    PIC S9(2)V9999.
060400     05  EC-TERM                 PIC S9(4)V9999999.
060500     05  EC-SUM                  PIC S9(4)V9999999.
060600     05  EC-N                    PIC 99        COMP.
060700     05  EC-RESULT               PIC 9V999.
060800 
060900 01  COMPANY-TITLE-LINE.
061000     05  FILLER                  PIC X(6)      VALUE 'DATE: '.
061100     05  O-MM                    PIC 99.
061200     05  FILLER                  PIC X         VALUE '/'.
061300     05  O-DD                    PIC 99.
061400     05  FILLER                  PIC X         VALUE '/'.
061500     05  O-CCYY                  PIC 9(4).
061600     05  FILLER                  PIC X(40)     VALUE SPACES.
061700     05  FILLER                  PIC X(29)     VALUE
061800                                      'PITCHSIDE DATA SERVICES'.
061900     05  FILLER                  PIC X(40)     VALUE SPACES.
062000     05  FILLER                  PIC X(6)      VALUE 'PAGE: '.
062100     05  O-PAGE-R                PIC Z9.
062200 
062300 01  RANK-HEADING-LINE.
062400     05  FILLER                  PIC X(9)      VALUE 'FFLBAT02 '.
062500     05  FILLER                  PIC X(30)     VALUE SPACES.
062600     05  O-RPT-TITLE              PIC X(60).
062700     05  FILLER                  PIC X(34)     VALUE SPACES.
062800 
062900 01  RANK-COL-HEAD-1.
063000     05  FILLER     PIC X(5)   VALUE 'RANK '.
063100     05  FILLER     PIC X(20)  VALUE 'PLAYER NAME         '.
063200     05  FILLER     PIC X(4)   VALUE 'CLUB'.
063300     05  FILLER     PIC X(9)   VALUE '   PRICE '.
063400     05  FILLER     PIC X(8)   VALUE '   XPTS '.
063500     05  FILLER     PIC X(8)   VALUE '   FORM '.
063600     05  FILLER     PIC X(7)   VALUE 'PLAY% '.
063700     05  FILLER     PIC X(16)  VALUE '  MODEL-A MODEL-B'.
063800     05  FILLER     PIC X(9)   VALUE '  FIXDIF '.
063900     05  FILLER     PIC X(8)   VALUE '   PPM  '.
064000     05  FILLER     PIC X(8)   VALUE '   PTS  '.
064100     05  FILLER     PIC X(7)   VALUE '  OWN% '.
064200 
064300 01  RANK-DETAIL-LINE.
064400     05  O-RANK                  PIC ZZ9.
064500     05  FILLER                  PIC X        VALUE SPACES.
064600     05  O-NAME                  PIC X(20).
064700     05  FILLER                  PIC X        VALUE SPACES.
064800     05  O-CLUB                  PIC X(3).
064900     05  FILLER                  PIC X        VALUE SPACES.
065000     05  O-PRICE                 PIC Z9.9.
065100     05  FILLER                  PIC X(3)     VALUE SPACES.
065200     05  O-XPTS                  PIC Z9.99.
065300     05  FILLER                  PIC X(3)     VALUE SPACES.
065400     05  O-FORM                  PIC 9.99.
065500     05  FILLER                  PIC X(3)     VALUE SPACES.
065600     05  O-PLAYPCT                PIC ZZ9.
065700     05  FILLER                  PIC X(4)     VALUE SPACES.
065800*  MODEL-A/B CARRY A DIFFERENT MODEL COMPONENT PER POSITION - DEF'S
065900*  NATIVE 3-DECIMAL EXPECTED GOALS/ASSISTS VIEW IS THE BASE PICTURE;
066000*  GKP'S CLEAN-SHEET PERCENT AND MID/FWD'S 2-DECIMAL EXPECTED GOALS/
066100*  ASSISTS ARE REDEFINES OF THE SAME BYTES SO THE PRINT LINE NEVER
066200*  SHIFTS COLUMN REGARDLESS OF WHICH POSITION FILLS IT
066300     05  O-MODEL-A                PIC Z.999.
066400     05  O-MODEL-A-CSPCT REDEFINES O-MODEL-A
066500                              PIC ZZ9.9.
066600     05  O-MODEL-A-2DP    REDEFINES O-MODEL-A
066700                              PIC Z9.99.
066800     05  FILLER                  PIC X(2)     VALUE SPACES.
066900     05  O-MODEL-B                PIC Z.999.
067000     05  O-MODEL-B-2DP    REDEFINES O-MODEL-B
067100                              PIC Z9.99.
067200     05  FILLER                  PIC X(3)     VALUE SPACES.
067300     05  O-FIXDIFF                PIC 9.9.
067400     05  FILLER                  PIC X(3)     VALUE SPACES.
067500     05  O-PPM                    PIC Z9.99.
067600     05  FILLER                  PIC X(3)     VALUE SPACES.
067700     05  O-TOTPTS                 PIC ZZZ9.
067800     05  FILLER                  PIC X(3)     VALUE SPACES.
067900     05  O-OWNPCT                 PIC ZZ9.9.
068000 
068100 01  VFM-HEADING-LINE.
068200     05  FILLER                  PIC X(46)    VALUE
068300                              'VALUE-FOR-MONEY - BEST XPTS PER MILLION SPENT'.
068400     05  FILLER                  PIC X(87)    VALUE SPACES.
068500 
068600 01  VFM-DETAIL-LINE.
068700     05  O-VFM-POS                PIC X(3).
068800     05  FILLER                  PIC X(2)     VALUE SPACES.
068900     05  O-VFM-NAME                PIC X(20).
069000     05  FILLER                  PIC X(2)     VALUE SPACES.
069100     05  O-VFM-CLUB                PIC X(3).
069200     05  FILLER                  PIC X(2)     VALUE SPACES.
069300     05  O-VFM-PRICE                PIC Z9.9.
069400     05  FILLER                  PIC X(2)     VALUE SPACES.
069500     05  O-VFM-XPTS                 PIC Z9.99.
069600     05  FILLER                  PIC X(2)     VALUE SPACES.
069700     05  O-VFM-PPM                   PIC Z9.99.
069800     05  FILLER                  PIC X(80)    VALUE SPACES.
069900 
070000 01  DREAM-HEADING-LINE.
070100     05  FILLER                  PIC X(23)    VALUE 'DREAM TEAM - 1-3-4-3'.
070200     05  FILLER                  PIC X(110)   VALUE SPACES.
070300 
070400 01  DREAM-DETAIL-LINE.
070500     05  O-DRM-POS                PIC X(3).
070600     05  FILLER                  PIC X(2)     VALUE SPACES.
070700     05  O-DRM-NAME                PIC X(20).
070800     05  FILLER                  PIC X(2)     VALUE SPACES.
070900     05  O-DRM-CLUB                PIC X(3).
071000     05  FILLER                  PIC X(2)     VALUE SPACES.
071100     05  O-DRM-PRICE                PIC Z9.9.
071200     05  FILLER                  PIC X(2)     VALUE SPACES.
071300     05  O-DRM-PPGL4                 PIC ZZ9.99.
071400     05  FILLER                  PIC X(2)     VALUE SPACES.
071500     05  O-DRM-TOTPTS                PIC ZZZ9.
071600     05  FILLER                  PIC X(2)     VALUE SPACES.
071700     05  O-DRM-XPTS                  PIC Z9.99.
071800     05  FILLER                  PIC X(83)    VALUE SPACES.
071900 
072000 01  DREAM-TOTAL-LINE.
072100     05  FILLER                  PIC X(9)     VALUE 'TOTAL   '.
072200     05  FILLER                  PIC X(16)    VALUE SPACES.
072300     05  FILLER                  PIC X(4)     VALUE SPACES.
072400     05  O-DRM-T-PRICE              PIC ZZ9.9.
072500     05  FILLER                  PIC X        VALUE SPACES.
072600     05  O-DRM-T-PPGL4               PIC ZZZ9.99.
072700     05  FILLER                  PIC X        VALUE SPACES.
072800     05  O-DRM-T-TOTPTS              PIC ZZZZ9.
072900     05  FILLER                  PIC X(92)    VALUE SPACES.
073000 
073100 01  BUDGET-HEADING-LINE.
073200     05  FILLER                  PIC X(37)    VALUE
073300                                      'RECOMMENDED BUDGET SQUAD - 89.0M CAP'.
073400     05  FILLER                  PIC X(96)    VALUE SPACES.
073500 
073600 01  BUDGET-DETAIL-LINE.
073700     05  O-BSQ-POS                PIC X(3).
073800     05  FILLER                  PIC X(2)     VALUE SPACES.
073900     05  O-BSQ-NAME                PIC X(20).
074000     05  FILLER                  PIC X(2)     VALUE SPACES.
074100     05  O-BSQ-CLUB                PIC X(3).
074200     05  FILLER                  PIC X(2)     VALUE SPACES.
074300     05  O-BSQ-PRICE                PIC Z9.9.
074400     05  FILLER                  PIC X(2)     VALUE SPACES.
074500     05  O-BSQ-SCORE                 PIC ZZZ9.99.
074600     05  FILLER                  PIC X(85)    VALUE SPACES.
074700 
074800 01  BUDGET-TOTAL-LINE.
074900     05  FILLER                  PIC X(14)    VALUE 'SQUAD TOTALS: '.
075000     05  O-BSQ-T-COUNT               PIC Z9.
075100     05  FILLER                  PIC X(8)     VALUE ' PLAYERS'.
075200     05  FILLER                  PIC X(8)     VALUE ' SPENT: '.
075300     05  O-BSQ-T-SPEND                PIC ZZ9.9.
075400     05  FILLER                  PIC X(6)     VALUE ' LEFT:'.
075500     05  O-BSQ-T-LEFT                  PIC Z9.9.
075600     05  FILLER                  PIC X(73)    VALUE SPACES.
075700 
075800 01  GEMS-HEADING-LINE.
075900     05  FILLER                  PIC X(32)    VALUE
076000                                      'CHEAP GEMS - PRICE 6.0M OR LESS'.
076100     05  FILLER                  PIC X(101)   VALUE SPACES.
076200 
076300 01  GEMS-DETAIL-LINE.
076400     05  O-GEM-POS                PIC X(3).
076500     05  FILLER                  PIC X(2)     VALUE SPACES.
076600     05  O-GEM-NAME                PIC X(20).
076700     05  FILLER                  PIC X(2)     VALUE SPACES.
076800     05  O-GEM-CLUB                PIC X(3).
076900     05  FILLER                  PIC X(2)     VALUE SPACES.
077000     05  O-GEM-PRICE                PIC Z9.9.
077100     05  FILLER                  PIC X(2)     VALUE SPACES.
077200     05  O-GEM-PPM                  PIC Z9.99.
077300     05  FILLER                  PIC X(85)    VALUE SPACES.
077400 
077500 01  DIFF-HEADING-LINE.
077600     05  FILLER                  PIC X(41)    VALUE
077700                               'DIFFERENTIALS - OWNED BY 15 PCT OR FEWER'.
077800     05  FILLER                  PIC X(92)    VALUE SPACES.
077900 
078000 01  DIFF-DETAIL-LINE.
078100     05  O-DIF-POS                PIC X(3).
078200     05  FILLER                  PIC X(2)     VALUE SPACES.
078300     05  O-DIF-NAME                PIC X(20).
078400     05  FILLER                  PIC X(2)     VALUE SPACES.
078500     05  O-DIF-CLUB                PIC X(3).
078600     05  FILLER                  PIC X(2)     VALUE SPACES.
078700     05  O-DIF-OWNPCT               PIC ZZ9.9.
078800     05  FILLER                  PIC X(2)     VALUE SPACES.
078900     05  O-DIF-SCORE                 PIC ZZZ9.99.
079000     05  FILLER                  PIC X(84)    VALUE SPACES.
079100 
079200 01  BLANK-LINE-R.
079300     05  FILLER                  PIC X(133)   VALUE SPACES.
079400 
079500 01  SUB-TITLE-LINE.
079600     05  FILLER                  PIC X(6)      VALUE 'DATE: '.
079700     05  O-SUB-MM                 PIC 99.
079800     05  FILLER                  PIC X         VALUE '/'.
079900     05  O-SUB-DD                 PIC 99.
080000     05  FILLER                  PIC X         VALUE '/'.
080100     05  O-SUB-CCYY                PIC 9(4).
080200     05  FILLER                  PIC X(40)     VALUE SPACES.
080300     05  FILLER                  PIC X(33)     VALUE
080400                                  'PITCHSIDE SUBSCRIBER RECOMMENDER'.
080500     05  FILLER                  PIC X(32)     VALUE SPACES.
080600     05  FILLER                  PIC X(6)      VALUE 'PAGE: '.
080700     05  O-PAGE-S                PIC Z9.
080800 
080900 01  SUB-HEADER-LINE.
081000     05  FILLER                  PIC X(14)     VALUE 'SUBSCRIBER:  '.
081100     05  O-SUB-NAME-H              PIC X(30).
081200     05  FILLER                  PIC X(4)      VALUE SPACES.
081300     05  FILLER                  PIC X(10)     VALUE 'ENTRY ID: '.
081400     05  O-SUB-ENTRY-H              PIC 9(8).
081500     05  FILLER                  PIC X(67)     VALUE SPACES.
081600 
081700 01  SUB-CAPTAIN-LINE.
081800     05  FILLER                  PIC X(18)     VALUE
081900                                      'RECOMMENDED CAPTAIN: '.
082000     05  O-CAP-NAME                PIC X(20).
082100     05  FILLER                  PIC X(2)      VALUE SPACES.
082200     05  O-CAP-CLUB                PIC X(3).
082300     05  FILLER                  PIC X(2)      VALUE SPACES.
082400     05  O-CAP-SCORE                PIC ZZZ9.99.
082500     05  FILLER                  PIC X(85)     VALUE SPACES.
082600 
082700 01  SUB-TRANSFER-LINE.
082800     05  FILLER                  PIC X(8)      VALUE 'TRANSFER'.
082900     05  FILLER                  PIC X(4)      VALUE ' OUT'.
083000     05  FILLER                  PIC X         VALUE SPACES.
083100     05  O-TRO-NAME                 PIC X(20).
083200     05  FILLER                  PIC X         VALUE SPACES.
083300     05  O-TRO-RANK                  PIC ZZ9.
083400     05  FILLER                  PIC X         VALUE SPACES.
083500     05  O-TRO-PRICE                  PIC Z9.9.
083600     05  FILLER                  PIC X(5)      VALUE ' ---> '.
083700     05  FILLER                  PIC X(2)      VALUE 'IN'.
083800     05  FILLER                  PIC X         VALUE SPACES.
083900     05  O-TRI-NAME                  PIC X(20).
084000     05  FILLER                  PIC X         VALUE SPACES.
084100     05  O-TRI-PRICE                  PIC Z9.9.
084200     05  FILLER                  PIC X         VALUE SPACES.
084300     05  O-TRI-SCORE                   PIC ZZZ9.99.
084400     05  FILLER                  PIC X(43)     VALUE SPACES.
084500 
084600 01  SUB-COL-HEAD.
084700     05  FILLER     PIC X(4)   VALUE 'POS '.
084800     05  FILLER     PIC X(22)  VALUE 'PLAYER              '.
084900     05  FILLER     PIC X(4)   VALUE 'CLUB'.
085000     05  FILLER     PIC X(8)   VALUE ' PRICE  '.
085100     05  FILLER     PIC X(9)   VALUE ' RANK    '.
085200     05  FILLER     PIC X(8)   VALUE ' SCORE  '.
085300     05  FILLER     PIC X(74)  VALUE SPACES.
085400 
085500 01  SUB-PICK-LINE.
085600     05  O-PK-POS                 PIC X(3).
085700     05  FILLER                  PIC X        VALUE SPACES.
085800     05  O-PK-NAME                 PIC X(20).
085900     05  O-PK-CFLAG                 PIC X(3).
086000     05  FILLER                  PIC X        VALUE SPACES.
086100     05  O-PK-CLUB                 PIC X(3).
086200     05  FILLER                  PIC X(2)     VALUE SPACES.
086300     05  O-PK-PRICE                PIC Z9.9.
086400     05  FILLER                  PIC X(3)     VALUE SPACES.
086500     05  O-PK-RANK                PIC ZZ9.
086600     05  FILLER                  PIC X         VALUE '/'.
086700     05  O-PK-RANKMAX              PIC ZZ9.
086800     05  FILLER                  PIC X(3)     VALUE SPACES.
086900     05  O-PK-SCORE                PIC ZZZ9.99.
087000     05  FILLER                  PIC X(70)     VALUE SPACES.
087100 
087200 01  SUB-BENCH-HEAD.
087300     05  FILLER                  PIC X(6)     VALUE 'BENCH:'.
087400     05  FILLER                  PIC X(127)   VALUE SPACES.
087500 
087600 01  SUB-SUMMARY-LINE-R.
087700     05  FILLER                  PIC X(13)    VALUE 'AVERAGE RANK:'.
087800     05  O-SUM-AVG-RANK             PIC ZZZ9.9.
087900     05  FILLER                  PIC X(5)     VALUE SPACES.
088000     05  FILLER                  PIC X(15)    VALUE 'PICKS IN TOP 10'.
088100     05  O-SUM-TOP10                PIC Z9.
088200     05  FILLER                  PIC X(5)     VALUE SPACES.
088300     05  FILLER                  PIC X(15)    VALUE 'PICKS IN TOP 25'.
088400     05  O-SUM-TOP25                PIC Z9.
088500     05  FILLER                  PIC X(66)    VALUE SPACES.
088600 
088700 01  BLANK-LINE-S.
088800     05  FILLER                  PIC X(133)   VALUE SPACES.
088900 
089000 01  SUB-FINAL-LINE.
089100     05  FILLER                  PIC X(13)    VALUE 'SUBSCRIBERS: '.
089200     05  O-FINAL-SUB-CTR            PIC ZZZ,ZZ9.
089300     05  FILLER                  PIC X(113)   VALUE SPACES.
089400 
089500* WORK FIELDS FOR THE PER-CLUB FIXTURE-DIFFICULTY AND GAMES-PLAYED
089600* SCAN AT 2100/2300 - KEPT SEPARATE FROM CALC-AREA SINCE THEY
089700* COUNT FIXTURES RATHER THAN SCORE A PLAYER
089800 01  TEAM-CALC-WORK.
089900     05  TW-FD-COUNT           PIC 9      COMP.
090000     05  TW-FD-SUM             PIC 9(2)   COMP.
090100     05  TW-GAMES-PLAYED       PIC 9(3)   COMP.
090200     05  TW-TOP-MIN-1          PIC 9(4)   COMP.
090300     05  TW-TOP-MIN-2          PIC 9(4)   COMP.
090400     05  TW-TOP-GC-1           PIC 9(3)   COMP.
090500     05  TW-TOP-GC-2           PIC 9(3)   COMP.
090600     05  TW-TOP-MIN-FOUND-1    PIC X.
090700         88  TOP-MIN-1-FOUND       VALUE 'Y'.
090800     05  TW-TOP-MIN-FOUND-2    PIC X.
090900         88  TOP-MIN-2-FOUND       VALUE 'Y'.
091000     05  TW-DEF-CS-TOTAL       PIC 9(4)   COMP.
091100     05  TW-DIFF-VALUE         PIC 9(1).
091200     05  TW-HOME-CLUB-FLAG     PIC X.
091300     05  CA-DEF-VARIANT-SW     PIC X.
091400         88  DEF-VARIANT-B         VALUE 'Y'.
091500     05  WS-TM-FOUND           PIC X.
091600         88  TEAM-MATCH-FOUND      VALUE 'Y'.
091700     05  WS-TM-MATCH           PIC 9(2)   COMP.
091800     05  CA-PPG-L4-GWMIN       PIC 9(1).
091900 
092000* SCRATCH FIELDS FOR THE RANKREPT SECTIONS BUILT AT 4000 - THE
092100* "BEST-IN-BAND" HOLDERS ARE REUSED ACROSS EVERY VALUE-FOR-MONEY,
092200* DREAM-TEAM AND BUDGET-SQUAD SEARCH SINCE ONLY ONE SEARCH RUNS AT
092300* A TIME
092400 01  RPT-CALC-WORK.
092500     05  WS-BEST-PPM           PIC S9(3)V99.
092600*    WS-GKP-CSPCT HOLDS THE GOALKEEPER CLEAN-SHEET PROBABILITY
092700*    SCALED TO A WHOLE-PERCENT, 1 DP, FOR THE RANKREPT MODEL-A COLUMN
092800     05  WS-GKP-CSPCT          PIC 9(3)V9.
092900     05  WS-BEST-SCORE         PIC S9(4)V99.
093000     05  WS-BEST-SUB           PIC 9(4)   COMP.
093100     05  WS-BEST-FOUND         PIC X.
093200         88  BEST-FOUND             VALUE 'Y'.
093300         88  BEST-NOT-FOUND         VALUE 'N'.
093400     05  WS-EXCL-ID-1          PIC 9(6).
093500     05  WS-BUDGET-SPEND       PIC S9(3)V9.
093600     05  WS-BUDGET-LEFT        PIC S9(3)V9.
093700     05  WS-BUDGET-CAP         PIC S9(3)V9  VALUE 89.0.
093800     05  WS-BUDGET-COUNT       PIC 9(2)   COMP.
093900     05  WS-DRM-T-PRICE        PIC S9(3)V9.
094000     05  WS-DRM-T-PPGL4        PIC S9(4)V99.
094100     05  WS-DRM-T-TOTPTS       PIC S9(5).
094200     05  WS-GEM-CTR            PIC 9(2)   COMP.
094300     05  WS-DIF-CTR            PIC 9(2)   COMP.
094400     05  WS-BAND-LOW           PIC 9(2)V9.
094500     05  WS-BAND-HIGH          PIC 9(2)V9.
094600     05  WS-CHECK-CLUB         PIC 9(2).
094700     05  WS-CLUB-OK            PIC X.
094800         88  CLUB-LIMIT-OK          VALUE 'Y'.
094900     05  WS-EXCL-CLUB-1        PIC 9(2).
095000     05  WS-BEST-POS           PIC X(3).
095100     05  WS-ID-EXCL            PIC X.
095200         88  ID-IS-EXCLUDED         VALUE 'Y'.
095300         88  ID-NOT-EXCLUDED        VALUE 'N'.
095400     05  WS-CHECK-ID           PIC 9(6).
095500     05  WS-GEM-EXCL OCCURS 10 TIMES INDEXED BY GMX1.
095600         10  WS-GEM-EXCL-ID     PIC 9(6)   COMP.
095700     05  WS-DIF-MINSCORE        PIC 9(2)V9  VALUE 60.0.
095800     05  WS-GEM-MAXPRICE         PIC 9(2)V9 VALUE 06.0.
095900     05  WS-BEST-ID               PIC 9(6).
096000     05  WS-OUT-SUB               PIC 9(4)   COMP.
096100     05  WS-OUT-POS               PIC X(3).
096200     05  WS-OUT-PRICE             PIC 9(2)V9.
096300     05  WS-REPL-FOUND            PIC X.
096400         88  REPLACEMENT-FOUND        VALUE 'Y'.
096500         88  REPLACEMENT-NOT-FOUND    VALUE 'N'.
096600     05  WS-REPL-SUB              PIC 9(4)   COMP.
096700     05  WS-INSQUAD-FLAG          PIC X.
096800         88  ALREADY-IN-SQUAD         VALUE 'Y'.
096900         88  NOT-IN-SQUAD             VALUE 'N'.
097000     05  WS-SUM-RANK-TOTAL        PIC 9(6)   COMP.
097100     05  WS-SUM-CTR               PIC 9(2)   COMP.
097200     05  WS-SUM-TOP10             PIC 9(2)   COMP.
097300     05  WS-SUM-TOP25             PIC 9(2)   COMP.
097400 
097500 PROCEDURE DIVISION.
097600 0000-MAIN.
097700     PERFORM 1000-INIT.
097800     PERFORM 2000-TEAM-STATS
097900         VARYING TMX1 FROM 1 BY 1 UNTIL TMX1 > WS-TEAM-CTR.
098000     PERFORM 3000-SCORE-PLAYERS
098100         VARYING PLX1 FROM 1 BY 1 UNTIL PLX1 > WS-PLAYER-CTR.
098200     PERFORM 3600-RANK-POSITIONS.
098300     PERFORM 4000-REPORTS.
098400     MOVE 1 TO WS-PAGE-CTR-S.
098500     PERFORM 9100-HEADINGS-SUBREPT.
098600     PERFORM 5000-SUBSCRIBER-LOOP
098700         UNTIL NO-MORE-SUBS.
098800     PERFORM 6000-CLOSING.
098900     STOP RUN.
099000 
099100 1000-INIT.
099200     OPEN INPUT PLAYERS.
099300     OPEN INPUT TEAMS.
099400     OPEN INPUT FIXTURES.
099500     OPEN INPUT LAST4.
099600     OPEN INPUT PICKS.
099700     OPEN INPUT CLEANSUB.
099800     OPEN OUTPUT RANKREPT.
099900     OPEN OUTPUT SUBREPT.
100000 
100100     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
100200     MOVE I-DATE-MM TO O-MM.
100300     MOVE I-DATE-DD TO O-DD.
100400     MOVE I-DATE-CCYY TO O-CCYY.
100500     MOVE I-DATE-MM TO O-SUB-MM.
100600     MOVE I-DATE-DD TO O-SUB-DD.
100700     MOVE I-DATE-CCYY TO O-SUB-CCYY.
100800 
100900     PERFORM 1100-LOAD-PLAYERS THRU 1100-X.
101000     PERFORM 1200-LOAD-TEAMS THRU 1200-X.
101100     PERFORM 1300-LOAD-FIXTURES THRU 1300-X.
101200     PERFORM 1400-LOAD-LAST4 THRU 1400-X.
101300     PERFORM 1500-LOAD-PICKS THRU 1500-X.
101400 
101500     PERFORM 9250-READ-CLEANSUB.
101600 
101700*  LOADS THE WHOLE PLAYER EXTRACT INTO PLAYER-TABLE - BATCH FLOW
101800*  RULE IS NO MORE THAN 1000 PLAYERS ON A GIVEN RUN
101900 1100-LOAD-PLAYERS.
102000     MOVE 'YES' TO WS-MORE-PLAYERS.
102100     PERFORM 9200-READ-PLAYERS.
102200     PERFORM 1110-FILL-PLAYER THRU 1110-X
102300         UNTIL NO-MORE-PLAYERS.
102400 1100-X.
102500     EXIT.
102600 
102700 1110-FILL-PLAYER.
102800     ADD 1 TO WS-PLAYER-CTR.
102900     SET PLX1 TO WS-PLAYER-CTR.
103000     MOVE I-PLR-ID      TO PT-ID(PLX1).
103100     MOVE I-PLR-NAME    TO PT-NAME(PLX1).
103200     MOVE I-PLR-TEAM    TO PT-TEAM(PLX1).
103300     MOVE I-PLR-ELEM    TO PT-ELEM(PLX1).
103400     MOVE I-PLR-COST    TO PT-COST(PLX1).
103500     MOVE I-PLR-PTS     TO PT-PTS(PLX1).
103600     MOVE I-PLR-MIN     TO PT-MIN(PLX1).
103700     MOVE I-PLR-XG      TO PT-XG(PLX1).
103800     MOVE I-PLR-XA      TO PT-XA(PLX1).
103900     MOVE I-PLR-BONUS   TO PT-BONUS(PLX1).
104000     MOVE I-PLR-BPS     TO PT-BPS(PLX1).
104100     MOVE I-PLR-SAVES   TO PT-SAVES(PLX1).
104200     MOVE I-PLR-CS      TO PT-CS(PLX1).
104300     MOVE I-PLR-GC      TO PT-GC(PLX1).
104400     MOVE I-PLR-SEL     TO PT-SEL(PLX1).
104500     MOVE I-PLR-FORM    TO PT-FORM(PLX1).
104600     PERFORM 9200-READ-PLAYERS.
104700 1110-X.
104800     EXIT.
104900 
105000*  LOADS THE 20 CLUB RECORDS INTO TEAM-TABLE
105100 1200-LOAD-TEAMS.
105200     MOVE 'YES' TO WS-MORE-TEAMS.
105300     PERFORM 9210-READ-TEAMS.
105400     PERFORM 1210-FILL-TEAM THRU 1210-X
105500         UNTIL NO-MORE-TEAMS.
105600 1200-X.
105700     EXIT.
105800 
105900 1210-FILL-TEAM.
106000     ADD 1 TO WS-TEAM-CTR.
106100     SET TMX1 TO WS-TEAM-CTR.
106200     MOVE I-TM-ID        TO TM-ID(TMX1).
106300     MOVE I-TM-NAME      TO TM-NAME(TMX1).
106400     MOVE I-TM-SHORT     TO TM-SHORT(TMX1).
106500     MOVE I-TM-ATT-HOME  TO TM-ATT-HOME(TMX1).
106600     MOVE I-TM-ATT-AWAY  TO TM-ATT-AWAY(TMX1).
106700     MOVE I-TM-DEF-HOME  TO TM-DEF-HOME(TMX1).
106800     MOVE I-TM-DEF-AWAY  TO TM-DEF-AWAY(TMX1).
106900     MOVE 0              TO TM-GAMES-PLAYED(TMX1).
107000     MOVE 0              TO TM-DEF-CS-TOTAL(TMX1).
107100     PERFORM 9210-READ-TEAMS.
107200 1210-X.
107300     EXIT.
107400 
107500*  LOADS THE FIXTURE LIST IN FEED (CHRONOLOGICAL) ORDER
107600 1300-LOAD-FIXTURES.
107700     MOVE 'YES' TO WS-MORE-FIXTURES.
107800     PERFORM 9220-READ-FIXTURES.
107900     PERFORM 1310-FILL-FIXTURE THRU 1310-X
108000         UNTIL NO-MORE-FIXTURES.
108100 1300-X.
108200     EXIT.
108300 
108400 1310-FILL-FIXTURE.
108500     ADD 1 TO WS-FIXTURE-CTR.
108600     SET FXX1 TO WS-FIXTURE-CTR.
108700     MOVE I-FX-ID        TO FX-ID(FXX1).
108800     MOVE I-FX-GW        TO FX-GW(FXX1).
108900     MOVE I-FX-TEAM-H    TO FX-TEAM-H(FXX1).
109000     MOVE I-FX-TEAM-A    TO FX-TEAM-A(FXX1).
109100     MOVE I-FX-FINISHED  TO FX-FINISHED(FXX1).
109200     MOVE I-FX-H-DIFF    TO FX-H-DIFF(FXX1).
109300     MOVE I-FX-A-DIFF    TO FX-A-DIFF(FXX1).
109400     PERFORM 9220-READ-FIXTURES.
109500 1310-X.
109600     EXIT.
109700 
109800*  LOADS THE LAST-4-MATCH AGGREGATES - A PLAYER NOT FOUND HERE AT
109900*  3100-LAST4-LOOKUP GETS ALL-ZERO FORM STATS BY DEFAULT
110000 1400-LOAD-LAST4.
110100     MOVE 'YES' TO WS-MORE-LAST4.
110200     PERFORM 9230-READ-LAST4.
110300     PERFORM 1410-FILL-LAST4 THRU 1410-X
110400         UNTIL NO-MORE-LAST4.
110500 1400-X.
110600     EXIT.
110700 
110800 1410-FILL-LAST4.
110900     ADD 1 TO WS-LAST4-CTR.
111000     SET L4X1 TO WS-LAST4-CTR.
111100     MOVE I-L4-PLR-ID    TO L4-ID(L4X1).
111200     MOVE I-L4-GAMES     TO L4-GAMES(L4X1).
111300     MOVE I-L4-STARTS    TO L4-STARTS(L4X1).
111400     MOVE I-L4-MINUTES   TO L4-MINUTES(L4X1).
111500     MOVE I-L4-POINTS    TO L4-POINTS(L4X1).
111600     MOVE I-L4-GW-MIN    TO L4-GW-MIN(L4X1).
111700     PERFORM 9230-READ-LAST4.
111800 1410-X.
111900     EXIT.
112000 
112100*  LOADS EVERY PICK RECORD FOR EVERY ENTRY SO 5100-BUILD-PICKS CAN
112200*  PULL ONE ENTRY'S 15 SLOTS WITH A LINEAR SCAN - NO SORT OR INDEX
112300*  FILE IS AVAILABLE ON THIS SYSTEM
112400 1500-LOAD-PICKS.
112500     MOVE 'YES' TO WS-MORE-PICKS.
112600     PERFORM 9240-READ-PICKS.
112700     PERFORM 1510-FILL-PICK THRU 1510-X
112800         UNTIL NO-MORE-PICKS.
112900 1500-X.
113000     EXIT.
113100 
113200 1510-FILL-PICK.
113300     ADD 1 TO WS-PICK-CTR.
113400     SET PKX1 TO WS-PICK-CTR.
113500     MOVE I-PK-ENTRY     TO PK-ENTRY-ID(PKX1).
113600     MOVE I-PK-SLOT      TO PK-SLOT(PKX1).
113700     MOVE I-PK-PLR-ID    TO PK-PLR-ID(PKX1).
113800     MOVE I-PK-CFLAG     TO PK-CFLAG(PKX1).
113900     PERFORM 9240-READ-PICKS.
114000 1510-X.
114100     EXIT.
114200 
114300*  DRIVES THE THREE PER-CLUB DERIVED-STAT STEPS FOR EACH OF THE
114400*  20 CLUBS BEFORE ANY PLAYER IS SCORED
114500 2000-TEAM-STATS.
114600     PERFORM 2100-FIXTURE-DIFFICULTY THRU 2100-X.
114700     PERFORM 2200-TEAM-ATTACK-DEFENSE THRU 2200-X.
114800     PERFORM 2300-TEAM-CS-PROB THRU 2300-X.
114900 
115000*  SCANS THE FIXTURE TABLE IN FEED ORDER FOR THE CLUB AT TMX1 -
115100*  FIRST 5 UNFINISHED FIXTURES GIVE THE AVERAGE DIFFICULTY;
115200*  ALL FINISHED FIXTURES ARE COUNTED FOR GAMES PLAYED
115300 2100-FIXTURE-DIFFICULTY.
115400     MOVE 0 TO TW-FD-COUNT.
115500     MOVE 0 TO TW-FD-SUM.
115600     MOVE 0 TO TW-GAMES-PLAYED.
115700     PERFORM 2110-SCAN-FIXTURE THRU 2110-X
115800         VARYING FXX1 FROM 1 BY 1 UNTIL FXX1 > WS-FIXTURE-CTR.
115900 
116000     IF TW-FD-COUNT = 0
116100         MOVE 3.0 TO TM-FIX-DIFF(TMX1)
116200     ELSE
116300         COMPUTE TM-FIX-DIFF(TMX1) ROUNDED =
116400             TW-FD-SUM / TW-FD-COUNT
116500     END-IF.
116600 
116700     IF TW-GAMES-PLAYED = 0
116800         MOVE 20 TO TM-GAMES-PLAYED(TMX1)
116900     ELSE
117000         MOVE TW-GAMES-PLAYED TO TM-GAMES-PLAYED(TMX1)
117100     END-IF.
117200     IF TM-GAMES-PLAYED(TMX1) < 1
117300         MOVE 1 TO TM-GAMES-PLAYED(TMX1)
117400     END-IF.
117500 2100-X.
117600     EXIT.
117700 
117800 2110-SCAN-FIXTURE.
117900     IF FX-TEAM-H(FXX1) = TM-ID(TMX1) OR
118000        FX-TEAM-A(FXX1) = TM-ID(TMX1)
118100         IF FX-FINISHED(FXX1) = 'Y'
118200             ADD 1 TO TW-GAMES-PLAYED
118300         ELSE
118400             IF TW-FD-COUNT < 5
118500                 IF FX-TEAM-H(FXX1) = TM-ID(TMX1)
118600                     MOVE FX-H-DIFF(FXX1) TO TW-DIFF-VALUE
118700                 ELSE
118800                     MOVE FX-A-DIFF(FXX1) TO TW-DIFF-VALUE
118900                 END-IF
119000                 ADD TW-DIFF-VALUE TO TW-FD-SUM
119100                 ADD 1 TO TW-FD-COUNT
119200             END-IF
119300         END-IF
119400     END-IF.
119500 2110-X.
119600     EXIT.
119700 
119800*  COMBINED ATTACK/DEFENSE RATINGS FOR THE CLUB AT TMX1 - DEFENSE
119900*  NEEDS THE CLUB'S DEFENDERS' CLEAN-SHEET TOTAL, SO THE PLAYER
120000*  TABLE IS SCANNED ONCE HERE FOR THAT CLUB'S TOTAL EXPECTED GOALS
120100*  AND CLEAN-SHEET FIGURES
120200 2200-TEAM-ATTACK-DEFENSE.
120300     MOVE 0 TO TW-DEF-CS-TOTAL.
120400     MOVE 0 TO CA-XG-PM.
120500     PERFORM 2210-SCAN-CLUB-PLAYER THRU 2210-X
120600         VARYING PLX1 FROM 1 BY 1 UNTIL PLX1 > WS-PLAYER-CTR.
120700     MOVE TW-DEF-CS-TOTAL TO TM-DEF-CS-TOTAL(TMX1).
120800 
120900     COMPUTE TM-ATT-STR(TMX1) ROUNDED =
121000         (TM-ATT-HOME(TMX1) + TM-ATT-AWAY(TMX1)) / 2.
121100     COMPUTE TM-ATT-COMB(TMX1) ROUNDED =
121200         (0.6 * CA-XG-PM) + (0.4 * TM-ATT-STR(TMX1)).
121300 
121400     COMPUTE TM-DEF-STR(TMX1) ROUNDED =
121500         (TM-DEF-HOME(TMX1) + TM-DEF-AWAY(TMX1)) / 2.
121600     COMPUTE TM-DEF-COMB(TMX1) ROUNDED =
121700         (0.5 * TW-DEF-CS-TOTAL) + (10 * (6 - TM-DEF-STR(TMX1))).
121800 2200-X.
121900     EXIT.
122000 
122100 2210-SCAN-CLUB-PLAYER.
122200     IF PT-TEAM(PLX1) = TM-ID(TMX1)
122300         ADD PT-XG(PLX1) TO CA-XG-PM
122400         IF PT-ELEM(PLX1) = 2
122500             ADD PT-CS(PLX1) TO TW-DEF-CS-TOTAL
122600         END-IF
122700     END-IF.
122800 2210-X.
122900     EXIT.
123000 
123100*  TEAM EXPECTED-GOALS-AGAINST AND CLEAN-SHEET PROBABILITY - TWO
123200*  VARIANTS ARE NEEDED: VARIANT 1 LOOKS AT ELEMENT-TYPE 1-2 (GKP/DEF)
123300*  AND FEEDS THE DEF AND GKP SCORERS; VARIANT 2 LOOKS AT ELEMENT-TYPE
123400*  2 ONLY (DEF) AND FEEDS THE MID SCORER, PER THE ANALYTICS GROUP'S
123500*  NOTE
123600 2300-TEAM-CS-PROB.
123700     MOVE 0 TO TW-TOP-MIN-1.
123800     MOVE 0 TO TW-TOP-MIN-2.
123900     MOVE 0 TO TW-TOP-GC-1.
124000     MOVE 0 TO TW-TOP-GC-2.
124100     MOVE 'N' TO TW-TOP-MIN-FOUND-1.
124200     MOVE 'N' TO TW-TOP-MIN-FOUND-2.
124300     PERFORM 2320-SCAN-TOP-MIN THRU 2320-X
124400         VARYING PLX1 FROM 1 BY 1 UNTIL PLX1 > WS-PLAYER-CTR.
124500 
124600     IF TOP-MIN-1-FOUND AND TW-TOP-MIN-1 > 0
124700         COMPUTE TM-XGA-1(TMX1) ROUNDED =
124800             TW-TOP-GC-1 / (TW-TOP-MIN-1 / 90)
124900     ELSE
125000         MOVE 1.500 TO TM-XGA-1(TMX1)
125100     END-IF.
125200     MOVE TM-XGA-1(TMX1) TO EC-X.
125300     PERFORM 2310-CALC-EXP-NEG THRU 2310-X.
125400     MOVE EC-RESULT TO TM-CS-PROB-1(TMX1).
125500 
125600     IF TOP-MIN-2-FOUND AND TW-TOP-MIN-2 > 0
125700         COMPUTE TM-XGA-2(TMX1) ROUNDED =
125800             TW-TOP-GC-2 / (TW-TOP-MIN-2 / 90)
125900     ELSE
126000         MOVE 1.500 TO TM-XGA-2(TMX1)
126100     END-IF.
126200     MOVE TM-XGA-2(TMX1) TO EC-X.
126300     PERFORM 2310-CALC-EXP-NEG THRU 2310-X.
126400     MOVE EC-RESULT TO TM-CS-PROB-2(TMX1).
126500 2300-X.
126600     EXIT.
126700 
126800 2320-SCAN-TOP-MIN.
126900     IF PT-TEAM(PLX1) = TM-ID(TMX1)
127000         IF PT-ELEM(PLX1) = 1 OR PT-ELEM(PLX1) = 2
127100             IF PT-MIN(PLX1) > TW-TOP-MIN-1
127200                 MOVE PT-MIN(PLX1) TO TW-TOP-MIN-1
127300                 MOVE PT-GC(PLX1)  TO TW-TOP-GC-1
127400                 MOVE 'Y' TO TW-TOP-MIN-FOUND-1
127500             END-IF
127600         END-IF
127700         IF PT-ELEM(PLX1) = 2
127800             IF PT-MIN(PLX1) > TW-TOP-MIN-2
127900                 MOVE PT-MIN(PLX1) TO TW-TOP-MIN-2
128000                 MOVE PT-GC(PLX1)  TO TW-TOP-GC-2
128100                 MOVE 'Y' TO TW-TOP-MIN-FOUND-2
128200             END-IF
128300         END-IF
128400     END-IF.
128500 2320-X.
128600     EXIT.
128700 
128800*  BUILDS E**(-EC-X) BY A 16-TERM MACLAURIN SERIES - THIS COMPILER
128900*  HAS NO EXP FUNCTION, SO THE OLD DESK-CALCULATOR METHOD IS USED:
129000*  SUM OF (-X)**N / N! FOR N = 0 TO 15.  ACCURATE TO 4 PLACES OVER
129100*  THE 0.3-4.0 RANGE THE ANALYTICS GROUP SAID TO EXPECT.
129200 2310-CALC-EXP-NEG.
129300     MOVE 1 TO EC-TERM.
129400     MOVE 1 TO EC-SUM.
129500     PERFORM 2311-ADD-TERM THRU 2311-X
129600         VARYING EC-N FROM 1 BY 1 UNTIL EC-N > 16.
129700     IF EC-SUM < 0
129800         MOVE 0 TO EC-RESULT
129900     ELSE
130000         MOVE EC-SUM TO EC-RESULT
130100     END-IF.
130200 2310-X.
130300     EXIT.
130400 
130500 2311-ADD-TERM.
130600     COMPUTE EC-TERM ROUNDED = (EC-TERM * (0 - EC-X)) / EC-N.
130700     ADD EC-TERM TO EC-SUM.
130800 2311-X.
130900     EXIT.
131000 
131100*  DRIVES THE FULL SCORING CHAIN FOR ONE PLAYER - CALLED ONCE PER
131200*  OCCUPIED SLOT IN PLAYER-TABLE FROM 0000-MAIN
131300 3000-SCORE-PLAYERS.
131400     PERFORM 3100-LAST4-LOOKUP THRU 3100-X.
131500     PERFORM 3110-TEAM-LOOKUP THRU 3110-X.
131600     PERFORM 3150-COMMON-CALCS THRU 3150-X.
131700     PERFORM 3180-PRICE-CALC THRU 3180-X.
131800     EVALUATE PT-ELEM(PLX1)
131900         WHEN 1
132000             PERFORM 3200-SCORE-GKP THRU 3200-X
132100         WHEN 2
132200             PERFORM 3300-SCORE-DEF THRU 3300-X
132300         WHEN 3
132400             PERFORM 3400-SCORE-MID THRU 3400-X
132500         WHEN 4
132600             PERFORM 3500-SCORE-FWD THRU 3500-X
132700         WHEN OTHER
132800             CONTINUE
132900     END-EVALUATE.
133000 
133100*  FETCHES THE PLAYER'S LAST-4-MATCH AGGREGATE - DEFAULTS TO ALL
133200*  ZEROS WHEN THE PLAYER IS MISSING FROM LAST4
133300 3100-LAST4-LOOKUP.
133400     MOVE 0 TO CA-L4-GAMES.
133500     MOVE 0 TO CA-L4-STARTS.
133600     MOVE 0 TO CA-L4-MINUTES.
133700     MOVE 0 TO CA-L4-POINTS.
133800     MOVE 0 TO CA-L4-GWMIN.
133900     MOVE 'N' TO WS-L4-FOUND.
134000     PERFORM 3105-SCAN-LAST4 THRU 3105-X
134100         VARYING L4X1 FROM 1 BY 1
134200             UNTIL L4X1 > WS-LAST4-CTR OR LAST4-MATCH-FOUND.
134300 3100-X.
134400     EXIT.
134500 
134600 3105-SCAN-LAST4.
134700     IF L4-ID(L4X1) = PT-ID(PLX1)
134800         MOVE L4-GAMES(L4X1)  TO CA-L4-GAMES
134900         MOVE L4-STARTS(L4X1) TO CA-L4-STARTS
135000         MOVE L4-MINUTES(L4X1) TO CA-L4-MINUTES
135100         MOVE L4-POINTS(L4X1)  TO CA-L4-POINTS
135200         MOVE L4-GW-MIN(L4X1)  TO CA-L4-GWMIN
135300         MOVE 'Y' TO WS-L4-FOUND
135400     END-IF.
135500 3105-X.
135600     EXIT.
135700 
135800*  LOCATES THE PLAYER'S CLUB ENTRY IN TEAM-TABLE SO THE SCORERS
135900*  CAN REACH TM-GAMES-PLAYED, TM-FIX-DIFF AND THE TWO CS-PROB
136000*  VARIANTS FOR THAT CLUB
136100*  TMX1 MUST POINT AT THE CLUB ROW WHEN THIS PARAGRAPH RETURNS - THE
136200*  SCORERS THAT FOLLOW ADDRESS TM-ENTRY(TMX1) DIRECTLY - SO THE
136300*  MATCHED SUBSCRIPT IS PARKED IN WS-TM-MATCH BEFORE THE VARYING
136400*  CLAUSE'S OWN INCREMENT CAN CARRY TMX1 PAST IT
136500 3110-TEAM-LOOKUP.
136600     MOVE 'N' TO WS-TM-FOUND.
136700     PERFORM 3115-SCAN-TEAM THRU 3115-X
136800         VARYING TMX1 FROM 1 BY 1
136900             UNTIL TMX1 > WS-TEAM-CTR OR TEAM-MATCH-FOUND.
137000     IF TEAM-MATCH-FOUND
137100         SET TMX1 TO WS-TM-MATCH
137200     END-IF.
137300 3110-X.
137400     EXIT.
137500 
137600 3115-SCAN-TEAM.
137700     IF TM-ID(TMX1) = PT-TEAM(PLX1)
137800         SET WS-TM-MATCH TO TMX1
137900         MOVE 'Y' TO WS-TM-FOUND
138000     END-IF.
138100 3115-X.
138200     EXIT.
138300 
138400*  COMMON PER-PLAYER PREAMBLE STEPS SHARED BY ALL FOUR SCORING
138500*  MODELS - GAMES PLAYED BY THE CLUB, SEASON POINTS PER GAME,
138600*  EXPECTED GOALS/ASSISTS PER MATCH AND THE BONUS-PER-MATCH FIGURE
138700 3150-COMMON-CALCS.
138800     MOVE TM-GAMES-PLAYED(TMX1) TO CA-GAMES-PLAYED.
138900     COMPUTE CA-PPG-SEASON ROUNDED = PT-PTS(PLX1) / CA-GAMES-PLAYED.
139000     COMPUTE CA-XG-PM ROUNDED = PT-XG(PLX1) / CA-GAMES-PLAYED.
139100     COMPUTE CA-XA-PM ROUNDED = PT-XA(PLX1) / CA-GAMES-PLAYED.
139200     IF PT-MIN(PLX1) > 0
139300         COMPUTE CA-BPS-PER-90 ROUNDED =
139400             (PT-BPS(PLX1) / PT-MIN(PLX1)) * 90
139500     ELSE
139600         MOVE 0 TO CA-BPS-PER-90
139700     END-IF.
139800     COMPUTE CA-BONUS-PM ROUNDED = 0.04 * CA-BPS-PER-90.
139900     IF CA-L4-GWMIN > 0
140000         COMPUTE CA-PPG-L4 ROUNDED = CA-L4-POINTS / CA-L4-GWMIN
140100     ELSE
140200         MOVE 0 TO CA-PPG-L4
140300     END-IF.
140400 3150-X.
140500     EXIT.
140600 
140700*  PLAYING-TIME PROBABILITY AND THE MINUTES-POINTS FIGURE -
140800*  CA-DEF-VARIANT-SW = 'Y' SELECTS THE GAMES-COUNT DIVISOR THE DEF
140900*  SCORER USES IN PLACE OF THE FIXED DIVISOR OF 4
141000 3160-PLAYTIME-CALC.
141100     IF DEF-VARIANT-B
141200         IF CA-L4-GAMES = 0
141300             MOVE 4 TO CA-L4-GAMES
141400         END-IF
141500         COMPUTE CA-START-RATE ROUNDED = CA-L4-STARTS / CA-L4-GAMES
141600         COMPUTE CA-MIN-RATE ROUNDED =
141700             (CA-L4-MINUTES / CA-L4-GAMES) / 90
141800         COMPUTE CA-AVG-MIN-L4 ROUNDED = CA-L4-MINUTES / CA-L4-GAMES
141900     ELSE
142000         COMPUTE CA-START-RATE ROUNDED = CA-L4-STARTS / 4
142100         COMPUTE CA-MIN-RATE ROUNDED = (CA-L4-MINUTES / 4) / 90
142200         COMPUTE CA-AVG-MIN-L4 ROUNDED = CA-L4-MINUTES / 4
142300     END-IF.
142400     IF CA-START-RATE > 1
142500         MOVE 1 TO CA-START-RATE
142600     END-IF.
142700     IF CA-MIN-RATE > 1
142800         MOVE 1 TO CA-MIN-RATE
142900     END-IF.
143000     COMPUTE CA-PLAY-PROB ROUNDED =
143100         (0.80 * CA-START-RATE) + (0.20 * CA-MIN-RATE).
143200     IF CA-AVG-MIN-L4 >= 60
143300         MOVE 2.0 TO CA-MINPTS
143400     ELSE
143500         IF CA-AVG-MIN-L4 > 0
143600             MOVE 1.0 TO CA-MINPTS
143700         ELSE
143800             MOVE 0.0 TO CA-MINPTS
143900         END-IF
144000     END-IF.
144100 3160-X.
144200     EXIT.
144300 
144400*  APPLIES THE PLAYING-TIME PROBABILITY, FORM MULTIPLIER AND
144500*  FIXTURE MULTIPLIER TO THE BASE SCORE IN CA-XPTS-BASE - RESULT
144600*  LEFT IN CA-XPTS-ADJ
144700 3170-FORM-FIXTURE-CALC.
144800     COMPUTE CA-XPTS-FORM ROUNDED = CA-XPTS-BASE * CA-PLAY-PROB.
144900     IF CA-PPG-SEASON > 0
145000         COMPUTE CA-FORM-RATIO ROUNDED = CA-PPG-L4 / CA-PPG-SEASON
145100     ELSE
145200         MOVE 1.0 TO CA-FORM-RATIO
145300     END-IF.
145400     COMPUTE CA-FORM-MULT ROUNDED = 0.8 + (0.2 * CA-FORM-RATIO).
145500     IF CA-FORM-MULT > 1.20
145600         MOVE 1.20 TO CA-FORM-MULT
145700     END-IF.
145800     IF CA-FORM-MULT < 0.80
145900         MOVE 0.80 TO CA-FORM-MULT
146000     END-IF.
146100     COMPUTE CA-XPTS-FORM ROUNDED = CA-XPTS-FORM * CA-FORM-MULT.
146200     MOVE TM-FIX-DIFF(TMX1) TO CA-FIX-DIFF.
146300     COMPUTE CA-FIX-MULT ROUNDED = 1.2 - ((CA-FIX-DIFF - 2) * 0.1).
146400     COMPUTE CA-XPTS-ADJ ROUNDED = CA-XPTS-FORM * CA-FIX-MULT.
146500     IF CA-PRICE-MILL > 0
146600         COMPUTE CA-VALUE ROUNDED = CA-XPTS-ADJ / CA-PRICE-MILL
146700     ELSE
146800         MOVE 0 TO CA-VALUE
146900     END-IF.
147000 3170-X.
147100     EXIT.
147200 
147300*  PRICE IN MILLIONS AND ADJUSTED POINTS-PER-MILLION
147400 3180-PRICE-CALC.
147500     COMPUTE CA-PRICE-MILL ROUNDED = PT-COST(PLX1) / 10.
147600     IF CA-PRICE-MILL > 0
147700         COMPUTE CA-PPM ROUNDED = PT-PTS(PLX1) / CA-PRICE-MILL
147800     ELSE
147900         MOVE 0 TO CA-PPM
148000     END-IF.
148100 3180-X.
148200     EXIT.
148300 
148400*  GOALKEEPER SCORING MODEL - CLEAN-SHEET PROBABILITY FROM THE
148500*  GENERAL (ELEMENT-TYPE <= 2) TOP-MINUTES VARIANT, PLUS SAVES
148600*  PER MATCH
148700 3200-SCORE-GKP.
148800     MOVE 'N' TO CA-DEF-VARIANT-SW.
148900     PERFORM 3160-PLAYTIME-CALC THRU 3160-X.
149000     COMPUTE CA-SAVES-PM ROUNDED = PT-SAVES(PLX1) / CA-GAMES-PLAYED.
149100     COMPUTE CA-XPTS-BASE ROUNDED =
149200         (4 * TM-CS-PROB-1(TMX1)) + (0.33 * CA-SAVES-PM) +
149300         CA-MINPTS + CA-BONUS-PM.
149400     PERFORM 3170-FORM-FIXTURE-CALC THRU 3170-X.
149500     COMPUTE CA-COMPOSITE ROUNDED =
149600         (10 * CA-XPTS-ADJ) + (2 * CA-PPM).
149700 
149800     ADD 1 TO WS-GKP-CTR.
149900     SET GKX1 TO WS-GKP-CTR.
150000     MOVE PT-ID(PLX1)       TO SC-GKP-ID(GKX1).
150100     MOVE PT-NAME(PLX1)     TO SC-GKP-NAME(GKX1).
150200     MOVE TM-SHORT(TMX1)    TO SC-GKP-SHORT(GKX1).
150300     MOVE TM-ID(TMX1)       TO SC-GKP-CLUBID(GKX1).
150400     MOVE CA-PRICE-MILL     TO SC-GKP-PRICE(GKX1).
150500     MOVE CA-XPTS-BASE      TO SC-GKP-XBASE(GKX1).
150600     MOVE CA-XPTS-ADJ       TO SC-GKP-XADJ(GKX1).
150700     MOVE CA-PLAY-PROB      TO SC-GKP-PLAYPROB(GKX1).
150800     MOVE CA-FORM-MULT      TO SC-GKP-FORMMULT(GKX1).
150900     MOVE CA-FIX-DIFF       TO SC-GKP-FIXDIFF(GKX1).
151000     MOVE TM-CS-PROB-1(TMX1) TO SC-GKP-CSPROB(GKX1).
151100     MOVE CA-PPM            TO SC-GKP-PPM(GKX1).
151200     MOVE CA-VALUE          TO SC-GKP-VALUE(GKX1).
151300     MOVE PT-PTS(PLX1)      TO SC-GKP-TOTPTS(GKX1).
151400     MOVE PT-SEL(PLX1)      TO SC-GKP-SEL(GKX1).
151500     MOVE CA-SAVES-PM       TO SC-GKP-SAVPM(GKX1).
151600     MOVE CA-COMPOSITE      TO SC-GKP-COMPOSITE(GKX1).
151700     MOVE CA-PPG-L4         TO SC-GKP-PPGL4(GKX1).
151800     MOVE PT-MIN(PLX1)      TO SC-GKP-MINUTES(GKX1).
151900     IF PT-MIN(PLX1) >= 180
152000         MOVE 'Y' TO SC-GKP-ELIGIBLE(GKX1)
152100     ELSE
152200         MOVE 'N' TO SC-GKP-ELIGIBLE(GKX1)
152300     END-IF.
152400 3200-X.
152500     EXIT.
152600 
152700*  DEFENDER SCORING MODEL - CLEAN-SHEET PROBABILITY FROM THE
152800*  GENERAL VARIANT, PLUS THE COMPOSITE VALUE SCORE USED ELSEWHERE
152900*  FOR BUDGET/DIFFERENTIAL SELECTION
153000 3300-SCORE-DEF.
153100     MOVE 'Y' TO CA-DEF-VARIANT-SW.
153200     PERFORM 3160-PLAYTIME-CALC THRU 3160-X.
153300     COMPUTE CA-XPTS-BASE ROUNDED =
153400         (4 * TM-CS-PROB-1(TMX1)) + (6 * CA-XG-PM) +
153500         (3 * CA-XA-PM) + CA-MINPTS + CA-BONUS-PM.
153600     PERFORM 3170-FORM-FIXTURE-CALC THRU 3170-X.
153700     COMPUTE CA-COMPOSITE ROUNDED =
153800         (10 * CA-XPTS-ADJ) + (2 * CA-PPM).
153900 
154000     ADD 1 TO WS-DEF-CTR.
154100     SET DFX1 TO WS-DEF-CTR.
154200     MOVE PT-ID(PLX1)       TO SC-DEF-ID(DFX1).
154300     MOVE PT-NAME(PLX1)     TO SC-DEF-NAME(DFX1).
154400     MOVE TM-SHORT(TMX1)    TO SC-DEF-SHORT(DFX1).
154500     MOVE TM-ID(TMX1)       TO SC-DEF-CLUBID(DFX1).
154600     MOVE CA-PRICE-MILL     TO SC-DEF-PRICE(DFX1).
154700     MOVE CA-XPTS-BASE      TO SC-DEF-XBASE(DFX1).
154800     MOVE CA-XPTS-ADJ       TO SC-DEF-XADJ(DFX1).
154900     MOVE CA-PLAY-PROB      TO SC-DEF-PLAYPROB(DFX1).
155000     MOVE CA-FORM-MULT      TO SC-DEF-FORMMULT(DFX1).
155100     MOVE CA-FIX-DIFF       TO SC-DEF-FIXDIFF(DFX1).
155200     MOVE TM-CS-PROB-1(TMX1) TO SC-DEF-CSPROB(DFX1).
155300     MOVE CA-PPM            TO SC-DEF-PPM(DFX1).
155400     MOVE CA-VALUE          TO SC-DEF-VALUE(DFX1).
155500     MOVE PT-PTS(PLX1)      TO SC-DEF-TOTPTS(DFX1).
155600     MOVE PT-SEL(PLX1)      TO SC-DEF-SEL(DFX1).
155700     MOVE CA-XG-PM          TO SC-DEF-XGPM(DFX1).
155800     MOVE CA-XA-PM          TO SC-DEF-XAPM(DFX1).
155900     MOVE CA-COMPOSITE      TO SC-DEF-COMPOSITE(DFX1).
156000     MOVE CA-PPG-L4         TO SC-DEF-PPGL4(DFX1).
156100     MOVE PT-MIN(PLX1)      TO SC-DEF-MINUTES(DFX1).
156200     IF PT-MIN(PLX1) >= 180
156300         MOVE 'Y' TO SC-DEF-ELIGIBLE(DFX1)
156400     ELSE
156500         MOVE 'N' TO SC-DEF-ELIGIBLE(DFX1)
156600     END-IF.
156700 3300-X.
156800     EXIT.
156900 
157000*  MIDFIELDER SCORING MODEL - CLEAN-SHEET PROBABILITY FROM THE
157100*  DEF-ONLY (ELEMENT-TYPE = 2) VARIANT, PER THE ANALYTICS GROUP'S
157200*  FOOTNOTE
157300 3400-SCORE-MID.
157400     MOVE 'N' TO CA-DEF-VARIANT-SW.
157500     PERFORM 3160-PLAYTIME-CALC THRU 3160-X.
157600     COMPUTE CA-XPTS-BASE ROUNDED =
157700         (5 * CA-XG-PM) + (3 * CA-XA-PM) + TM-CS-PROB-2(TMX1) +
157800         CA-MINPTS + CA-BONUS-PM.
157900     PERFORM 3170-FORM-FIXTURE-CALC THRU 3170-X.
158000     COMPUTE CA-COMPOSITE ROUNDED =
158100         (10 * CA-XPTS-ADJ) + (2 * CA-PPM).
158200 
158300     ADD 1 TO WS-MID-CTR.
158400     SET MDX1 TO WS-MID-CTR.
158500     MOVE PT-ID(PLX1)       TO SC-MID-ID(MDX1).
158600     MOVE PT-NAME(PLX1)     TO SC-MID-NAME(MDX1).
158700     MOVE TM-SHORT(TMX1)    TO SC-MID-SHORT(MDX1).
158800     MOVE TM-ID(TMX1)       TO SC-MID-CLUBID(MDX1).
158900     MOVE CA-PRICE-MILL     TO SC-MID-PRICE(MDX1).
159000     MOVE CA-XPTS-BASE      TO SC-MID-XBASE(MDX1).
159100     MOVE CA-XPTS-ADJ       TO SC-MID-XADJ(MDX1).
159200     MOVE CA-PLAY-PROB      TO SC-MID-PLAYPROB(MDX1).
159300     MOVE CA-FORM-MULT      TO SC-MID-FORMMULT(MDX1).
159400     MOVE CA-FIX-DIFF       TO SC-MID-FIXDIFF(MDX1).
159500     MOVE TM-CS-PROB-2(TMX1) TO SC-MID-CSPROB(MDX1).
159600     MOVE CA-PPM            TO SC-MID-PPM(MDX1).
159700     MOVE CA-VALUE          TO SC-MID-VALUE(MDX1).
159800     MOVE PT-PTS(PLX1)      TO SC-MID-TOTPTS(MDX1).
159900     MOVE PT-SEL(PLX1)      TO SC-MID-SEL(MDX1).
160000     MOVE CA-XG-PM          TO SC-MID-XGPM(MDX1).
160100     MOVE CA-XA-PM          TO SC-MID-XAPM(MDX1).
160200     MOVE CA-COMPOSITE      TO SC-MID-COMPOSITE(MDX1).
160300     MOVE CA-PPG-L4         TO SC-MID-PPGL4(MDX1).
160400     MOVE PT-MIN(PLX1)      TO SC-MID-MINUTES(MDX1).
160500     IF PT-MIN(PLX1) >= 180
160600         MOVE 'Y' TO SC-MID-ELIGIBLE(MDX1)
160700     ELSE
160800         MOVE 'N' TO SC-MID-ELIGIBLE(MDX1)
160900     END-IF.
161000 3400-X.
161100     EXIT.
161200 
161300*  FORWARD SCORING MODEL - NO CLEAN-SHEET TERM
161400 3500-SCORE-FWD.
161500     MOVE 'N' TO CA-DEF-VARIANT-SW.
161600     PERFORM 3160-PLAYTIME-CALC THRU 3160-X.
161700     COMPUTE CA-XPTS-BASE ROUNDED =
161800         (4 * CA-XG-PM) + (3 * CA-XA-PM) + CA-MINPTS + CA-BONUS-PM.
161900     PERFORM 3170-FORM-FIXTURE-CALC THRU 3170-X.
162000     COMPUTE CA-COMPOSITE ROUNDED =
162100         (10 * CA-XPTS-ADJ) + (2 * CA-PPM).
162200 
162300     ADD 1 TO WS-FWD-CTR.
162400     SET FWX1 TO WS-FWD-CTR.
162500     MOVE PT-ID(PLX1)       TO SC-FWD-ID(FWX1).
162600     MOVE PT-NAME(PLX1)     TO SC-FWD-NAME(FWX1).
162700     MOVE TM-SHORT(TMX1)    TO SC-FWD-SHORT(FWX1).
162800     MOVE TM-ID(TMX1)       TO SC-FWD-CLUBID(FWX1).
162900     MOVE CA-PRICE-MILL     TO SC-FWD-PRICE(FWX1).
163000     MOVE CA-XPTS-BASE      TO SC-FWD-XBASE(FWX1).
163100     MOVE CA-XPTS-ADJ       TO SC-FWD-XADJ(FWX1).
163200     MOVE CA-PLAY-PROB      TO SC-FWD-PLAYPROB(FWX1).
163300     MOVE CA-FORM-MULT      TO SC-FWD-FORMMULT(FWX1).
163400     MOVE CA-FIX-DIFF       TO SC-FWD-FIXDIFF(FWX1).
163500     MOVE 0                 TO SC-FWD-CSPROB(FWX1).
163600     MOVE CA-PPM            TO SC-FWD-PPM(FWX1).
163700     MOVE CA-VALUE          TO SC-FWD-VALUE(FWX1).
163800     MOVE PT-PTS(PLX1)      TO SC-FWD-TOTPTS(FWX1).
163900     MOVE PT-SEL(PLX1)      TO SC-FWD-SEL(FWX1).
164000     MOVE CA-XG-PM          TO SC-FWD-XGPM(FWX1).
164100     MOVE CA-XA-PM          TO SC-FWD-XAPM(FWX1).
164200     MOVE CA-COMPOSITE      TO SC-FWD-COMPOSITE(FWX1).
164300     MOVE CA-PPG-L4         TO SC-FWD-PPGL4(FWX1).
164400     MOVE PT-MIN(PLX1)      TO SC-FWD-MINUTES(FWX1).
164500     IF PT-MIN(PLX1) >= 180
164600         MOVE 'Y' TO SC-FWD-ELIGIBLE(FWX1)
164700     ELSE
164800         MOVE 'N' TO SC-FWD-ELIGIBLE(FWX1)
164900     END-IF.
165000 3500-X.
165100     EXIT.
165200 
165300*  BUILDS THE SIX INDEX-SORT ARRAYS AND STORES EACH PLAYER'S RANK
165400*  BACK INTO ITS OWN SCORE TABLE ENTRY - FEEDS BOTH THE RANKING
165500*  REPORT PRINT ORDER AND THE SUBSCRIBER TRANSFER-SUGGESTION RANK
165600*  SOURCE
165700 3600-RANK-POSITIONS.
165800     PERFORM 3610-INIT-ORDER-ARRAYS THRU 3610-X.
165900     PERFORM 3620-SORT-XADJ-GKP THRU 3620-X.
166000     PERFORM 3630-SORT-XADJ-DEF THRU 3630-X.
166100     PERFORM 3640-SORT-XADJ-MID THRU 3640-X.
166200     PERFORM 3650-SORT-XADJ-FWD THRU 3650-X.
166300     PERFORM 3660-SORT-SCORE-MID THRU 3660-X.
166400     PERFORM 3670-SORT-SCORE-FWD THRU 3670-X.
166500     PERFORM 3680-ASSIGN-RANKS THRU 3680-X.
166600 
166700 3610-INIT-ORDER-ARRAYS.
166800     PERFORM 3611-INIT-GKP THRU 3611-X
166900         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-GKP-CTR.
167000     PERFORM 3612-INIT-DEF THRU 3612-X
167100         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-DEF-CTR.
167200     PERFORM 3613-INIT-MID THRU 3613-X
167300         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-MID-CTR.
167400     PERFORM 3614-INIT-FWD THRU 3614-X
167500         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-FWD-CTR.
167600     PERFORM 3615-INIT-SCORE-MID THRU 3615-X
167700         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-MID-CTR.
167800     PERFORM 3616-INIT-SCORE-FWD THRU 3616-X
167900         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-FWD-CTR.
168000 3610-X.
168100     EXIT.
168200 
168300 3611-INIT-GKP.
168400     MOVE IX1 TO OX-GKP-SUB(IX1).
168500 3611-X.
168600     EXIT.
168700 
168800 3612-INIT-DEF.
168900     MOVE IX1 TO OX-DEF-SUB(IX1).
169000 3612-X.
169100     EXIT.
169200 
169300 3613-INIT-MID.
169400     MOVE IX1 TO OX-MID-SUB(IX1).
169500 3613-X.
169600     EXIT.
169700 
169800 3614-INIT-FWD.
169900     MOVE IX1 TO OX-FWD-SUB(IX1).
170000 3614-X.
170100     EXIT.
170200 
170300 3615-INIT-SCORE-MID.
170400     MOVE IX1 TO OS-MID-SUB(IX1).
170500 3615-X.
170600     EXIT.
170700 
170800 3616-INIT-SCORE-FWD.
170900     MOVE IX1 TO OS-FWD-SUB(IX1).
171000 3616-X.
171100     EXIT.
171200 
171300*  BUBBLE SORT OF ORDER-XADJ-GKP DESCENDING ON XPTS-ADJUSTED -
171400*  FEEDS BOTH THE TOP-15 REPORT AND THE SUBSCRIBER RANK SOURCE
171500*  FOR GOALKEEPERS
171600 3620-SORT-XADJ-GKP.
171700     IF WS-GKP-CTR > 1
171800         PERFORM 3621-PASS-GKP THRU 3621-X
171900             VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-GKP-CTR - 1
172000     END-IF.
172100 3620-X.
172200     EXIT.
172300 
172400 3621-PASS-GKP.
172500     PERFORM 3622-STEP-GKP THRU 3622-X
172600         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > WS-GKP-CTR - IX1.
172700 3621-X.
172800     EXIT.
172900 
173000 3622-STEP-GKP.
173100     IF SC-GKP-XADJ(OX-GKP-SUB(IX2)) <
173200             SC-GKP-XADJ(OX-GKP-SUB(IX2 + 1))
173300         MOVE OX-GKP-SUB(IX2)     TO WS-SWAP
173400         MOVE OX-GKP-SUB(IX2 + 1) TO OX-GKP-SUB(IX2)
173500         MOVE WS-SWAP             TO OX-GKP-SUB(IX2 + 1)
173600     END-IF.
173700 3622-X.
173800     EXIT.
173900 
174000*  SAME TECHNIQUE FOR THE DEFENDER XPTS-ADJUSTED ORDER
174100 3630-SORT-XADJ-DEF.
174200     IF WS-DEF-CTR > 1
174300         PERFORM 3631-PASS-DEF THRU 3631-X
174400             VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-DEF-CTR - 1
174500     END-IF.
174600 3630-X.
174700     EXIT.
174800 
174900 3631-PASS-DEF.
175000     PERFORM 3632-STEP-DEF THRU 3632-X
175100         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > WS-DEF-CTR - IX1.
175200 3631-X.
175300     EXIT.
175400 
175500 3632-STEP-DEF.
175600     IF SC-DEF-XADJ(OX-DEF-SUB(IX2)) <
175700             SC-DEF-XADJ(OX-DEF-SUB(IX2 + 1))
175800         MOVE OX-DEF-SUB(IX2)     TO WS-SWAP
175900         MOVE OX-DEF-SUB(IX2 + 1) TO OX-DEF-SUB(IX2)
176000         MOVE WS-SWAP             TO OX-DEF-SUB(IX2 + 1)
176100     END-IF.
176200 3632-X.
176300     EXIT.
176400 
176500*  SAME TECHNIQUE FOR THE MIDFIELDER XPTS-ADJUSTED ORDER - TOP-15
176600*  REPORT PRINT ORDER ONLY, SINCE SUBSCRIBER RANKING GOES BY
176700*  COMPOSITE SCORE FOR MIDFIELDERS (SEE 3660)
176800 3640-SORT-XADJ-MID.
176900     IF WS-MID-CTR > 1
177000         PERFORM 3641-PASS-MID THRU 3641-X
177100             VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-MID-CTR - 1
177200     END-IF.
177300 3640-X.
177400     EXIT.
177500 
177600 3641-PASS-MID.
177700     PERFORM 3642-STEP-MID THRU 3642-X
177800         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > WS-MID-CTR - IX1.
177900 3641-X.
178000     EXIT.
178100 
178200 3642-STEP-MID.
178300     IF SC-MID-XADJ(OX-MID-SUB(IX2)) <
178400             SC-MID-XADJ(OX-MID-SUB(IX2 + 1))
178500         MOVE OX-MID-SUB(IX2)     TO WS-SWAP
178600         MOVE OX-MID-SUB(IX2 + 1) TO OX-MID-SUB(IX2)
178700         MOVE WS-SWAP             TO OX-MID-SUB(IX2 + 1)
178800     END-IF.
178900 3642-X.
179000     EXIT.
179100 
179200*  SAME TECHNIQUE FOR THE FORWARD XPTS-ADJUSTED ORDER - TOP-15
179300*  REPORT PRINT ORDER ONLY, SINCE SUBSCRIBER RANKING GOES BY
179400*  COMPOSITE SCORE FOR FORWARDS (SEE 3670)
179500 3650-SORT-XADJ-FWD.
179600     IF WS-FWD-CTR > 1
179700         PERFORM 3651-PASS-FWD THRU 3651-X
179800             VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-FWD-CTR - 1
179900     END-IF.
180000 3650-X.
180100     EXIT.
180200 
180300 3651-PASS-FWD.
180400     PERFORM 3652-STEP-FWD THRU 3652-X
180500         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > WS-FWD-CTR - IX1.
180600 3651-X.
180700     EXIT.
180800 
180900 3652-STEP-FWD.
181000     IF SC-FWD-XADJ(OX-FWD-SUB(IX2)) <
181100             SC-FWD-XADJ(OX-FWD-SUB(IX2 + 1))
181200         MOVE OX-FWD-SUB(IX2)     TO WS-SWAP
181300         MOVE OX-FWD-SUB(IX2 + 1) TO OX-FWD-SUB(IX2)
181400         MOVE WS-SWAP             TO OX-FWD-SUB(IX2 + 1)
181500     END-IF.
181600 3652-X.
181700     EXIT.
181800 
181900*  MIDFIELDER ORDER ON COMPOSITE SCORE - THIS IS THE ORDER THE
182000*  SUBSCRIBER LOOP WALKS WHEN SUGGESTING A MIDFIELD TRANSFER TARGET
182100 3660-SORT-SCORE-MID.
182200     IF WS-MID-CTR > 1
182300         PERFORM 3661-PASS-SMID THRU 3661-X
182400             VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-MID-CTR - 1
182500     END-IF.
182600 3660-X.
182700     EXIT.
182800 
182900 3661-PASS-SMID.
183000     PERFORM 3662-STEP-SMID THRU 3662-X
183100         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > WS-MID-CTR - IX1.
183200 3661-X.
183300     EXIT.
183400 
183500 3662-STEP-SMID.
183600     IF SC-MID-COMPOSITE(OS-MID-SUB(IX2)) <
183700             SC-MID-COMPOSITE(OS-MID-SUB(IX2 + 1))
183800         MOVE OS-MID-SUB(IX2)     TO WS-SWAP
183900         MOVE OS-MID-SUB(IX2 + 1) TO OS-MID-SUB(IX2)
184000         MOVE WS-SWAP             TO OS-MID-SUB(IX2 + 1)
184100     END-IF.
184200 3662-X.
184300     EXIT.
184400 
184500*  FORWARD ORDER ON COMPOSITE SCORE - SAME PURPOSE AS 3660 FOR
184600*  THE FORWARD LINE
184700 3670-SORT-SCORE-FWD.
184800     IF WS-FWD-CTR > 1
184900         PERFORM 3671-PASS-SFWD THRU 3671-X
185000             VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-FWD-CTR - 1
185100     END-IF.
185200 3670-X.
185300     EXIT.
185400 
185500 3671-PASS-SFWD.
185600     PERFORM 3672-STEP-SFWD THRU 3672-X
185700         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > WS-FWD-CTR - IX1.
185800 3671-X.
185900     EXIT.
186000 
186100 3672-STEP-SFWD.
186200     IF SC-FWD-COMPOSITE(OS-FWD-SUB(IX2)) <
186300             SC-FWD-COMPOSITE(OS-FWD-SUB(IX2 + 1))
186400         MOVE OS-FWD-SUB(IX2)     TO WS-SWAP
186500         MOVE OS-FWD-SUB(IX2 + 1) TO OS-FWD-SUB(IX2)
186600         MOVE WS-SWAP             TO OS-FWD-SUB(IX2 + 1)
186700     END-IF.
186800 3672-X.
186900     EXIT.
187000 
187100*  WRITES THE FINAL RANK NUMBER BACK INTO EACH POSITION'S SCORE
187200*  TABLE - GKP/DEF FROM THE XADJ ORDER, MID/FWD FROM THE COMPOSITE
187300*  ORDER, PER THE ANALYTICS GROUP'S SUBSCRIBER-RANKING NOTE
187400 3680-ASSIGN-RANKS.
187500     PERFORM 3681-RANK-GKP THRU 3681-X
187600         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-GKP-CTR.
187700     PERFORM 3682-RANK-DEF THRU 3682-X
187800         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-DEF-CTR.
187900     PERFORM 3683-RANK-MID THRU 3683-X
188000         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-MID-CTR.
188100     PERFORM 3684-RANK-FWD THRU 3684-X
188200         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > WS-FWD-CTR.
188300 3680-X.
188400     EXIT.
188500 
188600 3681-RANK-GKP.
188700     MOVE IX1 TO SC-GKP-RANK(OX-GKP-SUB(IX1)).
188800 3681-X.
188900     EXIT.
189000 
189100 3682-RANK-DEF.
189200     MOVE IX1 TO SC-DEF-RANK(OX-DEF-SUB(IX1)).
189300 3682-X.
189400     EXIT.
189500 
189600 3683-RANK-MID.
189700     MOVE IX1 TO SC-MID-RANK(OS-MID-SUB(IX1)).
189800 3683-X.
189900     EXIT.
190000 
190100 3684-RANK-FWD.
190200     MOVE IX1 TO SC-FWD-RANK(OS-FWD-SUB(IX1)).
190300 3684-X.
190400     EXIT.
190500 
190600*  DRIVES ALL OF RANKREPT'S SECTIONS IN THE ORDER THE SUBSCRIPTION
190700*  DESK PUBLISHES THEM EACH MONDAY MORNING
190800 4000-REPORTS.
190900     MOVE 1 TO WS-PAGE-CTR-R.
191000     PERFORM 9000-HEADINGS-RANKREPT.
191100     PERFORM 4100-RPT-GKP THRU 4100-X.
191200     PERFORM 4200-RPT-DEF THRU 4200-X.
191300     PERFORM 4300-RPT-MID THRU 4300-X.
191400     PERFORM 4400-RPT-FWD THRU 4400-X.
191500     PERFORM 4500-VALUE-FOR-MONEY THRU 4500-X.
191600     PERFORM 4600-DREAM-TEAM THRU 4600-X.
191700     PERFORM 4700-BUDGET-TEAM THRU 4700-X.
191800     PERFORM 4800-CHEAP-GEMS THRU 4800-X.
191900     PERFORM 4900-DIFFERENTIALS THRU 4900-X.
192000 
192100*  TOP 15 GOALKEEPERS - WALKS ORDER-XADJ-GKP, WHICH IS ALREADY
192200*  SORTED DESCENDING ON XPTS-ADJUSTED BY 3620
192300 4100-RPT-GKP.
192400     MOVE 'TOP 15 GOALKEEPERS BY XPTS-ADJUSTED' TO O-RPT-TITLE.
192500     WRITE RANK-PRTLINE FROM RANK-HEADING-LINE
192600         AFTER ADVANCING 2 LINES
192700         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
192800     WRITE RANK-PRTLINE FROM RANK-COL-HEAD-1
192900         AFTER ADVANCING 1 LINES
193000         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
193100     MOVE 0 TO WS-SLOT.
193200     PERFORM 4110-GKP-LINE THRU 4110-X
193300         VARYING OXG1 FROM 1 BY 1
193400             UNTIL OXG1 > WS-GKP-CTR OR WS-SLOT = 15.
193500 4100-X.
193600     EXIT.
193700 
193800 4110-GKP-LINE.
193900     IF GKP-IS-ELIGIBLE(OX-GKP-SUB(OXG1))
194000         SET GKX1 TO OX-GKP-SUB(OXG1)
194100         ADD 1 TO WS-SLOT
194200         MOVE WS-SLOT               TO O-RANK
194300         MOVE SC-GKP-NAME(GKX1)     TO O-NAME
194400         MOVE SC-GKP-SHORT(GKX1)    TO O-CLUB
194500         MOVE SC-GKP-PRICE(GKX1)    TO O-PRICE
194600         MOVE SC-GKP-XADJ(GKX1)     TO O-XPTS
194700         MOVE SC-GKP-FORMMULT(GKX1) TO O-FORM
194800         COMPUTE O-PLAYPCT ROUNDED =
194900             SC-GKP-PLAYPROB(GKX1) * 100
195000         COMPUTE WS-GKP-CSPCT ROUNDED =
195100             SC-GKP-CSPROB(GKX1) * 100
195200         MOVE WS-GKP-CSPCT          TO O-MODEL-A-CSPCT
195300         MOVE SC-GKP-SAVPM(GKX1)    TO O-MODEL-B
195400         MOVE SC-GKP-FIXDIFF(GKX1)  TO O-FIXDIFF
195500         MOVE SC-GKP-PPM(GKX1)      TO O-PPM
195600         MOVE SC-GKP-TOTPTS(GKX1)   TO O-TOTPTS
195700         MOVE SC-GKP-SEL(GKX1)      TO O-OWNPCT
195800         WRITE RANK-PRTLINE FROM RANK-DETAIL-LINE
195900             AFTER ADVANCING 1 LINES
196000             AT EOP PERFORM 9000-HEADINGS-RANKREPT
196100     END-IF.
196200 4110-X.
196300     EXIT.
196400 
196500*  TOP 15 DEFENDERS - MODEL-A/B COLUMNS SHOW EXPECTED GOALS AND
196600*  EXPECTED ASSISTS PER 90 MINUTES SINCE A DEFENDER HAS NO SAVES
196700*  FIGURE
196800 4200-RPT-DEF.
196900     MOVE 'TOP 15 DEFENDERS BY XPTS-ADJUSTED' TO O-RPT-TITLE.
197000     WRITE RANK-PRTLINE FROM RANK-HEADING-LINE
197100         AFTER ADVANCING 2 LINES
197200         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
197300     WRITE RANK-PRTLINE FROM RANK-COL-HEAD-1
197400         AFTER ADVANCING 1 LINES
197500         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
197600     MOVE 0 TO WS-SLOT.
197700     PERFORM 4210-DEF-LINE THRU 4210-X
197800         VARYING OXD1 FROM 1 BY 1
197900             UNTIL OXD1 > WS-DEF-CTR OR WS-SLOT = 15.
198000 4200-X.
198100     EXIT.
198200 
198300 4210-DEF-LINE.
198400     IF DEF-IS-ELIGIBLE(OX-DEF-SUB(OXD1))
198500         SET DFX1 TO OX-DEF-SUB(OXD1)
198600         ADD 1 TO WS-SLOT
198700         MOVE WS-SLOT               TO O-RANK
198800         MOVE SC-DEF-NAME(DFX1)     TO O-NAME
198900         MOVE SC-DEF-SHORT(DFX1)    TO O-CLUB
199000         MOVE SC-DEF-PRICE(DFX1)    TO O-PRICE
199100         MOVE SC-DEF-XADJ(DFX1)     TO O-XPTS
199200         MOVE SC-DEF-FORMMULT(DFX1) TO O-FORM
199300         COMPUTE O-PLAYPCT ROUNDED =
199400             SC-DEF-PLAYPROB(DFX1) * 100
199500         MOVE SC-DEF-XGPM(DFX1)     TO O-MODEL-A
199600         MOVE SC-DEF-XAPM(DFX1)     TO O-MODEL-B
199700         MOVE SC-DEF-FIXDIFF(DFX1)  TO O-FIXDIFF
199800         MOVE SC-DEF-PPM(DFX1)      TO O-PPM
199900         MOVE SC-DEF-TOTPTS(DFX1)   TO O-TOTPTS
200000         MOVE SC-DEF-SEL(DFX1)      TO O-OWNPCT
200100         WRITE RANK-PRTLINE FROM RANK-DETAIL-LINE
200200             AFTER ADVANCING 1 LINES
200300             AT EOP PERFORM 9000-HEADINGS-RANKREPT
200400     END-IF.
200500 4210-X.
200600     EXIT.
200700 
200800*  TOP 15 MIDFIELDERS - PRINTED BY XPTS-ADJUSTED EVEN THOUGH THE
200900*  SUBSCRIBER RANK (5000) GOES BY COMPOSITE SCORE - SEE 3660
201000 4300-RPT-MID.
201100     MOVE 'TOP 15 MIDFIELDERS BY XPTS-ADJUSTED' TO O-RPT-TITLE.
201200     WRITE RANK-PRTLINE FROM RANK-HEADING-LINE
201300         AFTER ADVANCING 2 LINES
201400         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
201500     WRITE RANK-PRTLINE FROM RANK-COL-HEAD-1
201600         AFTER ADVANCING 1 LINES
201700         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
201800     MOVE 0 TO WS-SLOT.
201900     PERFORM 4310-MID-LINE THRU 4310-X
202000         VARYING OXM1 FROM 1 BY 1
202100             UNTIL OXM1 > WS-MID-CTR OR WS-SLOT = 15.
202200 4300-X.
202300     EXIT.
202400 
202500 4310-MID-LINE.
202600     IF MID-IS-ELIGIBLE(OX-MID-SUB(OXM1))
202700         SET MDX1 TO OX-MID-SUB(OXM1)
202800         ADD 1 TO WS-SLOT
202900         MOVE WS-SLOT               TO O-RANK
203000         MOVE SC-MID-NAME(MDX1)     TO O-NAME
203100         MOVE SC-MID-SHORT(MDX1)    TO O-CLUB
203200         MOVE SC-MID-PRICE(MDX1)    TO O-PRICE
203300         MOVE SC-MID-XADJ(MDX1)     TO O-XPTS
203400         MOVE SC-MID-FORMMULT(MDX1) TO O-FORM
203500         COMPUTE O-PLAYPCT ROUNDED =
203600             SC-MID-PLAYPROB(MDX1) * 100
203700         MOVE SC-MID-XGPM(MDX1)     TO O-MODEL-A-2DP
203800         MOVE SC-MID-XAPM(MDX1)     TO O-MODEL-B-2DP
203900         MOVE SC-MID-FIXDIFF(MDX1)  TO O-FIXDIFF
204000         MOVE SC-MID-PPM(MDX1)      TO O-PPM
204100         MOVE SC-MID-TOTPTS(MDX1)   TO O-TOTPTS
204200         MOVE SC-MID-SEL(MDX1)      TO O-OWNPCT
204300         WRITE RANK-PRTLINE FROM RANK-DETAIL-LINE
204400             AFTER ADVANCING 1 LINES
204500             AT EOP PERFORM 9000-HEADINGS-RANKREPT
204600     END-IF.
204700 4310-X.
204800     EXIT.
204900 
205000*  TOP 15 FORWARDS
205100 4400-RPT-FWD.
205200     MOVE 'TOP 15 FORWARDS BY XPTS-ADJUSTED' TO O-RPT-TITLE.
205300     WRITE RANK-PRTLINE FROM RANK-HEADING-LINE
205400         AFTER ADVANCING 2 LINES
205500         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
205600     WRITE RANK-PRTLINE FROM RANK-COL-HEAD-1
205700         AFTER ADVANCING 1 LINES
205800         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
205900     MOVE 0 TO WS-SLOT.
206000     PERFORM 4410-FWD-LINE THRU 4410-X
206100         VARYING OXF1 FROM 1 BY 1
206200             UNTIL OXF1 > WS-FWD-CTR OR WS-SLOT = 15.
206300 4400-X.
206400     EXIT.
206500 
206600 4410-FWD-LINE.
206700     IF FWD-IS-ELIGIBLE(OX-FWD-SUB(OXF1))
206800         SET FWX1 TO OX-FWD-SUB(OXF1)
206900         ADD 1 TO WS-SLOT
207000         MOVE WS-SLOT               TO O-RANK
207100         MOVE SC-FWD-NAME(FWX1)     TO O-NAME
207200         MOVE SC-FWD-SHORT(FWX1)    TO O-CLUB
207300         MOVE SC-FWD-PRICE(FWX1)    TO O-PRICE
207400         MOVE SC-FWD-XADJ(FWX1)     TO O-XPTS
207500         MOVE SC-FWD-FORMMULT(FWX1) TO O-FORM
207600         COMPUTE O-PLAYPCT ROUNDED =
207700             SC-FWD-PLAYPROB(FWX1) * 100
207800         MOVE SC-FWD-XGPM(FWX1)     TO O-MODEL-A-2DP
207900         MOVE SC-FWD-XAPM(FWX1)     TO O-MODEL-B-2DP
208000         MOVE SC-FWD-FIXDIFF(FWX1)  TO O-FIXDIFF
208100         MOVE SC-FWD-PPM(FWX1)      TO O-PPM
208200         MOVE SC-FWD-TOTPTS(FWX1)   TO O-TOTPTS
208300         MOVE SC-FWD-SEL(FWX1)      TO O-OWNPCT
208400         WRITE RANK-PRTLINE FROM RANK-DETAIL-LINE
208500             AFTER ADVANCING 1 LINES
208600             AT EOP PERFORM 9000-HEADINGS-RANKREPT
208700     END-IF.
208800 4410-X.
208900     EXIT.
209000 
209100*  ONE BEST-VALUE LINE PER POSITION, GKP/DEF/MID/FWD IN THAT ORDER -
209200*  VALUE HERE IS XPTS-ADJUSTED PER MILLION, NOT THE SEASON PPM USED
209300*  BY THE RANKING REPORT'S OWN PPM COLUMN
209400 4500-VALUE-FOR-MONEY.
209500     WRITE RANK-PRTLINE FROM BLANK-LINE-R
209600         AFTER ADVANCING 2 LINES
209700         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
209800     WRITE RANK-PRTLINE FROM VFM-HEADING-LINE
209900         AFTER ADVANCING 1 LINES
210000         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
210100     PERFORM 4510-VFM-GKP THRU 4510-X.
210200     PERFORM 4520-VFM-DEF THRU 4520-X.
210300     PERFORM 4530-VFM-MID THRU 4530-X.
210400     PERFORM 4540-VFM-FWD THRU 4540-X.
210500 4500-X.
210600     EXIT.
210700 
210800 4510-VFM-GKP.
210900     MOVE 'N' TO WS-BEST-FOUND.
211000     MOVE 0 TO WS-BEST-PPM.
211100     PERFORM 4511-VFM-GKP-STEP THRU 4511-X
211200         VARYING GKX1 FROM 1 BY 1 UNTIL GKX1 > WS-GKP-CTR.
211300     IF BEST-FOUND
211400         SET GKX1 TO WS-BEST-SUB
211500         MOVE 'GKP'              TO O-VFM-POS
211600         MOVE SC-GKP-NAME(GKX1)  TO O-VFM-NAME
211700         MOVE SC-GKP-SHORT(GKX1) TO O-VFM-CLUB
211800         MOVE SC-GKP-PRICE(GKX1) TO O-VFM-PRICE
211900         MOVE SC-GKP-XADJ(GKX1)  TO O-VFM-XPTS
212000         MOVE SC-GKP-VALUE(GKX1) TO O-VFM-PPM
212100         WRITE RANK-PRTLINE FROM VFM-DETAIL-LINE
212200             AFTER ADVANCING 1 LINES
212300             AT EOP PERFORM 9000-HEADINGS-RANKREPT
212400     END-IF.
212500 4510-X.
212600     EXIT.
212700 
212800 4511-VFM-GKP-STEP.
212900     IF GKP-IS-ELIGIBLE(GKX1)
213000         IF BEST-NOT-FOUND OR SC-GKP-VALUE(GKX1) > WS-BEST-PPM
213100             MOVE SC-GKP-VALUE(GKX1) TO WS-BEST-PPM
213200             MOVE GKX1             TO WS-BEST-SUB
213300             MOVE 'Y'              TO WS-BEST-FOUND
213400         END-IF
213500     END-IF.
213600 4511-X.
213700     EXIT.
213800 
213900 4520-VFM-DEF.
214000     MOVE 'N' TO WS-BEST-FOUND.
214100     MOVE 0 TO WS-BEST-PPM.
214200     PERFORM 4521-VFM-DEF-STEP THRU 4521-X
214300         VARYING DFX1 FROM 1 BY 1 UNTIL DFX1 > WS-DEF-CTR.
214400     IF BEST-FOUND
214500         SET DFX1 TO WS-BEST-SUB
214600         MOVE 'DEF'              TO O-VFM-POS
214700         MOVE SC-DEF-NAME(DFX1)  TO O-VFM-NAME
214800         MOVE SC-DEF-SHORT(DFX1) TO O-VFM-CLUB
214900         MOVE SC-DEF-PRICE(DFX1) TO O-VFM-PRICE
215000         MOVE SC-DEF-XADJ(DFX1)  TO O-VFM-XPTS
215100         MOVE SC-DEF-VALUE(DFX1) TO O-VFM-PPM
215200         WRITE RANK-PRTLINE FROM VFM-DETAIL-LINE
215300             AFTER ADVANCING 1 LINES
215400             AT EOP PERFORM 9000-HEADINGS-RANKREPT
215500     END-IF.
215600 4520-X.
215700     EXIT.
215800 
215900 4521-VFM-DEF-STEP.
216000     IF DEF-IS-ELIGIBLE(DFX1)
216100         IF BEST-NOT-FOUND OR SC-DEF-VALUE(DFX1) > WS-BEST-PPM
216200             MOVE SC-DEF-VALUE(DFX1) TO WS-BEST-PPM
216300             MOVE DFX1             TO WS-BEST-SUB
216400             MOVE 'Y'              TO WS-BEST-FOUND
216500         END-IF
216600     END-IF.
216700 4521-X.
216800     EXIT.
216900 
217000 4530-VFM-MID.
217100     MOVE 'N' TO WS-BEST-FOUND.
217200     MOVE 0 TO WS-BEST-PPM.
217300     PERFORM 4531-VFM-MID-STEP THRU 4531-X
217400         VARYING MDX1 FROM 1 BY 1 UNTIL MDX1 > WS-MID-CTR.
217500     IF BEST-FOUND
217600         SET MDX1 TO WS-BEST-SUB
217700         MOVE 'MID'              TO O-VFM-POS
217800         MOVE SC-MID-NAME(MDX1)  TO O-VFM-NAME
217900         MOVE SC-MID-SHORT(MDX1) TO O-VFM-CLUB
218000         MOVE SC-MID-PRICE(MDX1) TO O-VFM-PRICE
218100         MOVE SC-MID-XADJ(MDX1)  TO O-VFM-XPTS
218200         MOVE SC-MID-VALUE(MDX1) TO O-VFM-PPM
218300         WRITE RANK-PRTLINE FROM VFM-DETAIL-LINE
218400             AFTER ADVANCING 1 LINES
218500             AT EOP PERFORM 9000-HEADINGS-RANKREPT
218600     END-IF.
218700 4530-X.
218800     EXIT.
218900 
219000 4531-VFM-MID-STEP.
219100     IF MID-IS-ELIGIBLE(MDX1)
219200         IF BEST-NOT-FOUND OR SC-MID-VALUE(MDX1) > WS-BEST-PPM
219300             MOVE SC-MID-VALUE(MDX1) TO WS-BEST-PPM
219400             MOVE MDX1             TO WS-BEST-SUB
219500             MOVE 'Y'              TO WS-BEST-FOUND
219600         END-IF
219700     END-IF.
219800 4531-X.
219900     EXIT.
220000 
220100 4540-VFM-FWD.
220200     MOVE 'N' TO WS-BEST-FOUND.
220300     MOVE 0 TO WS-BEST-PPM.
220400     PERFORM 4541-VFM-FWD-STEP THRU 4541-X
220500         VARYING FWX1 FROM 1 BY 1 UNTIL FWX1 > WS-FWD-CTR.
220600     IF BEST-FOUND
220700         SET FWX1 TO WS-BEST-SUB
220800         MOVE 'FWD'              TO O-VFM-POS
220900         MOVE SC-FWD-NAME(FWX1)  TO O-VFM-NAME
221000         MOVE SC-FWD-SHORT(FWX1) TO O-VFM-CLUB
221100         MOVE SC-FWD-PRICE(FWX1) TO O-VFM-PRICE
221200         MOVE SC-FWD-XADJ(FWX1)  TO O-VFM-XPTS
221300         MOVE SC-FWD-VALUE(FWX1) TO O-VFM-PPM
221400         WRITE RANK-PRTLINE FROM VFM-DETAIL-LINE
221500             AFTER ADVANCING 1 LINES
221600             AT EOP PERFORM 9000-HEADINGS-RANKREPT
221700     END-IF.
221800 4540-X.
221900     EXIT.
222000 
222100 4541-VFM-FWD-STEP.
222200     IF FWD-IS-ELIGIBLE(FWX1)
222300         IF BEST-NOT-FOUND OR SC-FWD-VALUE(FWX1) > WS-BEST-PPM
222400             MOVE SC-FWD-VALUE(FWX1) TO WS-BEST-PPM
222500             MOVE FWX1             TO WS-BEST-SUB
222600             MOVE 'Y'              TO WS-BEST-FOUND
222700         END-IF
222800     END-IF.
222900 4541-X.
223000     EXIT.
223100 
223200*  1-3-4-3 DREAM TEAM - TOP ELIGIBLE PLAYERS BY XPTS-ADJUSTED FROM
223300*  EACH POSITION'S ALREADY-SORTED ORDER ARRAY, WITH A TOTALS LINE
223400*  OF PRICE/PPG-L4/SEASON POINTS
223500 4600-DREAM-TEAM.
223600     WRITE RANK-PRTLINE FROM BLANK-LINE-R
223700         AFTER ADVANCING 2 LINES
223800         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
223900     WRITE RANK-PRTLINE FROM DREAM-HEADING-LINE
224000         AFTER ADVANCING 1 LINES
224100         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
224200     MOVE 0 TO WS-DRM-T-PRICE.
224300     MOVE 0 TO WS-DRM-T-PPGL4.
224400     MOVE 0 TO WS-DRM-T-TOTPTS.
224500     MOVE 0 TO WS-SLOT.
224600     PERFORM 4610-DRM-GKP THRU 4610-X
224700         VARYING OXG1 FROM 1 BY 1
224800             UNTIL OXG1 > WS-GKP-CTR OR WS-SLOT = 1.
224900     MOVE 0 TO WS-SLOT.
225000     PERFORM 4620-DRM-DEF THRU 4620-X
225100         VARYING OXD1 FROM 1 BY 1
225200             UNTIL OXD1 > WS-DEF-CTR OR WS-SLOT = 3.
225300     MOVE 0 TO WS-SLOT.
225400     PERFORM 4630-DRM-MID THRU 4630-X
225500         VARYING OXM1 FROM 1 BY 1
225600             UNTIL OXM1 > WS-MID-CTR OR WS-SLOT = 4.
225700     MOVE 0 TO WS-SLOT.
225800     PERFORM 4640-DRM-FWD THRU 4640-X
225900         VARYING OXF1 FROM 1 BY 1
226000             UNTIL OXF1 > WS-FWD-CTR OR WS-SLOT = 3.
226100     MOVE WS-DRM-T-PRICE  TO O-DRM-T-PRICE.
226200     MOVE WS-DRM-T-PPGL4  TO O-DRM-T-PPGL4.
226300     MOVE WS-DRM-T-TOTPTS TO O-DRM-T-TOTPTS.
226400     WRITE RANK-PRTLINE FROM DREAM-TOTAL-LINE
226500         AFTER ADVANCING 1 LINES
226600         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
226700 4600-X.
226800     EXIT.
226900 
227000 4610-DRM-GKP.
227100     IF GKP-IS-ELIGIBLE(OX-GKP-SUB(OXG1))
227200         SET GKX1 TO OX-GKP-SUB(OXG1)
227300         ADD 1 TO WS-SLOT
227400         MOVE 'GKP'              TO O-DRM-POS
227500         MOVE SC-GKP-NAME(GKX1)  TO O-DRM-NAME
227600         MOVE SC-GKP-SHORT(GKX1) TO O-DRM-CLUB
227700         MOVE SC-GKP-PRICE(GKX1) TO O-DRM-PRICE
227800         MOVE SC-GKP-PPGL4(GKX1) TO O-DRM-PPGL4
227900         MOVE SC-GKP-TOTPTS(GKX1) TO O-DRM-TOTPTS
228000         MOVE SC-GKP-XADJ(GKX1)  TO O-DRM-XPTS
228100         ADD SC-GKP-PRICE(GKX1)  TO WS-DRM-T-PRICE
228200         ADD SC-GKP-PPGL4(GKX1)  TO WS-DRM-T-PPGL4
228300         ADD SC-GKP-TOTPTS(GKX1) TO WS-DRM-T-TOTPTS
228400         WRITE RANK-PRTLINE FROM DREAM-DETAIL-LINE
228500             AFTER ADVANCING 1 LINES
228600             AT EOP PERFORM 9000-HEADINGS-RANKREPT
228700     END-IF.
228800 4610-X.
228900     EXIT.
229000 
229100 4620-DRM-DEF.
229200     IF DEF-IS-ELIGIBLE(OX-DEF-SUB(OXD1))
229300         SET DFX1 TO OX-DEF-SUB(OXD1)
229400         ADD 1 TO WS-SLOT
229500         MOVE 'DEF'              TO O-DRM-POS
229600         MOVE SC-DEF-NAME(DFX1)  TO O-DRM-NAME
229700         MOVE SC-DEF-SHORT(DFX1) TO O-DRM-CLUB
229800         MOVE SC-DEF-PRICE(DFX1) TO O-DRM-PRICE
229900         MOVE SC-DEF-PPGL4(DFX1) TO O-DRM-PPGL4
230000         MOVE SC-DEF-TOTPTS(DFX1) TO O-DRM-TOTPTS
230100         MOVE SC-DEF-XADJ(DFX1)  TO O-DRM-XPTS
230200         ADD SC-DEF-PRICE(DFX1)  TO WS-DRM-T-PRICE
230300         ADD SC-DEF-PPGL4(DFX1)  TO WS-DRM-T-PPGL4
230400         ADD SC-DEF-TOTPTS(DFX1) TO WS-DRM-T-TOTPTS
230500         WRITE RANK-PRTLINE FROM DREAM-DETAIL-LINE
230600             AFTER ADVANCING 1 LINES
230700             AT EOP PERFORM 9000-HEADINGS-RANKREPT
230800     END-IF.
230900 4620-X.
231000     EXIT.
231100 
231200 4630-DRM-MID.
231300     IF MID-IS-ELIGIBLE(OX-MID-SUB(OXM1))
231400         SET MDX1 TO OX-MID-SUB(OXM1)
231500         ADD 1 TO WS-SLOT
231600         MOVE 'MID'              TO O-DRM-POS
231700         MOVE SC-MID-NAME(MDX1)  TO O-DRM-NAME
231800         MOVE SC-MID-SHORT(MDX1) TO O-DRM-CLUB
231900         MOVE SC-MID-PRICE(MDX1) TO O-DRM-PRICE
232000         MOVE SC-MID-PPGL4(MDX1) TO O-DRM-PPGL4
232100         MOVE SC-MID-TOTPTS(MDX1) TO O-DRM-TOTPTS
232200         MOVE SC-MID-XADJ(MDX1)  TO O-DRM-XPTS
232300         ADD SC-MID-PRICE(MDX1)  TO WS-DRM-T-PRICE
232400         ADD SC-MID-PPGL4(MDX1)  TO WS-DRM-T-PPGL4
232500         ADD SC-MID-TOTPTS(MDX1) TO WS-DRM-T-TOTPTS
232600         WRITE RANK-PRTLINE FROM DREAM-DETAIL-LINE
232700             AFTER ADVANCING 1 LINES
232800             AT EOP PERFORM 9000-HEADINGS-RANKREPT
232900     END-IF.
233000 4630-X.
233100     EXIT.
233200 
233300 4640-DRM-FWD.
233400     IF FWD-IS-ELIGIBLE(OX-FWD-SUB(OXF1))
233500         SET FWX1 TO OX-FWD-SUB(OXF1)
233600         ADD 1 TO WS-SLOT
233700         MOVE 'FWD'              TO O-DRM-POS
233800         MOVE SC-FWD-NAME(FWX1)  TO O-DRM-NAME
233900         MOVE SC-FWD-SHORT(FWX1) TO O-DRM-CLUB
234000         MOVE SC-FWD-PRICE(FWX1) TO O-DRM-PRICE
234100         MOVE SC-FWD-PPGL4(FWX1) TO O-DRM-PPGL4
234200         MOVE SC-FWD-TOTPTS(FWX1) TO O-DRM-TOTPTS
234300         MOVE SC-FWD-XADJ(FWX1)  TO O-DRM-XPTS
234400         ADD SC-FWD-PRICE(FWX1)  TO WS-DRM-T-PRICE
234500         ADD SC-FWD-PPGL4(FWX1)  TO WS-DRM-T-PPGL4
234600         ADD SC-FWD-TOTPTS(FWX1) TO WS-DRM-T-TOTPTS
234700         WRITE RANK-PRTLINE FROM DREAM-DETAIL-LINE
234800             AFTER ADVANCING 1 LINES
234900             AT EOP PERFORM 9000-HEADINGS-RANKREPT
235000     END-IF.
235100 4640-X.
235200     EXIT.
235300 
235400*  RECOMMENDED 89.0M BUDGET SQUAD - 2 GKP + 5 DEF + 5 MID + 3 FWD
235500*  IN THE PRICE BANDS THE ANALYTICS DESK SPECIFIED, NO MORE THAN 3
235600*  PICKS FROM ANY ONE CLUB.  BAND-PRICE-TABLE HOLDS THE LOW/HIGH
235700*  PAIRS; SUB-SQUAD-TABLE IS REUSED HERE AS SCRATCH SPACE
235800*  BEFORE 5000 OVERWRITES IT PER SUBSCRIBER
235900 4700-BUDGET-TEAM.
236000     MOVE 0 TO WS-BUDGET-SPEND.
236100     MOVE 0 TO WS-BUDGET-COUNT.
236200     MOVE 0 TO WS-EXCL-CLUB-1.
236300     PERFORM 4701-CLEAR-CLUBS THRU 4701-X
236400         VARYING TMX1 FROM 1 BY 1 UNTIL TMX1 > WS-TEAM-CTR.
236500     WRITE RANK-PRTLINE FROM BLANK-LINE-R
236600         AFTER ADVANCING 2 LINES
236700         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
236800     WRITE RANK-PRTLINE FROM BUDGET-HEADING-LINE
236900         AFTER ADVANCING 1 LINES
237000         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
237100 
237200     MOVE 45.0 TO WS-BAND-LOW.
237300     MOVE 55.0 TO WS-BAND-HIGH.
237400     MOVE 0    TO WS-EXCL-ID-1.
237500     PERFORM 4711-SCAN-GKP THRU 4711-X.
237600     PERFORM 4715-COMMIT-GKP THRU 4715-X.
237700 
237800     MOVE 00.0 TO WS-BAND-LOW.
237900     MOVE 45.0 TO WS-BAND-HIGH.
238000     PERFORM 4711-SCAN-GKP THRU 4711-X.
238100     PERFORM 4715-COMMIT-GKP THRU 4715-X.
238200 
238300     MOVE T-BAND-LOW(1) TO WS-BAND-LOW.
238400     MOVE T-BAND-HIGH(1) TO WS-BAND-HIGH.
238500     PERFORM 4721-SCAN-DEF THRU 4721-X.
238600     PERFORM 4725-COMMIT-DEF THRU 4725-X.
238700     PERFORM 4721-SCAN-DEF THRU 4721-X.
238800     PERFORM 4725-COMMIT-DEF THRU 4725-X.
238900 
239000     MOVE T-BAND-LOW(2) TO WS-BAND-LOW.
239100     MOVE T-BAND-HIGH(2) TO WS-BAND-HIGH.
239200     PERFORM 4721-SCAN-DEF THRU 4721-X.
239300     PERFORM 4725-COMMIT-DEF THRU 4725-X.
239400     PERFORM 4721-SCAN-DEF THRU 4721-X.
239500     PERFORM 4725-COMMIT-DEF THRU 4725-X.
239600 
239700     MOVE T-BAND-LOW(3) TO WS-BAND-LOW.
239800     MOVE T-BAND-HIGH(3) TO WS-BAND-HIGH.
239900     PERFORM 4721-SCAN-DEF THRU 4721-X.
240000     PERFORM 4725-COMMIT-DEF THRU 4725-X.
240100 
240200     MOVE T-BAND-LOW(4) TO WS-BAND-LOW.
240300     MOVE T-BAND-HIGH(4) TO WS-BAND-HIGH.
240400     PERFORM 4731-SCAN-MID THRU 4731-X.
240500     PERFORM 4735-COMMIT-MID THRU 4735-X.
240600 
240700     MOVE T-BAND-LOW(5) TO WS-BAND-LOW.
240800     MOVE T-BAND-HIGH(5) TO WS-BAND-HIGH.
240900     PERFORM 4731-SCAN-MID THRU 4731-X.
241000     PERFORM 4735-COMMIT-MID THRU 4735-X.
241100     PERFORM 4731-SCAN-MID THRU 4731-X.
241200     PERFORM 4735-COMMIT-MID THRU 4735-X.
241300 
241400     MOVE T-BAND-LOW(6) TO WS-BAND-LOW.
241500     MOVE T-BAND-HIGH(6) TO WS-BAND-HIGH.
241600     PERFORM 4731-SCAN-MID THRU 4731-X.
241700     PERFORM 4735-COMMIT-MID THRU 4735-X.
241800 
241900     MOVE T-BAND-LOW(7) TO WS-BAND-LOW.
242000     MOVE T-BAND-HIGH(7) TO WS-BAND-HIGH.
242100     PERFORM 4731-SCAN-MID THRU 4731-X.
242200     PERFORM 4735-COMMIT-MID THRU 4735-X.
242300 
242400     MOVE T-BAND-LOW(8) TO WS-BAND-LOW.
242500     MOVE T-BAND-HIGH(8) TO WS-BAND-HIGH.
242600     PERFORM 4741-SCAN-FWD THRU 4741-X.
242700     PERFORM 4745-COMMIT-FWD THRU 4745-X.
242800 
242900     MOVE T-BAND-LOW(9) TO WS-BAND-LOW.
243000     MOVE T-BAND-HIGH(9) TO WS-BAND-HIGH.
243100     PERFORM 4741-SCAN-FWD THRU 4741-X.
243200     PERFORM 4745-COMMIT-FWD THRU 4745-X.
243300 
243400     MOVE T-BAND-LOW(10) TO WS-BAND-LOW.
243500     MOVE T-BAND-HIGH(10) TO WS-BAND-HIGH.
243600     PERFORM 4741-SCAN-FWD THRU 4741-X.
243700     PERFORM 4745-COMMIT-FWD THRU 4745-X.
243800 
243900     MOVE WS-BUDGET-COUNT TO O-BSQ-T-COUNT.
244000     MOVE WS-BUDGET-SPEND TO O-BSQ-T-SPEND.
244100     COMPUTE WS-BUDGET-LEFT = WS-BUDGET-CAP - WS-BUDGET-SPEND.
244200     MOVE WS-BUDGET-LEFT TO O-BSQ-T-LEFT.
244300     WRITE RANK-PRTLINE FROM BUDGET-TOTAL-LINE
244400         AFTER ADVANCING 1 LINES
244500         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
244600 4700-X.
244700     EXIT.
244800 
244900 4701-CLEAR-CLUBS.
245000     SET CCX1 TO TMX1.
245100     MOVE TM-ID(TMX1) TO CC-TEAM-ID(CCX1).
245200     MOVE 0 TO CC-COUNT(CCX1).
245300 4701-X.
245400     EXIT.
245500 
245600*  GOALKEEPER SEARCH IS BY PPM WITHIN THE CURRENT BAND, EXCLUDING
245700*  ANY PLAYER ALREADY PICKED AND ANY CLUB ALREADY AT THE 3-PLAYER
245800*  CAP
245900 4711-SCAN-GKP.
246000     MOVE 'N' TO WS-BEST-FOUND.
246100     MOVE 0 TO WS-BEST-PPM.
246200     PERFORM 4712-SCAN-GKP-STEP THRU 4712-X
246300         VARYING GKX1 FROM 1 BY 1 UNTIL GKX1 > WS-GKP-CTR.
246400 4711-X.
246500     EXIT.
246600 
246700 4712-SCAN-GKP-STEP.
246800     IF GKP-IS-ELIGIBLE(GKX1)
246900         AND SC-GKP-PRICE(GKX1) >= WS-BAND-LOW
247000         AND SC-GKP-PRICE(GKX1) <= WS-BAND-HIGH
247100         AND SC-GKP-ID(GKX1) NOT = WS-EXCL-ID-1
247200         AND SC-GKP-CLUBID(GKX1) NOT = WS-EXCL-CLUB-1
247300         MOVE SC-GKP-CLUBID(GKX1) TO WS-CHECK-CLUB
247400         PERFORM 4790-CLUB-HAS-ROOM THRU 4790-X
247500         IF CLUB-LIMIT-OK
247600             IF BEST-NOT-FOUND OR SC-GKP-PPM(GKX1) > WS-BEST-PPM
247700                 MOVE SC-GKP-PPM(GKX1) TO WS-BEST-PPM
247800                 MOVE GKX1             TO WS-BEST-SUB
247900                 MOVE 'Y'              TO WS-BEST-FOUND
248000             END-IF
248100         END-IF
248200     END-IF.
248300 4712-X.
248400     EXIT.
248500 
248600 4715-COMMIT-GKP.
248700     IF BEST-FOUND
248800         SET GKX1 TO WS-BEST-SUB
248900         ADD 1 TO WS-BUDGET-COUNT
249000         SET SQX1 TO WS-BUDGET-COUNT
249100         MOVE 'GKP'              TO SQ-POS(SQX1)
249200         MOVE SC-GKP-NAME(GKX1)  TO SQ-NAME(SQX1)
249300         MOVE SC-GKP-SHORT(GKX1) TO SQ-SHORT(SQX1)
249400         MOVE SC-GKP-PRICE(GKX1) TO SQ-PRICE(SQX1)
249500         MOVE SC-GKP-XADJ(GKX1)  TO SQ-SCORE(SQX1)
249600         ADD SC-GKP-PRICE(GKX1)  TO WS-BUDGET-SPEND
249700         MOVE SC-GKP-CLUBID(GKX1) TO WS-CHECK-CLUB
249800         PERFORM 4795-BUMP-CLUB-COUNT THRU 4795-X
249900         MOVE SC-GKP-ID(GKX1)     TO WS-EXCL-ID-1
250000         MOVE SC-GKP-CLUBID(GKX1) TO WS-EXCL-CLUB-1
250100         MOVE SQ-POS(SQX1)    TO O-BSQ-POS
250200         MOVE SQ-NAME(SQX1)   TO O-BSQ-NAME
250300         MOVE SQ-SHORT(SQX1)  TO O-BSQ-CLUB
250400         MOVE SQ-PRICE(SQX1)  TO O-BSQ-PRICE
250500         MOVE SQ-SCORE(SQX1)  TO O-BSQ-SCORE
250600         WRITE RANK-PRTLINE FROM BUDGET-DETAIL-LINE
250700             AFTER ADVANCING 1 LINES
250800             AT EOP PERFORM 9000-HEADINGS-RANKREPT
250900     END-IF.
251000 4715-X.
251100     EXIT.
251200 
251300*  DEF/MID/FWD SEARCHES ARE BY POSITION SCORE (XPTS-ADJUSTED)
251400*  WITHIN THE CURRENT BAND - THE PRICE BANDS THEMSELVES NEVER
251500*  OVERLAP SO NO DUPLICATE-PLAYER CHECK IS NEEDED BEYOND THE CLUB
251600*  CAP
251700 4721-SCAN-DEF.
251800     MOVE 'N' TO WS-BEST-FOUND.
251900     MOVE 0 TO WS-BEST-SCORE.
252000     PERFORM 4722-SCAN-DEF-STEP THRU 4722-X
252100         VARYING DFX1 FROM 1 BY 1 UNTIL DFX1 > WS-DEF-CTR.
252200 4721-X.
252300     EXIT.
252400 
252500 4722-SCAN-DEF-STEP.
252600     IF DEF-IS-ELIGIBLE(DFX1)
252700         AND SC-DEF-PRICE(DFX1) >= WS-BAND-LOW
252800         AND SC-DEF-PRICE(DFX1) <= WS-BAND-HIGH
252900         MOVE SC-DEF-CLUBID(DFX1) TO WS-CHECK-CLUB
253000         PERFORM 4790-CLUB-HAS-ROOM THRU 4790-X
253100         IF CLUB-LIMIT-OK
253200             IF BEST-NOT-FOUND OR SC-DEF-XADJ(DFX1) > WS-BEST-SCORE
253300                 MOVE SC-DEF-XADJ(DFX1) TO WS-BEST-SCORE
253400                 MOVE DFX1              TO WS-BEST-SUB
253500                 MOVE 'Y'               TO WS-BEST-FOUND
253600             END-IF
253700         END-IF
253800     END-IF.
253900 4722-X.
254000     EXIT.
254100 
254200 4725-COMMIT-DEF.
254300     IF BEST-FOUND
254400         SET DFX1 TO WS-BEST-SUB
254500         ADD 1 TO WS-BUDGET-COUNT
254600         SET SQX1 TO WS-BUDGET-COUNT
254700         MOVE 'DEF'              TO SQ-POS(SQX1)
254800         MOVE SC-DEF-NAME(DFX1)  TO SQ-NAME(SQX1)
254900         MOVE SC-DEF-SHORT(DFX1) TO SQ-SHORT(SQX1)
255000         MOVE SC-DEF-PRICE(DFX1) TO SQ-PRICE(SQX1)
255100         MOVE SC-DEF-XADJ(DFX1)  TO SQ-SCORE(SQX1)
255200         ADD SC-DEF-PRICE(DFX1)  TO WS-BUDGET-SPEND
255300         MOVE SC-DEF-CLUBID(DFX1) TO WS-CHECK-CLUB
255400         PERFORM 4795-BUMP-CLUB-COUNT THRU 4795-X
255500         MOVE SQ-POS(SQX1)    TO O-BSQ-POS
255600         MOVE SQ-NAME(SQX1)   TO O-BSQ-NAME
255700         MOVE SQ-SHORT(SQX1)  TO O-BSQ-CLUB
255800         MOVE SQ-PRICE(SQX1)  TO O-BSQ-PRICE
255900         MOVE SQ-SCORE(SQX1)  TO O-BSQ-SCORE
256000         WRITE RANK-PRTLINE FROM BUDGET-DETAIL-LINE
256100             AFTER ADVANCING 1 LINES
256200             AT EOP PERFORM 9000-HEADINGS-RANKREPT
256300     END-IF.
256400 4725-X.
256500     EXIT.
256600 
256700 4731-SCAN-MID.
256800     MOVE 'N' TO WS-BEST-FOUND.
256900     MOVE 0 TO WS-BEST-SCORE.
257000     PERFORM 4732-SCAN-MID-STEP THRU 4732-X
257100         VARYING MDX1 FROM 1 BY 1 UNTIL MDX1 > WS-MID-CTR.
257200 4731-X.
257300     EXIT.
257400 
257500 4732-SCAN-MID-STEP.
257600     IF MID-IS-ELIGIBLE(MDX1)
257700         AND SC-MID-PRICE(MDX1) >= WS-BAND-LOW
257800         AND SC-MID-PRICE(MDX1) <= WS-BAND-HIGH
257900         MOVE SC-MID-CLUBID(MDX1) TO WS-CHECK-CLUB
258000         PERFORM 4790-CLUB-HAS-ROOM THRU 4790-X
258100         IF CLUB-LIMIT-OK
258200             IF BEST-NOT-FOUND OR SC-MID-XADJ(MDX1) > WS-BEST-SCORE
258300                 MOVE SC-MID-XADJ(MDX1) TO WS-BEST-SCORE
258400                 MOVE MDX1              TO WS-BEST-SUB
258500                 MOVE 'Y'               TO WS-BEST-FOUND
258600             END-IF
258700         END-IF
258800     END-IF.
258900 4732-X.
259000     EXIT.
259100 
259200 4735-COMMIT-MID.
259300     IF BEST-FOUND
259400         SET MDX1 TO WS-BEST-SUB
259500         ADD 1 TO WS-BUDGET-COUNT
259600         SET SQX1 TO WS-BUDGET-COUNT
259700         MOVE 'MID'              TO SQ-POS(SQX1)
259800         MOVE SC-MID-NAME(MDX1)  TO SQ-NAME(SQX1)
259900         MOVE SC-MID-SHORT(MDX1) TO SQ-SHORT(SQX1)
260000         MOVE SC-MID-PRICE(MDX1) TO SQ-PRICE(SQX1)
260100         MOVE SC-MID-XADJ(MDX1)  TO SQ-SCORE(SQX1)
260200         ADD SC-MID-PRICE(MDX1)  TO WS-BUDGET-SPEND
260300         MOVE SC-MID-CLUBID(MDX1) TO WS-CHECK-CLUB
260400         PERFORM 4795-BUMP-CLUB-COUNT THRU 4795-X
260500         MOVE SQ-POS(SQX1)    TO O-BSQ-POS
260600         MOVE SQ-NAME(SQX1)   TO O-BSQ-NAME
260700         MOVE SQ-SHORT(SQX1)  TO O-BSQ-CLUB
260800         MOVE SQ-PRICE(SQX1)  TO O-BSQ-PRICE
260900         MOVE SQ-SCORE(SQX1)  TO O-BSQ-SCORE
261000         WRITE RANK-PRTLINE FROM BUDGET-DETAIL-LINE
261100             AFTER ADVANCING 1 LINES
261200             AT EOP PERFORM 9000-HEADINGS-RANKREPT
261300     END-IF.
261400 4735-X.
261500     EXIT.
261600 
261700 4741-SCAN-FWD.
261800     MOVE 'N' TO WS-BEST-FOUND.
261900     MOVE 0 TO WS-BEST-SCORE.
262000     PERFORM 4742-SCAN-FWD-STEP THRU 4742-X
262100         VARYING FWX1 FROM 1 BY 1 UNTIL FWX1 > WS-FWD-CTR.
262200 4741-X.
262300     EXIT.
262400 
262500 4742-SCAN-FWD-STEP.
262600     IF FWD-IS-ELIGIBLE(FWX1)
262700         AND SC-FWD-PRICE(FWX1) >= WS-BAND-LOW
262800         AND SC-FWD-PRICE(FWX1) <= WS-BAND-HIGH
262900         MOVE SC-FWD-CLUBID(FWX1) TO WS-CHECK-CLUB
263000         PERFORM 4790-CLUB-HAS-ROOM THRU 4790-X
263100         IF CLUB-LIMIT-OK
263200             IF BEST-NOT-FOUND OR SC-FWD-XADJ(FWX1) > WS-BEST-SCORE
263300                 MOVE SC-FWD-XADJ(FWX1) TO WS-BEST-SCORE
263400                 MOVE FWX1              TO WS-BEST-SUB
263500                 MOVE 'Y'               TO WS-BEST-FOUND
263600             END-IF
263700         END-IF
263800     END-IF.
263900 4742-X.
264000     EXIT.
264100 
264200 4745-COMMIT-FWD.
264300     IF BEST-FOUND
264400         SET FWX1 TO WS-BEST-SUB
264500         ADD 1 TO WS-BUDGET-COUNT
264600         SET SQX1 TO WS-BUDGET-COUNT
264700         MOVE 'FWD'              TO SQ-POS(SQX1)
264800         MOVE SC-FWD-NAME(FWX1)  TO SQ-NAME(SQX1)
264900         MOVE SC-FWD-SHORT(FWX1) TO SQ-SHORT(SQX1)
265000         MOVE SC-FWD-PRICE(FWX1) TO SQ-PRICE(SQX1)
265100         MOVE SC-FWD-XADJ(FWX1)  TO SQ-SCORE(SQX1)
265200         ADD SC-FWD-PRICE(FWX1)  TO WS-BUDGET-SPEND
265300         MOVE SC-FWD-CLUBID(FWX1) TO WS-CHECK-CLUB
265400         PERFORM 4795-BUMP-CLUB-COUNT THRU 4795-X
265500         MOVE SQ-POS(SQX1)    TO O-BSQ-POS
265600         MOVE SQ-NAME(SQX1)   TO O-BSQ-NAME
265700         MOVE SQ-SHORT(SQX1)  TO O-BSQ-CLUB
265800         MOVE SQ-PRICE(SQX1)  TO O-BSQ-PRICE
265900         MOVE SQ-SCORE(SQX1)  TO O-BSQ-SCORE
266000         WRITE RANK-PRTLINE FROM BUDGET-DETAIL-LINE
266100             AFTER ADVANCING 1 LINES
266200             AT EOP PERFORM 9000-HEADINGS-RANKREPT
266300     END-IF.
266400 4745-X.
266500     EXIT.
266600 
266700*  TRUE WHEN THE GIVEN CLUB (WS-CHECK-CLUB) STILL HAS ROOM UNDER
266800*  THE 3-PER-CLUB BUDGET-SQUAD CAP
266900 4790-CLUB-HAS-ROOM.
267000     MOVE 'Y' TO WS-CLUB-OK.
267100     PERFORM 4791-CLUB-CHECK-STEP THRU 4791-X
267200         VARYING CCX1 FROM 1 BY 1 UNTIL CCX1 > WS-TEAM-CTR.
267300 4790-X.
267400     EXIT.
267500 
267600 4791-CLUB-CHECK-STEP.
267700     IF CC-TEAM-ID(CCX1) = WS-CHECK-CLUB
267800         IF CC-COUNT(CCX1) >= 3
267900             MOVE 'N' TO WS-CLUB-OK
268000         END-IF
268100     END-IF.
268200 4791-X.
268300     EXIT.
268400 
268500 4795-BUMP-CLUB-COUNT.
268600     PERFORM 4796-BUMP-STEP THRU 4796-X
268700         VARYING CCX1 FROM 1 BY 1 UNTIL CCX1 > WS-TEAM-CTR.
268800 4795-X.
268900     EXIT.
269000 
269100 4796-BUMP-STEP.
269200     IF CC-TEAM-ID(CCX1) = WS-CHECK-CLUB
269300         ADD 1 TO CC-COUNT(CCX1)
269400     END-IF.
269500 4796-X.
269600     EXIT.
269700 
269800*  TOP 10 CHEAP GEMS BY PPM ACROSS ALL FOUR POSITIONS - A REPEATED
269900*  BEST-OF-WHAT'S-LEFT SEARCH, EXCLUDING EACH ROUND'S WINNER FROM
270000*  THE NEXT ROUND VIA WS-GEM-EXCL
270100 4800-CHEAP-GEMS.
270200     WRITE RANK-PRTLINE FROM BLANK-LINE-R
270300         AFTER ADVANCING 2 LINES
270400         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
270500     WRITE RANK-PRTLINE FROM GEMS-HEADING-LINE
270600         AFTER ADVANCING 1 LINES
270700         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
270800     MOVE 0 TO WS-GEM-CTR.
270900     MOVE 'Y' TO WS-BEST-FOUND.
271000     PERFORM 4810-GEM-ROUND THRU 4810-X
271100         VARYING WS-SLOT FROM 1 BY 1
271200             UNTIL WS-SLOT > 10 OR BEST-NOT-FOUND.
271300 4800-X.
271400     EXIT.
271500 
271600 4810-GEM-ROUND.
271700     MOVE 'N' TO WS-BEST-FOUND.
271800     MOVE 0 TO WS-BEST-PPM.
271900     PERFORM 4811-GEM-SCAN-GKP THRU 4811-X
272000         VARYING GKX1 FROM 1 BY 1 UNTIL GKX1 > WS-GKP-CTR.
272100     PERFORM 4812-GEM-SCAN-DEF THRU 4812-X
272200         VARYING DFX1 FROM 1 BY 1 UNTIL DFX1 > WS-DEF-CTR.
272300     PERFORM 4813-GEM-SCAN-MID THRU 4813-X
272400         VARYING MDX1 FROM 1 BY 1 UNTIL MDX1 > WS-MID-CTR.
272500     PERFORM 4814-GEM-SCAN-FWD THRU 4814-X
272600         VARYING FWX1 FROM 1 BY 1 UNTIL FWX1 > WS-FWD-CTR.
272700     IF BEST-FOUND
272800         ADD 1 TO WS-GEM-CTR
272900         SET GMX1 TO WS-GEM-CTR
273000         MOVE WS-BEST-ID TO WS-GEM-EXCL-ID(GMX1)
273100         PERFORM 4818-GEM-PRINT THRU 4818-X
273200     END-IF.
273300 4810-X.
273400     EXIT.
273500 
273600 4811-GEM-SCAN-GKP.
273700     IF GKP-IS-ELIGIBLE(GKX1)
273800         AND SC-GKP-PRICE(GKX1) <= WS-GEM-MAXPRICE
273900         MOVE SC-GKP-ID(GKX1) TO WS-CHECK-ID
274000         PERFORM 4819-ID-EXCLUDED THRU 4819-X
274100         IF ID-NOT-EXCLUDED
274200             IF BEST-NOT-FOUND OR SC-GKP-PPM(GKX1) > WS-BEST-PPM
274300                 MOVE SC-GKP-PPM(GKX1) TO WS-BEST-PPM
274400                 MOVE GKX1             TO WS-BEST-SUB
274500                 MOVE SC-GKP-ID(GKX1)  TO WS-BEST-ID
274600                 MOVE 'GKP'            TO WS-BEST-POS
274700                 MOVE 'Y'              TO WS-BEST-FOUND
274800             END-IF
274900         END-IF
275000     END-IF.
275100 4811-X.
275200     EXIT.
275300 
275400 4812-GEM-SCAN-DEF.
275500     IF DEF-IS-ELIGIBLE(DFX1)
275600         AND SC-DEF-PRICE(DFX1) <= WS-GEM-MAXPRICE
275700         MOVE SC-DEF-ID(DFX1) TO WS-CHECK-ID
275800         PERFORM 4819-ID-EXCLUDED THRU 4819-X
275900         IF ID-NOT-EXCLUDED
276000             IF BEST-NOT-FOUND OR SC-DEF-PPM(DFX1) > WS-BEST-PPM
276100                 MOVE SC-DEF-PPM(DFX1) TO WS-BEST-PPM
276200                 MOVE DFX1             TO WS-BEST-SUB
276300                 MOVE SC-DEF-ID(DFX1)  TO WS-BEST-ID
276400                 MOVE 'DEF'            TO WS-BEST-POS
276500                 MOVE 'Y'              TO WS-BEST-FOUND
276600             END-IF
276700         END-IF
276800     END-IF.
276900 4812-X.
277000     EXIT.
277100 
277200 4813-GEM-SCAN-MID.
277300     IF MID-IS-ELIGIBLE(MDX1)
277400         AND SC-MID-PRICE(MDX1) <= WS-GEM-MAXPRICE
277500         MOVE SC-MID-ID(MDX1) TO WS-CHECK-ID
277600         PERFORM 4819-ID-EXCLUDED THRU 4819-X
277700         IF ID-NOT-EXCLUDED
277800             IF BEST-NOT-FOUND OR SC-MID-PPM(MDX1) > WS-BEST-PPM
277900                 MOVE SC-MID-PPM(MDX1) TO WS-BEST-PPM
278000                 MOVE MDX1             TO WS-BEST-SUB
278100                 MOVE SC-MID-ID(MDX1)  TO WS-BEST-ID
278200                 MOVE 'MID'            TO WS-BEST-POS
278300                 MOVE 'Y'              TO WS-BEST-FOUND
278400             END-IF
278500         END-IF
278600     END-IF.
278700 4813-X.
278800     EXIT.
278900 
279000 4814-GEM-SCAN-FWD.
279100     IF FWD-IS-ELIGIBLE(FWX1)
279200         AND SC-FWD-PRICE(FWX1) <= WS-GEM-MAXPRICE
279300         MOVE SC-FWD-ID(FWX1) TO WS-CHECK-ID
279400         PERFORM 4819-ID-EXCLUDED THRU 4819-X
279500         IF ID-NOT-EXCLUDED
279600             IF BEST-NOT-FOUND OR SC-FWD-PPM(FWX1) > WS-BEST-PPM
279700                 MOVE SC-FWD-PPM(FWX1) TO WS-BEST-PPM
279800                 MOVE FWX1             TO WS-BEST-SUB
279900                 MOVE SC-FWD-ID(FWX1)  TO WS-BEST-ID
280000                 MOVE 'FWD'            TO WS-BEST-POS
280100                 MOVE 'Y'              TO WS-BEST-FOUND
280200             END-IF
280300         END-IF
280400     END-IF.
280500 4814-X.
280600     EXIT.
280700 
280800*  TRUE WHEN WS-CHECK-ID MATCHES A PLAYER ALREADY PRINTED IN AN
280900*  EARLIER ROUND OF THIS SEARCH
281000 4819-ID-EXCLUDED.
281100     MOVE 'N' TO WS-ID-EXCL.
281200     PERFORM 4819A-EXCL-STEP THRU 4819A-X
281300         VARYING GMX1 FROM 1 BY 1 UNTIL GMX1 > WS-GEM-CTR.
281400 4819-X.
281500     EXIT.
281600 
281700 4819A-EXCL-STEP.
281800     IF WS-GEM-EXCL-ID(GMX1) = WS-CHECK-ID
281900         MOVE 'Y' TO WS-ID-EXCL
282000     END-IF.
282100 4819A-X.
282200     EXIT.
282300 
282400 4818-GEM-PRINT.
282500     MOVE WS-BEST-POS TO O-GEM-POS.
282600     EVALUATE WS-BEST-POS
282700         WHEN 'GKP'
282800             SET GKX1 TO WS-BEST-SUB
282900             MOVE SC-GKP-NAME(GKX1)  TO O-GEM-NAME
283000             MOVE SC-GKP-SHORT(GKX1) TO O-GEM-CLUB
283100             MOVE SC-GKP-PRICE(GKX1) TO O-GEM-PRICE
283200             MOVE SC-GKP-PPM(GKX1)   TO O-GEM-PPM
283300         WHEN 'DEF'
283400             SET DFX1 TO WS-BEST-SUB
283500             MOVE SC-DEF-NAME(DFX1)  TO O-GEM-NAME
283600             MOVE SC-DEF-SHORT(DFX1) TO O-GEM-CLUB
283700             MOVE SC-DEF-PRICE(DFX1) TO O-GEM-PRICE
283800             MOVE SC-DEF-PPM(DFX1)   TO O-GEM-PPM
283900         WHEN 'MID'
284000             SET MDX1 TO WS-BEST-SUB
284100             MOVE SC-MID-NAME(MDX1)  TO O-GEM-NAME
284200             MOVE SC-MID-SHORT(MDX1) TO O-GEM-CLUB
284300             MOVE SC-MID-PRICE(MDX1) TO O-GEM-PRICE
284400             MOVE SC-MID-PPM(MDX1)   TO O-GEM-PPM
284500         WHEN 'FWD'
284600             SET FWX1 TO WS-BEST-SUB
284700             MOVE SC-FWD-NAME(FWX1)  TO O-GEM-NAME
284800             MOVE SC-FWD-SHORT(FWX1) TO O-GEM-CLUB
284900             MOVE SC-FWD-PRICE(FWX1) TO O-GEM-PRICE
285000             MOVE SC-FWD-PPM(FWX1)   TO O-GEM-PPM
285100     END-EVALUATE.
285200     WRITE RANK-PRTLINE FROM GEMS-DETAIL-LINE
285300         AFTER ADVANCING 1 LINES
285400         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
285500 4818-X.
285600     EXIT.
285700 
285800*  TOP 10 DIFFERENTIALS PER POSITION - LOW OWNERSHIP, COMPOSITE
285900*  SCORE AT OR ABOVE THE DESK'S 60-POINT THRESHOLD, WALKED FROM THE
286000*  SAME XPTS-ADJUSTED ORDER ARRAYS THE TOP-15 SECTIONS USE - COMPOSITE
286100*  RUNS MUCH HIGHER THAN RAW XPTS-ADJUSTED SO IT IS THE ONLY FIGURE
286200*  THAT THE 60-POINT THRESHOLD CAN EVER CLEAR (PR-0461)
286300 4900-DIFFERENTIALS.
286400     WRITE RANK-PRTLINE FROM BLANK-LINE-R
286500         AFTER ADVANCING 2 LINES
286600         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
286700     WRITE RANK-PRTLINE FROM DIFF-HEADING-LINE
286800         AFTER ADVANCING 1 LINES
286900         AT EOP PERFORM 9000-HEADINGS-RANKREPT.
287000     MOVE 0 TO WS-DIF-CTR.
287100     PERFORM 4910-DIF-GKP THRU 4910-X
287200         VARYING OXG1 FROM 1 BY 1
287300             UNTIL OXG1 > WS-GKP-CTR OR WS-DIF-CTR = 10.
287400     MOVE 0 TO WS-DIF-CTR.
287500     PERFORM 4920-DIF-DEF THRU 4920-X
287600         VARYING OXD1 FROM 1 BY 1
287700             UNTIL OXD1 > WS-DEF-CTR OR WS-DIF-CTR = 10.
287800     MOVE 0 TO WS-DIF-CTR.
287900     PERFORM 4930-DIF-MID THRU 4930-X
288000         VARYING OXM1 FROM 1 BY 1
288100             UNTIL OXM1 > WS-MID-CTR OR WS-DIF-CTR = 10.
288200     MOVE 0 TO WS-DIF-CTR.
288300     PERFORM 4940-DIF-FWD THRU 4940-X
288400         VARYING OXF1 FROM 1 BY 1
288500             UNTIL OXF1 > WS-FWD-CTR OR WS-DIF-CTR = 10.
288600 4900-X.
288700     EXIT.
288800 
288900 4910-DIF-GKP.
289000     SET GKX1 TO OX-GKP-SUB(OXG1).
289100     IF GKP-IS-ELIGIBLE(GKX1)
289200         AND SC-GKP-SEL(GKX1) <= 15.0
289300         AND SC-GKP-COMPOSITE(GKX1) >= WS-DIF-MINSCORE
289400         ADD 1 TO WS-DIF-CTR
289500         MOVE 'GKP'              TO O-DIF-POS
289600         MOVE SC-GKP-NAME(GKX1)  TO O-DIF-NAME
289700         MOVE SC-GKP-SHORT(GKX1) TO O-DIF-CLUB
289800         MOVE SC-GKP-SEL(GKX1)   TO O-DIF-OWNPCT
289900         MOVE SC-GKP-COMPOSITE(GKX1) TO O-DIF-SCORE
290000         WRITE RANK-PRTLINE FROM DIFF-DETAIL-LINE
290100             AFTER ADVANCING 1 LINES
290200             AT EOP PERFORM 9000-HEADINGS-RANKREPT
290300     END-IF.
290400 4910-X.
290500     EXIT.
290600 
290700 4920-DIF-DEF.
290800     SET DFX1 TO OX-DEF-SUB(OXD1).
290900     IF DEF-IS-ELIGIBLE(DFX1)
291000         AND SC-DEF-SEL(DFX1) <= 15.0
291100         AND SC-DEF-COMPOSITE(DFX1) >= WS-DIF-MINSCORE
291200         ADD 1 TO WS-DIF-CTR
291300         MOVE 'DEF'              TO O-DIF-POS
291400         MOVE SC-DEF-NAME(DFX1)  TO O-DIF-NAME
291500         MOVE SC-DEF-SHORT(DFX1) TO O-DIF-CLUB
291600         MOVE SC-DEF-SEL(DFX1)   TO O-DIF-OWNPCT
291700         MOVE SC-DEF-COMPOSITE(DFX1) TO O-DIF-SCORE
291800         WRITE RANK-PRTLINE FROM DIFF-DETAIL-LINE
291900             AFTER ADVANCING 1 LINES
292000             AT EOP PERFORM 9000-HEADINGS-RANKREPT
292100     END-IF.
292200 4920-X.
292300     EXIT.
292400 
292500 4930-DIF-MID.
292600     SET MDX1 TO OX-MID-SUB(OXM1).
292700     IF MID-IS-ELIGIBLE(MDX1)
292800         AND SC-MID-SEL(MDX1) <= 15.0
292900         AND SC-MID-COMPOSITE(MDX1) >= WS-DIF-MINSCORE
293000         ADD 1 TO WS-DIF-CTR
293100         MOVE 'MID'              TO O-DIF-POS
293200         MOVE SC-MID-NAME(MDX1)  TO O-DIF-NAME
293300         MOVE SC-MID-SHORT(MDX1) TO O-DIF-CLUB
293400         MOVE SC-MID-SEL(MDX1)   TO O-DIF-OWNPCT
293500         MOVE SC-MID-COMPOSITE(MDX1) TO O-DIF-SCORE
293600         WRITE RANK-PRTLINE FROM DIFF-DETAIL-LINE
293700             AFTER ADVANCING 1 LINES
293800             AT EOP PERFORM 9000-HEADINGS-RANKREPT
293900     END-IF.
294000 4930-X.
294100     EXIT.
294200 
294300 4940-DIF-FWD.
294400     SET FWX1 TO OX-FWD-SUB(OXF1).
294500     IF FWD-IS-ELIGIBLE(FWX1)
294600         AND SC-FWD-SEL(FWX1) <= 15.0
294700         AND SC-FWD-COMPOSITE(FWX1) >= WS-DIF-MINSCORE
294800         ADD 1 TO WS-DIF-CTR
294900         MOVE 'FWD'              TO O-DIF-POS
295000         MOVE SC-FWD-NAME(FWX1)  TO O-DIF-NAME
295100         MOVE SC-FWD-SHORT(FWX1) TO O-DIF-CLUB
295200         MOVE SC-FWD-SEL(FWX1)   TO O-DIF-OWNPCT
295300         MOVE SC-FWD-COMPOSITE(FWX1) TO O-DIF-SCORE
295400         WRITE RANK-PRTLINE FROM DIFF-DETAIL-LINE
295500             AFTER ADVANCING 1 LINES
295600             AT EOP PERFORM 9000-HEADINGS-RANKREPT
295700     END-IF.
295800 4940-X.
295900     EXIT.
296000 
296100*  PAGE-BREAK HEADING FOR RANKREPT - CALLED ONCE UP FRONT AND AGAIN
296200*  FROM EVERY AT EOP CLAUSE IN 4100 THROUGH 4940 SO A NEW PAGE
296300*  ALWAYS OPENS WITH THE COMPANY LINE AND THE RUNNING PAGE COUNTER
296400 9000-HEADINGS-RANKREPT.
296500     MOVE WS-PAGE-CTR-R TO O-PAGE-R.
296600     WRITE RANK-PRTLINE FROM COMPANY-TITLE-LINE
296700         AFTER ADVANCING PAGE.
296800     MOVE 'FANTASY POSITION RATINGS' TO O-RPT-TITLE.
296900     WRITE RANK-PRTLINE FROM RANK-HEADING-LINE
297000         AFTER ADVANCING 2 LINES.
297100     WRITE RANK-PRTLINE FROM BLANK-LINE-R
297200         AFTER ADVANCING 1 LINES.
297300     ADD 1 TO WS-PAGE-CTR-R.
297400 9000-X.
297500     EXIT.
297600 
297700*  PAGE-BREAK HEADING FOR SUBREPT - SAME IDEA AS 9000 BUT FOR THE
297800*  PER-SUBSCRIBER RECOMMENDER OUTPUT
297900 9100-HEADINGS-SUBREPT.
298000     MOVE WS-PAGE-CTR-S TO O-PAGE-S.
298100     WRITE SUB-PRTLINE FROM SUB-TITLE-LINE
298200         AFTER ADVANCING PAGE.
298300     WRITE SUB-PRTLINE FROM BLANK-LINE-S
298400         AFTER ADVANCING 1 LINES.
298500     ADD 1 TO WS-PAGE-CTR-S.
298600 9100-X.
298700     EXIT.
298800 
298900*  PRIMARY READ FOR THE PLAYER EXTRACT - SETS THE EOF SWITCH THAT
299000*  1100-LOAD-PLAYERS TESTS
299100 9200-READ-PLAYERS.
299200     READ PLAYERS
299300         AT END MOVE 'NO ' TO WS-MORE-PLAYERS
299400     END-READ.
299500 9200-X.
299600     EXIT.
299700 
299800 9210-READ-TEAMS.
299900     READ TEAMS
300000         AT END MOVE 'NO ' TO WS-MORE-TEAMS
300100     END-READ.
300200 9210-X.
300300     EXIT.
300400 
300500 9220-READ-FIXTURES.
300600     READ FIXTURES
300700         AT END MOVE 'NO ' TO WS-MORE-FIXTURES
300800     END-READ.
300900 9220-X.
301000     EXIT.
301100 
301200 9230-READ-LAST4.
301300     READ LAST4
301400         AT END MOVE 'NO ' TO WS-MORE-LAST4
301500     END-READ.
301600 9230-X.
301700     EXIT.
301800 
301900 9240-READ-PICKS.
302000     READ PICKS
302100         AT END MOVE 'NO ' TO WS-MORE-PICKS
302200     END-READ.
302300 9240-X.
302400     EXIT.
302500 
302600*  PRIMARY READ FOR THE CLEANSUB FILE PRODUCED BY FFLBAT01 - THE
302700*  SUBSCRIBER LOOP AT 5000 TESTS WS-MORE-SUBS, NOT AN AT-END ON
302800*  THE READ ITSELF, SINCE THE RECORD IS ALSO PICKED UP AT 1000-INIT
302900*  TO PRIME THE LOOP
303000 9250-READ-CLEANSUB.
303100     READ CLEANSUB
303200         AT END MOVE 'NO ' TO WS-MORE-SUBS
303300     END-READ.
303400 9250-X.
303500     EXIT.
303600 
303700*  DRIVES ONE SUBSCRIBER'S WORTH OF RECOMMENDER OUTPUT - BUILD THE
303800*  15-SLOT SQUAD, WORK OUT THE CAPTAIN AND TRANSFER CANDIDATES, THEN
303900*  WRITE THE SUBREPT BLOCK BEFORE PRIMING THE NEXT CLEANSUB RECORD
304000 5000-SUBSCRIBER-LOOP.
304100     PERFORM 5100-BUILD-PICKS THRU 5100-X.
304200     PERFORM 5200-CAPTAIN THRU 5200-X.
304300     PERFORM 5300-TRANSFERS THRU 5300-X.
304400     MOVE 0 TO WS-SUM-RANK-TOTAL.
304500     MOVE 0 TO WS-SUM-CTR.
304600     MOVE 0 TO WS-SUM-TOP10.
304700     MOVE 0 TO WS-SUM-TOP25.
304800     PERFORM 5400-SUB-REPORT THRU 5400-X.
304900     ADD 1 TO WS-SUB-CTR.
305000     PERFORM 9250-READ-CLEANSUB.
305100 5000-X.
305200     EXIT.
305300 
305400*  MATCHES THE 15 PICK RECORDS FOR THIS ENTRY OUT OF THE WHOLESALE
305500*  PICK-TABLE, THEN LOOKS EACH PICK'S PLAYER UP IN PLAYER-TABLE AND
305600*  ITS POSITION'S SCORE TABLE TO FILL IN NAME/CLUB/PRICE/RANK/SCORE
305700 5100-BUILD-PICKS.
305800     PERFORM 5110-CLEAR-SLOT THRU 5110-X
305900         VARYING SQX1 FROM 1 BY 1 UNTIL SQX1 > 15.
306000     PERFORM 5120-MATCH-PICK THRU 5120-X
306100         VARYING PKX1 FROM 1 BY 1 UNTIL PKX1 > WS-PICK-CTR.
306200     PERFORM 5130-LOOKUP-SLOT THRU 5130-X
306300         VARYING SQX1 FROM 1 BY 1 UNTIL SQX1 > 15.
306400 5100-X.
306500     EXIT.
306600 
306700 5110-CLEAR-SLOT.
306800     MOVE 0      TO SQ-SLOT(SQX1).
306900     MOVE 0      TO SQ-PLR-ID(SQX1).
307000     MOVE SPACES TO SQ-CFLAG(SQX1).
307100     MOVE 'N'    TO SQ-FOUND(SQX1).
307200     MOVE 'N'    TO SQ-TRANS-DONE(SQX1).
307300     MOVE SPACES TO SQ-POS(SQX1).
307400     MOVE SPACES TO SQ-NAME(SQX1).
307500     MOVE SPACES TO SQ-SHORT(SQX1).
307600     MOVE 0      TO SQ-PRICE(SQX1).
307700     MOVE 0      TO SQ-RANK(SQX1).
307800     MOVE 0      TO SQ-RANK-MAX(SQX1).
307900     MOVE 0      TO SQ-SCORE(SQX1).
308000 5110-X.
308100     EXIT.
308200 
308300*  ENTRY-ID IS NOT A KEY ON THE PICKS FILE, SO EVERY SUBSCRIBER'S
308400*  CALL SCANS THE WHOLE TABLE - ACCEPTABLE AT THE 4000-PICK CEILING
308500*  THE DESK RUNS THIS JOB AGAINST (SEE PR-0311)
308600 5120-MATCH-PICK.
308700     IF PK-ENTRY-ID(PKX1) = I-SUB-ENTRY
308800         SET SQX1 TO PK-SLOT(PKX1)
308900         MOVE PK-SLOT(PKX1)   TO SQ-SLOT(SQX1)
309000         MOVE PK-PLR-ID(PKX1) TO SQ-PLR-ID(SQX1)
309100         MOVE PK-CFLAG(PKX1)  TO SQ-CFLAG(SQX1)
309200     END-IF.
309300 5120-X.
309400     EXIT.
309500 
309600 5130-LOOKUP-SLOT.
309700     PERFORM 5131-FIND-PLAYER THRU 5131-X
309800         VARYING PLX1 FROM 1 BY 1
309900             UNTIL PLX1 > WS-PLAYER-CTR OR SLOT-FOUND(SQX1).
310000 5130-X.
310100     EXIT.
310200 
310300 5131-FIND-PLAYER.
310400     IF PT-ID(PLX1) = SQ-PLR-ID(SQX1)
310500         MOVE 'Y' TO SQ-FOUND(SQX1)
310600         EVALUATE PT-ELEM(PLX1)
310700             WHEN 1 PERFORM 5132-FILL-GKP THRU 5132-X
310800             WHEN 2 PERFORM 5133-FILL-DEF THRU 5133-X
310900             WHEN 3 PERFORM 5134-FILL-MID THRU 5134-X
311000             WHEN 4 PERFORM 5135-FILL-FWD THRU 5135-X
311100         END-EVALUATE
311200     END-IF.
311300 5131-X.
311400     EXIT.
311500 
311600 5132-FILL-GKP.
311700     PERFORM 5136-SCAN-GKP THRU 5136-X
311800         VARYING GKX1 FROM 1 BY 1 UNTIL GKX1 > WS-GKP-CTR.
311900 5132-X.
312000     EXIT.
312100 
312200 5133-FILL-DEF.
312300     PERFORM 5137-SCAN-DEF THRU 5137-X
312400         VARYING DFX1 FROM 1 BY 1 UNTIL DFX1 > WS-DEF-CTR.
312500 5133-X.
312600     EXIT.
312700 
312800 5134-FILL-MID.
312900     PERFORM 5138-SCAN-MID THRU 5138-X
313000         VARYING MDX1 FROM 1 BY 1 UNTIL MDX1 > WS-MID-CTR.
313100 5134-X.
313200     EXIT.
313300 
313400 5135-FILL-FWD.
313500     PERFORM 5139-SCAN-FWD THRU 5139-X
313600         VARYING FWX1 FROM 1 BY 1 UNTIL FWX1 > WS-FWD-CTR.
313700 5135-X.
313800     EXIT.
313900 
314000*  GKP/DEF RANK AND SCORE COME FROM THE XPTS-ADJUSTED ORDER;
314100*  MID/FWD COME FROM THE COMPOSITE ORDER, PER THE ANALYTICS GROUP'S
314200*  SUBSCRIBER-RANKING NOTE - SAME SPLIT USED AT 3680-ASSIGN-RANKS
314300 5136-SCAN-GKP.
314400     IF SC-GKP-ID(GKX1) = SQ-PLR-ID(SQX1)
314500         MOVE 'GKP'              TO SQ-POS(SQX1)
314600         MOVE SC-GKP-NAME(GKX1)  TO SQ-NAME(SQX1)
314700         MOVE SC-GKP-SHORT(GKX1) TO SQ-SHORT(SQX1)
314800         MOVE SC-GKP-PRICE(GKX1) TO SQ-PRICE(SQX1)
314900         MOVE SC-GKP-RANK(GKX1)  TO SQ-RANK(SQX1)
315000         MOVE WS-GKP-CTR          TO SQ-RANK-MAX(SQX1)
315100         MOVE SC-GKP-XADJ(GKX1)  TO SQ-SCORE(SQX1)
315200     END-IF.
315300 5136-X.
315400     EXIT.
315500 
315600 5137-SCAN-DEF.
315700     IF SC-DEF-ID(DFX1) = SQ-PLR-ID(SQX1)
315800         MOVE 'DEF'              TO SQ-POS(SQX1)
315900         MOVE SC-DEF-NAME(DFX1)  TO SQ-NAME(SQX1)
316000         MOVE SC-DEF-SHORT(DFX1) TO SQ-SHORT(SQX1)
316100         MOVE SC-DEF-PRICE(DFX1) TO SQ-PRICE(SQX1)
316200         MOVE SC-DEF-RANK(DFX1)  TO SQ-RANK(SQX1)
316300         MOVE WS-DEF-CTR          TO SQ-RANK-MAX(SQX1)
316400         MOVE SC-DEF-XADJ(DFX1)  TO SQ-SCORE(SQX1)
316500     END-IF.
316600 5137-X.
316700     EXIT.
316800 
316900 5138-SCAN-MID.
317000     IF SC-MID-ID(MDX1) = SQ-PLR-ID(SQX1)
317100         MOVE 'MID'                  TO SQ-POS(SQX1)
317200         MOVE SC-MID-NAME(MDX1)      TO SQ-NAME(SQX1)
317300         MOVE SC-MID-SHORT(MDX1)     TO SQ-SHORT(SQX1)
317400         MOVE SC-MID-PRICE(MDX1)     TO SQ-PRICE(SQX1)
317500         MOVE SC-MID-RANK(MDX1)      TO SQ-RANK(SQX1)
317600         MOVE WS-MID-CTR              TO SQ-RANK-MAX(SQX1)
317700         MOVE SC-MID-COMPOSITE(MDX1) TO SQ-SCORE(SQX1)
317800     END-IF.
317900 5138-X.
318000     EXIT.
318100 
318200 5139-SCAN-FWD.
318300     IF SC-FWD-ID(FWX1) = SQ-PLR-ID(SQX1)
318400         MOVE 'FWD'                  TO SQ-POS(SQX1)
318500         MOVE SC-FWD-NAME(FWX1)      TO SQ-NAME(SQX1)
318600         MOVE SC-FWD-SHORT(FWX1)     TO SQ-SHORT(SQX1)
318700         MOVE SC-FWD-PRICE(FWX1)     TO SQ-PRICE(SQX1)
318800         MOVE SC-FWD-RANK(FWX1)      TO SQ-RANK(SQX1)
318900         MOVE WS-FWD-CTR              TO SQ-RANK-MAX(SQX1)
319000         MOVE SC-FWD-COMPOSITE(FWX1) TO SQ-SCORE(SQX1)
319100     END-IF.
319200 5139-X.
319300     EXIT.
319400 
319500*  RECOMMENDED CAPTAIN IS THE STARTER (SLOTS 1-11) WITH THE HIGHEST
319600*  SCORE - THIS IS THE DESK'S RECOMMENDATION, NOT THE SUBSCRIBER'S
319700*  OWN (C)/(V) MARK CARRIED IN SQ-CFLAG FROM THE PICK RECORD
319800 5200-CAPTAIN.
319900     MOVE 'N' TO WS-BEST-FOUND.
320000     MOVE 0   TO WS-BEST-SUB.
320100     PERFORM 5210-SCAN-CAPTAIN THRU 5210-X
320200         VARYING SQX1 FROM 1 BY 1 UNTIL SQX1 > 11.
320300     IF BEST-FOUND
320400         MOVE SQ-NAME(WS-BEST-SUB)  TO O-CAP-NAME
320500         MOVE SQ-SHORT(WS-BEST-SUB) TO O-CAP-CLUB
320600         MOVE SQ-SCORE(WS-BEST-SUB) TO O-CAP-SCORE
320700     END-IF.
320800 5200-X.
320900     EXIT.
321000 
321100 5210-SCAN-CAPTAIN.
321200     IF BEST-NOT-FOUND
321300         OR SQ-SCORE(SQX1) > SQ-SCORE(WS-BEST-SUB)
321400         MOVE 'Y' TO WS-BEST-FOUND
321500         SET WS-BEST-SUB TO SQX1
321600     END-IF.
321700 5210-X.
321800     EXIT.
321900 
322000*  WORKS OUT UP TO 3 TRANSFER CANDIDATES AND THEIR REPLACEMENTS AND
322100*  PARKS THEM IN TRANS-REC-TABLE - 5400-SUB-REPORT PRINTS THEM IN
322200*  THE RIGHT SLOT OF THE REPORT LAYOUT
322300 5300-TRANSFERS.
322400     PERFORM 5305-CLEAR-TRANS THRU 5305-X
322500         VARYING TRX1 FROM 1 BY 1 UNTIL TRX1 > 3.
322600     PERFORM 5310-TRANS-ROUND THRU 5310-X
322700         VARYING WS-TRANS-CTR FROM 1 BY 1 UNTIL WS-TRANS-CTR > 3.
322800 5300-X.
322900     EXIT.
323000 
323100 5305-CLEAR-TRANS.
323200     MOVE 0      TO TR-OUT-SUB(TRX1).
323300     MOVE SPACES TO TR-OUT-POS(TRX1).
323400     MOVE 'N'    TO TR-REPL-FOUND(TRX1).
323500     MOVE 0      TO TR-REPL-SUB(TRX1).
323600 5305-X.
323700     EXIT.
323800 
323900*  ONE ROUND PICKS THE WORST-RANKED STARTER NOT YET PICKED IN AN
324000*  EARLIER ROUND (RANK > 15 ONLY) AND LOOKS UP ITS REPLACEMENT - A
324100*  ROUND WITH NO QUALIFYING STARTER LEAVES TR-OUT-POS BLANK
324200 5310-TRANS-ROUND.
324300     SET TRX1 TO WS-TRANS-CTR.
324400     MOVE 'N' TO WS-BEST-FOUND.
324500     MOVE 0   TO WS-BEST-SUB.
324600     PERFORM 5311-SCAN-ROUND THRU 5311-X
324700         VARYING SQX1 FROM 1 BY 1 UNTIL SQX1 > 11.
324800     IF BEST-FOUND
324900         MOVE WS-BEST-SUB          TO WS-OUT-SUB
325000         MOVE 'Y'                  TO SQ-TRANS-DONE(WS-OUT-SUB)
325100         MOVE SQ-POS(WS-OUT-SUB)    TO WS-OUT-POS
325200         MOVE SQ-PRICE(WS-OUT-SUB)  TO WS-OUT-PRICE
325300         MOVE WS-OUT-SUB            TO TR-OUT-SUB(TRX1)
325400         MOVE WS-OUT-POS            TO TR-OUT-POS(TRX1)
325500         PERFORM 5320-FIND-REPLACEMENT THRU 5320-X
325600         MOVE WS-REPL-FOUND         TO TR-REPL-FOUND(TRX1)
325700         MOVE WS-REPL-SUB           TO TR-REPL-SUB(TRX1)
325800     END-IF.
325900 5310-X.
326000     EXIT.
326100 
326200 5311-SCAN-ROUND.
326300     IF TRANSFER-NOT-DONE(SQX1)
326400         AND SQ-RANK(SQX1) > 15
326500         IF BEST-NOT-FOUND
326600             OR SQ-RANK(SQX1) > SQ-RANK(WS-BEST-SUB)
326700             MOVE 'Y' TO WS-BEST-FOUND
326800             SET WS-BEST-SUB TO SQX1
326900         END-IF
327000     END-IF.
327100 5311-X.
327200     EXIT.
327300 
327400*  REPLACEMENT = HIGHEST-RANKED (LOWEST RANK NUMBER) ELIGIBLE PLAYER
327500*  OF THE SAME POSITION, NOT ALREADY IN THE 15-SLOT SQUAD, PRICED AT
327600*  THE OUTGOING PLAYER'S PRICE PLUS 0.5M OR LESS
327700 5320-FIND-REPLACEMENT.
327800     MOVE 'N' TO WS-REPL-FOUND.
327900     EVALUATE WS-OUT-POS
328000         WHEN 'GKP'
328100             PERFORM 5321-SCAN-REPL-GKP THRU 5321-X
328200                 VARYING GKX1 FROM 1 BY 1 UNTIL GKX1 > WS-GKP-CTR
328300         WHEN 'DEF'
328400             PERFORM 5322-SCAN-REPL-DEF THRU 5322-X
328500                 VARYING DFX1 FROM 1 BY 1 UNTIL DFX1 > WS-DEF-CTR
328600         WHEN 'MID'
328700             PERFORM 5323-SCAN-REPL-MID THRU 5323-X
328800                 VARYING MDX1 FROM 1 BY 1 UNTIL MDX1 > WS-MID-CTR
328900         WHEN 'FWD'
329000             PERFORM 5324-SCAN-REPL-FWD THRU 5324-X
329100                 VARYING FWX1 FROM 1 BY 1 UNTIL FWX1 > WS-FWD-CTR
329200     END-EVALUATE.
329300 5320-X.
329400     EXIT.
329500 
329600 5321-SCAN-REPL-GKP.
329700     IF GKP-IS-ELIGIBLE(GKX1)
329800         AND SC-GKP-PRICE(GKX1) <= WS-OUT-PRICE + 0.5
329900         MOVE SC-GKP-ID(GKX1) TO WS-CHECK-ID
330000         PERFORM 5325-CHECK-IN-SQUAD THRU 5325-X
330100         IF NOT-IN-SQUAD
330200             IF REPLACEMENT-NOT-FOUND
330300                 OR SC-GKP-RANK(GKX1) < SC-GKP-RANK(WS-REPL-SUB)
330400                 MOVE 'Y' TO WS-REPL-FOUND
330500                 SET WS-REPL-SUB TO GKX1
330600             END-IF
330700         END-IF
330800     END-IF.
330900 5321-X.
331000     EXIT.
331100 
331200 5322-SCAN-REPL-DEF.
331300     IF DEF-IS-ELIGIBLE(DFX1)
331400         AND SC-DEF-PRICE(DFX1) <= WS-OUT-PRICE + 0.5
331500         MOVE SC-DEF-ID(DFX1) TO WS-CHECK-ID
331600         PERFORM 5325-CHECK-IN-SQUAD THRU 5325-X
331700         IF NOT-IN-SQUAD
331800             IF REPLACEMENT-NOT-FOUND
331900                 OR SC-DEF-RANK(DFX1) < SC-DEF-RANK(WS-REPL-SUB)
332000                 MOVE 'Y' TO WS-REPL-FOUND
332100                 SET WS-REPL-SUB TO DFX1
332200             END-IF
332300         END-IF
332400     END-IF.
332500 5322-X.
332600     EXIT.
332700 
332800 5323-SCAN-REPL-MID.
332900     IF MID-IS-ELIGIBLE(MDX1)
333000         AND SC-MID-PRICE(MDX1) <= WS-OUT-PRICE + 0.5
333100         MOVE SC-MID-ID(MDX1) TO WS-CHECK-ID
333200         PERFORM 5325-CHECK-IN-SQUAD THRU 5325-X
333300         IF NOT-IN-SQUAD
333400             IF REPLACEMENT-NOT-FOUND
333500                 OR SC-MID-RANK(MDX1) < SC-MID-RANK(WS-REPL-SUB)
333600                 MOVE 'Y' TO WS-REPL-FOUND
333700                 SET WS-REPL-SUB TO MDX1
333800             END-IF
333900         END-IF
334000     END-IF.
334100 5323-X.
334200     EXIT.
334300 
334400 5324-SCAN-REPL-FWD.
334500     IF FWD-IS-ELIGIBLE(FWX1)
334600         AND SC-FWD-PRICE(FWX1) <= WS-OUT-PRICE + 0.5
334700         MOVE SC-FWD-ID(FWX1) TO WS-CHECK-ID
334800         PERFORM 5325-CHECK-IN-SQUAD THRU 5325-X
334900         IF NOT-IN-SQUAD
335000             IF REPLACEMENT-NOT-FOUND
335100                 OR SC-FWD-RANK(FWX1) < SC-FWD-RANK(WS-REPL-SUB)
335200                 MOVE 'Y' TO WS-REPL-FOUND
335300                 SET WS-REPL-SUB TO FWX1
335400             END-IF
335500         END-IF
335600     END-IF.
335700 5324-X.
335800     EXIT.
335900 
336000 5325-CHECK-IN-SQUAD.
336100     MOVE 'N' TO WS-INSQUAD-FLAG.
336200     PERFORM 5326-CHECK-SLOT THRU 5326-X
336300         VARYING SQX1 FROM 1 BY 1 UNTIL SQX1 > 15.
336400 5325-X.
336500     EXIT.
336600 
336700 5326-CHECK-SLOT.
336800     IF SQ-PLR-ID(SQX1) = WS-CHECK-ID
336900         MOVE 'Y' TO WS-INSQUAD-FLAG
337000     END-IF.
337100 5326-X.
337200     EXIT.
337300 
337400*  WRITES THE WHOLE SUBREPT BLOCK FOR THIS SUBSCRIBER IN THE DESK'S
337500*  FIXED ORDER - HEADER, CAPTAIN, TRANSFERS, STARTERS, BENCH, SUMMARY
337600 5400-SUB-REPORT.
337700     WRITE SUB-PRTLINE FROM BLANK-LINE-S
337800         AFTER ADVANCING 2 LINES
337900         AT EOP PERFORM 9100-HEADINGS-SUBREPT.
338000     MOVE I-SUB-NAME  TO O-SUB-NAME-H.
338100     MOVE I-SUB-ENTRY TO O-SUB-ENTRY-H.
338200     WRITE SUB-PRTLINE FROM SUB-HEADER-LINE
338300         AFTER ADVANCING 1 LINES
338400         AT EOP PERFORM 9100-HEADINGS-SUBREPT.
338500     WRITE SUB-PRTLINE FROM SUB-CAPTAIN-LINE
338600         AFTER ADVANCING 1 LINES
338700         AT EOP PERFORM 9100-HEADINGS-SUBREPT.
338800     PERFORM 5410-PRINT-TRANSFER THRU 5410-X
338900         VARYING TRX1 FROM 1 BY 1 UNTIL TRX1 > 3.
339000     WRITE SUB-PRTLINE FROM BLANK-LINE-S
339100         AFTER ADVANCING 1 LINES
339200         AT EOP PERFORM 9100-HEADINGS-SUBREPT.
339300     WRITE SUB-PRTLINE FROM SUB-COL-HEAD
339400         AFTER ADVANCING 1 LINES
339500         AT EOP PERFORM 9100-HEADINGS-SUBREPT.
339600     PERFORM 5420-PRINT-PICK-LINE THRU 5420-X
339700         VARYING SQX1 FROM 1 BY 1 UNTIL SQX1 > 11.
339800     WRITE SUB-PRTLINE FROM SUB-BENCH-HEAD
339900         AFTER ADVANCING 1 LINES
340000         AT EOP PERFORM 9100-HEADINGS-SUBREPT.
340100     PERFORM 5420-PRINT-PICK-LINE THRU 5420-X
340200         VARYING SQX1 FROM 12 BY 1 UNTIL SQX1 > 15.
340300     PERFORM 5440-SUMMARY THRU 5440-X.
340400 5400-X.
340500     EXIT.
340600 
340700*  PRINTS ONE TRANSFER LINE FOR A ROUND THAT FOUND A QUALIFYING
340800*  OUTGOING STARTER - A BLANK TR-OUT-POS MEANS THE ROUND FOUND
340900*  NOTHING AND IS SKIPPED ENTIRELY
341000 5410-PRINT-TRANSFER.
341100     IF TR-OUT-POS(TRX1) NOT = SPACES
341200         MOVE TR-OUT-SUB(TRX1)     TO WS-OUT-SUB
341300         MOVE SQ-NAME(WS-OUT-SUB)  TO O-TRO-NAME
341400         MOVE SQ-RANK(WS-OUT-SUB)  TO O-TRO-RANK
341500         MOVE SQ-PRICE(WS-OUT-SUB) TO O-TRO-PRICE
341600         IF TRANSFER-REPL-FOUND(TRX1)
341700             MOVE TR-REPL-SUB(TRX1) TO WS-REPL-SUB
341800             EVALUATE TR-OUT-POS(TRX1)
341900                 WHEN 'GKP'
342000                     MOVE SC-GKP-NAME(WS-REPL-SUB)  TO O-TRI-NAME
342100                     MOVE SC-GKP-PRICE(WS-REPL-SUB) TO O-TRI-PRICE
342200                     MOVE SC-GKP-XADJ(WS-REPL-SUB)  TO O-TRI-SCORE
342300                 WHEN 'DEF'
342400                     MOVE SC-DEF-NAME(WS-REPL-SUB)  TO O-TRI-NAME
342500                     MOVE SC-DEF-PRICE(WS-REPL-SUB) TO O-TRI-PRICE
342600                     MOVE SC-DEF-XADJ(WS-REPL-SUB)  TO O-TRI-SCORE
342700                 WHEN 'MID'
342800                     MOVE SC-MID-NAME(WS-REPL-SUB)  TO O-TRI-NAME
342900                     MOVE SC-MID-PRICE(WS-REPL-SUB) TO O-TRI-PRICE
343000                     MOVE SC-MID-COMPOSITE(WS-REPL-SUB) TO O-TRI-SCORE
343100                 WHEN 'FWD'
343200                     MOVE SC-FWD-NAME(WS-REPL-SUB)  TO O-TRI-NAME
343300                     MOVE SC-FWD-PRICE(WS-REPL-SUB) TO O-TRI-PRICE
343400                     MOVE SC-FWD-COMPOSITE(WS-REPL-SUB) TO O-TRI-SCORE
343500             END-EVALUATE
343600         ELSE
343700             MOVE 'NONE AVAILABLE'  TO O-TRI-NAME
343800             MOVE 0                 TO O-TRI-PRICE
343900             MOVE 0                 TO O-TRI-SCORE
344000         END-IF
344100         WRITE SUB-PRTLINE FROM SUB-TRANSFER-LINE
344200             AFTER ADVANCING 1 LINES
344300             AT EOP PERFORM 9100-HEADINGS-SUBREPT
344400     END-IF.
344500 5410-X.
344600     EXIT.
344700 
344800*  PRINTS ONE STARTER OR BENCH LINE AND ROLLS ITS RANK INTO THE
344900*  SUMMARY ACCUMULATORS - CALLED FOR BOTH SLOT RANGES SINCE THE
345000*  LINE LAYOUT AND THE ACCUMULATION ARE IDENTICAL
345100 5420-PRINT-PICK-LINE.
345200     MOVE SQ-POS(SQX1)     TO O-PK-POS.
345300     MOVE SQ-NAME(SQX1)    TO O-PK-NAME.
345400     EVALUATE SQ-CFLAG(SQX1)
345500         WHEN 'C' MOVE '(C)' TO O-PK-CFLAG
345600         WHEN 'V' MOVE '(V)' TO O-PK-CFLAG
345700         WHEN OTHER MOVE SPACES TO O-PK-CFLAG
345800     END-EVALUATE.
345900     MOVE SQ-SHORT(SQX1)    TO O-PK-CLUB.
346000     MOVE SQ-PRICE(SQX1)    TO O-PK-PRICE.
346100     MOVE SQ-RANK(SQX1)     TO O-PK-RANK.
346200     MOVE SQ-RANK-MAX(SQX1) TO O-PK-RANKMAX.
346300     MOVE SQ-SCORE(SQX1)    TO O-PK-SCORE.
346400     WRITE SUB-PRTLINE FROM SUB-PICK-LINE
346500         AFTER ADVANCING 1 LINES
346600         AT EOP PERFORM 9100-HEADINGS-SUBREPT.
346700     ADD SQ-RANK(SQX1) TO WS-SUM-RANK-TOTAL.
346800     ADD 1 TO WS-SUM-CTR.
346900     IF SQ-RANK(SQX1) <= 10
347000         ADD 1 TO WS-SUM-TOP10
347100     END-IF.
347200     IF SQ-RANK(SQX1) <= 25
347300         ADD 1 TO WS-SUM-TOP25
347400     END-IF.
347500 5420-X.
347600     EXIT.
347700 
347800 5440-SUMMARY.
347900     IF WS-SUM-CTR > 0
348000         COMPUTE O-SUM-AVG-RANK ROUNDED =
348100             WS-SUM-RANK-TOTAL / WS-SUM-CTR
348200     ELSE
348300         MOVE 0 TO O-SUM-AVG-RANK
348400     END-IF.
348500     MOVE WS-SUM-TOP10 TO O-SUM-TOP10.
348600     MOVE WS-SUM-TOP25 TO O-SUM-TOP25.
348700     WRITE SUB-PRTLINE FROM SUB-SUMMARY-LINE-R
348800         AFTER ADVANCING 2 LINES
348900         AT EOP PERFORM 9100-HEADINGS-SUBREPT.
349000 5440-X.
349100     EXIT.
349200 
349300*  CLOSES EVERY FILE AND WRITES THE FINAL SUBSCRIBER COUNT THE
349400*  SUBSCRIPTION DESK RECONCILES AGAINST THE CLEANSUB ACCEPT COUNT
349500*  FROM FFLBAT01
349600 6000-CLOSING.
349700     MOVE WS-SUB-CTR TO O-FINAL-SUB-CTR.
349800     WRITE SUB-PRTLINE FROM SUB-FINAL-LINE
349900         AFTER ADVANCING 2 LINES.
350000     CLOSE PLAYERS.
350100     CLOSE TEAMS.
350200     CLOSE FIXTURES.
350300     CLOSE LAST4.
350400     CLOSE PICKS.
350500     CLOSE CLEANSUB.
350600     CLOSE RANKREPT.
350700     CLOSE SUBREPT.
350800 6000-X.
350900     EXIT.
