000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FFLBAT01.
000300 AUTHOR.         P HADLEY.
000400 INSTALLATION.   PITCHSIDE DATA SERVICES.
000500 DATE-WRITTEN.   04/02/86.
000600 DATE-COMPILED.
000700 SECURITY.       UNCLASSIFIED - INTERNAL REPORTS ONLY.
000800*****************************************************************
000900*  FFLBAT01  --  SUBSCRIBER INTAKE VALIDATION                   *
001000*                                                                *
001100*  READS THE RAW WEEKLY SUBSCRIBER EXTRACT (NAME, E-MAIL AND    *
001200*  FANTASY SQUAD ENTRY NUMBER) AND PASSES THROUGH ONLY THOSE    *
001300*  RECORDS WITH A NAME, AN E-MAIL ADDRESS AND A POSITIVE        *
001400*  NUMERIC ENTRY NUMBER.  REJECTS ARE LISTED ON SYSOUT WITH A   *
001500*  ONE-LINE REASON SO THE OPERATOR CAN RING THE SUBSCRIBER.     *
001600*****************************************************************
001700*  CHANGE LOG                                                   *
001800*  ---------------------------------------------------------    *
001900*  04/02/86  PH    ORIGINAL PROGRAM - PR-0042.  REPLACES THE    *
002000*                  MANUAL SIGN-UP CARD CHECK DONE AT THE DESK.  *
002100*  09/14/87  PH    PR-0075 - ADDED THE REJECT REASON LISTING,   *
002200*                  OPERATOR WAS GUESSING WHY CARDS BOUNCED.     *
002300*  02/03/89  PH    PR-0118 - ENTRY NUMBER ZERO NOW REJECTED,    *
002400*                  SUBSCRIBER GAMEWEEK JOB WAS ABENDING ON IT.  *
002500*  11/21/90  TW    PR-0156 - WIDENED SUB-NAME TO 30 CHARACTERS  *
002600*                  TO HOLD DOUBLE-BARRELLED SURNAMES.           *
002700*  06/17/92  TW    PR-0201 - REJECT COUNT NOW SHOWN ALONGSIDE   *
002800*                  THE ACCEPT COUNT ON THE END-OF-RUN MESSAGE.  *
002900*  03/09/94  RDC   PR-0247 - BLANK E-MAIL NO LONGER SLIPS PAST  *
003000*                  VALIDATION WHEN THE FIELD IS ALL LOW-VALUES. *
003100*  08/22/95  RDC   PR-0260 - MESSAGE TEXT STANDARDISED TO MATCH *
003200*                  THE OTHER BATCH SUITES' WORDING.             *
003300*  10/02/97  MS    PR-0318 - REJECT TABLE NOW SUPPORTS THE      *
003400*                  ENTRY-NUMBER-NOT-NUMERIC CASE SEPARATELY.    *
003500*  12/29/98  MS    PR-0340 - Y2K REVIEW: NO STORED CENTURY      *
003600*                  DIGITS IN THIS PROGRAM, NO CHANGE REQUIRED.  *
003700*  01/11/99  MS    PR-0341 - SIGNED OFF FOR Y2K BY QA - J.ENNIS *
003800*  07/30/03  KP    PR-0402 - RUN NOW ABENDS WITH A NON-ZERO     *
003900*                  RETURN CODE WHEN ZERO RECORDS ARE ACCEPTED.  *
004000*  08/09/26  CAL   PR-0455 - REBUILT THE VALIDATION TABLE TO    *
004100*                  MATCH THE REST OF THE BATCH SUITE'S INTAKE   *
004200*                  PROGRAMS AND MOVED THE ACCEPT/REJECT TALLY   *
004300*                  INTO WORK-AREA WITH THE REST OF THE SUITE'S  *
004400*                  COUNTERS.                                    *
004500*****************************************************************
004600*===================SPECIFICATIONS OF THIS PROGRAM===============
004700*    FILE                      TYPE               NOTES
004800*    SUBSCRIBERS               INPUT              RAW WEEKLY FEED
004900*    CLEANSUB                  OUTPUT             VALIDATED FEED
005000*==================================================================
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700 
005800     SELECT SUBSCRIBERS
005900         ASSIGN TO SUBSCRB
006000         ORGANIZATION IS LINE SEQUENTIAL.
006100 
006200     SELECT CLEANSUB
006300         ASSIGN TO CLEANSUB
006400         ORGANIZATION IS LINE SEQUENTIAL.
006500 
006600 DATA DIVISION.
006700 FILE SECTION.
006800 
006900 FD  SUBSCRIBERS
007000     LABEL RECORD IS STANDARD
007100     DATA RECORD IS I-SUB-REC
007200     RECORD CONTAINS 78 CHARACTERS.
007300 
007400 01  I-SUB-REC.
007500     05  I-SUB-NAME              PIC X(30).
007600         88  NAME-IS-BLANK           VALUE SPACES.
007700     05  I-SUB-EMAIL             PIC X(40).
007800         88  EMAIL-IS-BLANK           VALUE SPACES.
007900     05  I-SUB-TEAM-ID           PIC 9(8).
008000         88  TEAMID-IS-ZERO           VALUE ZERO.
008100 
008200 FD  CLEANSUB
008300     LABEL RECORD IS STANDARD
008400     DATA RECORD IS O-SUB-REC
008500     RECORD CONTAINS 78 CHARACTERS.
008600 
008700 01  O-SUB-REC.
008800     05  O-SUB-NAME              PIC X(30).
008900     05  O-SUB-EMAIL             PIC X(40).
009000     05  O-SUB-TEAM-ID           PIC 9(8).
009100 
009200 WORKING-STORAGE SECTION.
009300 
009400 77  SUB-MORE-RECS               PIC XXX         VALUE 'YES'.
009500     88  NO-MORE-SUBS                            VALUE 'NO '.
009600 77  SUB-ERR-SW                  PIC XXX         VALUE 'NO '.
009700     88  REC-ACCEPTED                            VALUE 'NO '.
009800     88  REC-REJECTED                             VALUE 'YES'.
009900 77  SUB-ERR-REASON              PIC 9           COMP VALUE 0.
010000 
010100 01  WORK-AREA.
010200     05  C-ACCEPT-CTR            PIC 9(6)    COMP VALUE 0.
010300     05  C-REJECT-CTR            PIC 9(6)    COMP VALUE 0.
010400     05  C-READ-CTR              PIC 9(6)    COMP VALUE 0.
010500     05  FILLER                  PIC X(20)   VALUE SPACES.
010600 
010700*  STORES THE REJECT-REASON TEXT USED ON THE SYSOUT LISTING  *
010800 01  ERR-MSG.
010900     05  FILLER          PIC X(60)   VALUE
011000                                     'SUBSCRIBER NAME IS BLANK'.
011100     05  FILLER          PIC X(60)   VALUE
011200                                     'SUBSCRIBER E-MAIL IS BLANK'.
011300     05  FILLER          PIC X(60)   VALUE
011400                         'ENTRY NUMBER IS NOT NUMERIC'.
011500     05  FILLER          PIC X(60)   VALUE
011600                         'ENTRY NUMBER MUST BE GREATER THAN ZERO'.
011700 
011800*  TABLE FOR REJECT-REASON TEXT  *
011900 01  ERR-TABLE REDEFINES ERR-MSG.
012000     05  T-ERR-DESCRIP   PIC X(60)   OCCURS 4.
012100 
012200*  SHORT ONE-CHAR REASON CODES PRINTED AHEAD OF THE LONG TEXT  *
012300*  SO THE HELP DESK CAN SORT REJECT MAIL BY CODE ON THE SCREEN *
012400 01  REJECT-CODE-INFO.
012500     05  FILLER          PIC X       VALUE 'N'.
012600     05  FILLER          PIC X       VALUE 'E'.
012700     05  FILLER          PIC X       VALUE 'T'.
012800     05  FILLER          PIC X       VALUE 'Z'.
012900 
013000*  TABLE FOR THE REJECT-REASON CODES  *
013100 01  REJECT-CODE-TABLE REDEFINES REJECT-CODE-INFO.
013200     05  T-ERR-CODE      PIC X       OCCURS 4.
013300 
013400 01  CURRENT-DATE-AND-TIME.
013500     05  I-DATE.
013600         10  I-CC        PIC 99.
013700         10  I-YY        PIC 99.
013800         10  I-MM        PIC 99.
013900         10  I-DD        PIC 99.
014000     05  I-TIME          PIC X(11).
014100 
014200*  ALTERNATE CENTURY/YEAR VIEW OF THE RUN DATE - THE RUN-DATE *
014300*  LINE NEEDS THE TWO HALVES SEPARATELY FOR THE SLASH FORMAT  *
014400 01  I-DATE-SPLIT REDEFINES I-DATE.
014500     05  I-DATE-CCYY     PIC 9(4).
014600     05  I-DATE-MMDD.
014700         10  I-DATE-MM   PIC 99.
014800         10  I-DATE-DD   PIC 99.
014900 
015000 01  SUB-REJECT-LINE.
015100     05  FILLER          PIC X(16)   VALUE 'FFLBAT01 REJECT:'.
015200     05  FILLER          PIC X       VALUE SPACES.
015300     05  RL-CODE         PIC X.
015400     05  FILLER          PIC X       VALUE SPACES.
015500     05  RL-NAME         PIC X(30).
015600     05  FILLER          PIC X       VALUE SPACES.
015700     05  RL-REASON       PIC X(60).
015800 
015900 01  SUB-SUMMARY-LINE.
016000     05  FILLER          PIC X(16)   VALUE 'FFLBAT01 SUMMARY'.
016100     05  FILLER          PIC X(4)    VALUE SPACES.
016200     05  FILLER          PIC X(6)    VALUE 'DATE ='.
016300     05  SL-MM           PIC 99.
016400     05  FILLER          PIC X       VALUE '/'.
016500     05  SL-DD           PIC 99.
016600     05  FILLER          PIC X       VALUE '/'.
016700     05  SL-CCYY         PIC 9(4).
016800     05  FILLER          PIC X(4)    VALUE SPACES.
016900     05  FILLER          PIC X(10)  VALUE 'READ     ='.
017000     05  SL-READ-CTR      PIC ZZZ,ZZ9.
017100     05  FILLER          PIC X(4)    VALUE SPACES.
017200     05  FILLER          PIC X(10)  VALUE 'ACCEPTED ='.
017300     05  SL-ACC-CTR       PIC ZZZ,ZZ9.
017400     05  FILLER          PIC X(4)    VALUE SPACES.
017500     05  FILLER          PIC X(10)  VALUE 'REJECTED ='.
017600     05  SL-REJ-CTR       PIC ZZZ,ZZ9.
017700 
017800 PROCEDURE DIVISION.
017900 0000-MAIN.
018000     PERFORM 1000-INIT.
018100     PERFORM 2000-MAINLINE
018200         UNTIL NO-MORE-SUBS.
018300     PERFORM 3000-CLOSING.
018400     STOP RUN.
018500 
018600 1000-INIT.
018700     OPEN INPUT SUBSCRIBERS.
018800     OPEN OUTPUT CLEANSUB.
018900 
019000     MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-AND-TIME.
019100     MOVE I-DATE-MM TO SL-MM.
019200     MOVE I-DATE-DD TO SL-DD.
019300     MOVE I-DATE-CCYY TO SL-CCYY.
019400 
019500     PERFORM 9000-READ.
019600 
019700 2000-MAINLINE.
019800     ADD 1 TO C-READ-CTR.
019900     PERFORM 2100-VALIDATION THRU 2100-X.
020000     IF REC-ACCEPTED
020100         PERFORM 2200-OUTPUT
020200     ELSE
020300         PERFORM 2300-REJECT-ROUT.
020400 
020500     PERFORM 9000-READ.
020600 
020700*  CHECKS EACH RAW RECORD AGAINST THE FOUR ACCEPTANCE RULES,  *
020800*  IN THE SAME ORDER THE OLD DESK-CHECK CARD USED.            *
020900 2100-VALIDATION.
021000     MOVE 'YES' TO SUB-ERR-SW.
021100     IF NAME-IS-BLANK
021200         MOVE 1 TO SUB-ERR-REASON
021300         GO TO 2100-X.
021400     IF EMAIL-IS-BLANK
021500         MOVE 2 TO SUB-ERR-REASON
021600         GO TO 2100-X.
021700     IF I-SUB-TEAM-ID NOT NUMERIC
021800         MOVE 3 TO SUB-ERR-REASON
021900         GO TO 2100-X.
022000     IF TEAMID-IS-ZERO
022100         MOVE 4 TO SUB-ERR-REASON
022200         GO TO 2100-X.
022300     MOVE 'NO ' TO SUB-ERR-SW.
022400 
022500 2100-X.
022600     EXIT.
022700 
022800 2200-OUTPUT.
022900     MOVE I-SUB-NAME TO O-SUB-NAME.
023000     MOVE I-SUB-EMAIL TO O-SUB-EMAIL.
023100     MOVE I-SUB-TEAM-ID TO O-SUB-TEAM-ID.
023200 
023300     WRITE O-SUB-REC.
023400 
023500     ADD 1 TO C-ACCEPT-CTR.
023600 
023700*  LISTS THE REJECTED RECORD AND WHY, ON SYSOUT, SO THE HELP  *
023800*  DESK CAN FOLLOW UP WITH THE SUBSCRIBER.                    *
023900 2300-REJECT-ROUT.
024000     MOVE I-SUB-NAME TO RL-NAME.
024100     MOVE T-ERR-CODE(SUB-ERR-REASON) TO RL-CODE.
024200     MOVE T-ERR-DESCRIP(SUB-ERR-REASON) TO RL-REASON.
024300 
024400     DISPLAY SUB-REJECT-LINE.
024500 
024600     ADD 1 TO C-REJECT-CTR.
024700 
024800*  PR-0402 - A ZERO-ACCEPT RUN USED TO FALL THROUGH TO STOP RUN WITH
024900*  RC 0, AND THE GAMEWEEK JOB STREAM TOOK THAT AS A CLEAN RUN EVEN
025000*  WHEN THE WHOLE FEED BOUNCED.  RETURN-CODE IS NOW SET NON-ZERO SO
025100*  THE SCHEDULER FLAGS THE STEP.
025200 3000-CLOSING.
025300     MOVE C-READ-CTR TO SL-READ-CTR.
025400     MOVE C-ACCEPT-CTR TO SL-ACC-CTR.
025500     MOVE C-REJECT-CTR TO SL-REJ-CTR.
025600 
025700     DISPLAY SUB-SUMMARY-LINE.
025800 
025900     IF C-ACCEPT-CTR = 0
026000         MOVE 16 TO RETURN-CODE
026100     END-IF.
026200 
026300     CLOSE SUBSCRIBERS.
026400     CLOSE CLEANSUB.
026500 
026600 9000-READ.
026700     READ SUBSCRIBERS
026800         AT END
026900             MOVE 'NO ' TO SUB-MORE-RECS.
